000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For RAW Points Ledger *
000500*     Feed - Before Cleansing (ba000)       *
000600*******************************************
000700*
000800* 24/11/25 vbc - Created.
000900*
001000 01  BA-Points-Raw.
001100*                                    blank or leading comment marker "*" -> dropped
001200     03  Ptr-Agent-Id             pic x(12).
001300     03  Ptr-Is-Active            pic x(4).
001400     03  Ptr-Txn-Type             pic x(6).
001500         88  Ptr-Is-Grant             value "GRANT ".
001600         88  Ptr-Is-Deduct            value "DEDUCT".
001700*                                    non-numeric defaults to 0
001800     03  Ptr-Amount               pic x(14).
001900     03  Ptr-Category             pic x(20).
002000*                                    non-numeric defaults to 0
002100     03  Ptr-Dir-Team-Amount      pic x(14).
002200     03  Ptr-Txn-Date             pic x(8).
002300     03  Ptr-Channel              pic x(10).
002400     03  Ptr-Order-Name           pic x(30).
002500     03  Ptr-Order-Id             pic x(20).
002600     03  Ptr-Remark               pic x(30).
002700     03  filler                   pic x(4).
002800*
