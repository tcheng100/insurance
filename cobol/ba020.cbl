000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics   Margin-Contribution            *
000400*        Nets points, sums matched soc-security cost and        *
000500*        computes single- or cross-dimension margin group       *
000600*        statistics.  Run after ba000 and ba010.                *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         ba020.
001500*
001600*    Author.             R Aldous, For Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       05/07/1983.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1983-2026, Applewood
002100*                        Computers Accounting System project.
002200*                        Distributed under the GNU General
002300*                        Public License.  See file COPYING.
002400*
002500*    Remarks.            Broker Analytics - Margin-Contribution
002600*                        analysis.  Nets points ledger amounts
002700*                        and sums matched soc-security cost for
002800*                        the selected year, computes MARGIN per
002900*                        qualifying agent, groups by a single or
003000*                        a crossed dimension pair and prints the
003100*                        margin register.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used :
003600*                        Wa-Agent.     Cleansed agent master.
003700*                        Wa-Points.    Cleansed points ledger.
003800*                        Matched-Ss.   Matched soc security.
003900*                        Ba-Control.   Run control record.
004000*                        Margin-Rpt.   Margin register.
004100*
004200*    Error messages used.
004300*                        BA005 - BA007.
004400*
004500* Changes:
004600* 05/07/83 ra  -         Initial issue - single dimension only.
004700* 12/03/84 ra  -    .01  Points netting added, previously margin
004800*                        was computed on income/fyc only.
004900* 09/10/85 jgh -    .02  Matched soc-security cost brought into
005000*                        the margin formula.
005100* 21/06/88 jgh -        Fyp/Ape tier filter added for drill-down
005200*                        requests from the branch offices.
005300* 14/02/91 mpk -    .03  Cross-dimension (row x column) mode
005400*                        added, was single dimension only.
005500* 30/11/94 mpk -    .04  Group sort changed to margin-rate
005600*                        descending - previously alpha order.
005700* 14/12/98 dcs -         Y2K review - join-year filter widened
005800*                        to accept 2000 onward, no code change
005900*                        needed (already 4-digit).
006000* 04/01/00 dcs -         Century rollover verified - ok.
006100* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
006200* 15/01/17 vbc -    .05  Upgraded for RDB processing conventions.
006300* 03/12/25 vbc -    1.0  Reworked for the broker analytics
006400*                        margin-contribution rules - BA0012.
006500*
006600*****************************************************************
006700*
006800 environment              division.
006900*================================
007000*
007100 configuration            section.
007200 special-names.
007300     C01 is New-Page.
007400*
007500 input-output             section.
007600 file-control.
007700     select  Wa-Agent     assign to "WAAGENT"
007800                          organization  is line sequential
007900                          file status   is Ws-Wa-Agent-Status.
008000*
008100     select  Wa-Points    assign to "WAPOINTS"
008200                          organization  is line sequential
008300                          file status   is Ws-Wa-Points-Status.
008400*
008500     select  Matched-Ss   assign to "MATCHEDSS"
008600                          organization  is line sequential
008700                          file status   is Ws-Matched-Ss-Status.
008800*
008900     select  Ba-Control   assign to "BACONTROL"
009000                          organization  is line sequential
009100                          file status   is Ws-Ba-Control-Status.
009200*
009300     select  Margin-Rpt   assign to "MARGINRPT"
009400                          organization  is line sequential
009500                          file status   is Ws-Margin-Rpt-Status.
009600*
009700 data                     division.
009800*================================
009900*
010000 file section.
010100*
010200 fd  Wa-Agent.
010300     copy "waagmst.cob" replacing ==BA-Agent-Record==
010400             by ==Wa-Agent-Rec==.
010500*
010600 fd  Wa-Points.
010700     copy "waptxn.cob" replacing ==BA-Points-Record==
010800             by ==Wa-Points-Rec==.
010900*
011000 fd  Matched-Ss.
011100     copy "wascost.cob" replacing ==BA-Soc-Cost-Record==
011200             by ==Matched-Ss-Rec==.
011300*
011400 fd  Ba-Control.
011500     copy "wactrl.cob" replacing ==BA-Control-Record==
011600             by ==Ba-Control-Rec==.
011700*
011800 fd  Margin-Rpt.
011900     copy "wamargn.cob" replacing ==BA-Margin-Record==
012000             by ==Margin-Rpt-Rec==.
012100*
012200 working-storage section.
012300*-----------------------
012400 77  Prog-Name                pic x(17) value "ba020  (1.0.00)".
012500*
012600 copy "wawork.cob".
012700*
012800 01  Ws-File-Status.
012900     03  Ws-Wa-Agent-Status       pic xx.
013000     03  Ws-Wa-Points-Status      pic xx.
013100     03  Ws-Matched-Ss-Status     pic xx.
013200     03  Ws-Ba-Control-Status     pic xx.
013300     03  Ws-Margin-Rpt-Status     pic xx.
013400     03  filler                   pic x(2).
013500*
013600 01  Ws-Eof-Switches.
013700     03  Ws-Agent-Eof             pic x     value "N".
013800     03  Ws-Points-Eof            pic x     value "N".
013900     03  Ws-Soccost-Eof           pic x     value "N".
014000     03  filler                   pic x(3).
014100*
014200*****************************************************************
014300*  Agent working table - selected-year money fields plus the    *
014400*  demographic dimensions margin groups may be built on.        *
014500*****************************************************************
014600*
014700 77  Ws-Yr-Sub                pic 9     comp.
014800*
014900 01  Ws-Agent-Table.
015000     03  Ws-Agent-Count           pic 9(4)  comp value zero.
015100     03  Ws-Agent-Entry           occurs 3000 times
015200                                  indexed by Ws-Ag-Ix.
015300         05  Ws-Ag-Id             pic 9(9).
015400         05  Ws-Ag-Fyc            pic s9(9)v99  comp-3.
015500         05  Ws-Ag-Income         pic s9(9)v99  comp-3.
015600         05  Ws-Ag-Fyp            pic s9(9)v99  comp-3.
015700         05  Ws-Ag-Ape            pic s9(9)v99  comp-3.
015800         05  Ws-Ag-Md-Qual        pic x.
015900         05  Ws-Ag-Region         pic x(10).
016000         05  Ws-Ag-Join-Year      pic 9(4).
016100         05  Ws-Ag-Personal-Lvl   pic x(10).
016200         05  Ws-Ag-Manager-Lvl    pic x(10).
016300         05  Ws-Ag-Director-Lvl   pic x(10).
016400         05  Ws-Ag-Education      pic x(10).
016500         05  Ws-Ag-Is-Peer        pic x(4).
016600         05  filler               pic x(6).
016700*
016800 01  Ws-Points-Net-Table.
016900     03  Ws-Pn-Count              pic 9(4)  comp value zero.
017000     03  Ws-Pn-Entry              occurs 3000 times
017100                                  indexed by Ws-Pn-Ix.
017200         05  Ws-Pn-Agent-Id       pic 9(9).
017300         05  Ws-Pn-Net            pic s9(9)v99  comp-3.
017400         05  filler               pic x(3).
017500*
017600 01  Ws-Ss-Sum-Table.
017700     03  Ws-Ss-Count              pic 9(4)  comp value zero.
017800     03  Ws-Ss-Entry              occurs 3000 times
017900                                  indexed by Ws-Ss-Ix.
018000         05  Ws-Ss-Agent-Id       pic 9(9).
018100         05  Ws-Ss-Total          pic s9(9)v99  comp-3.
018200         05  filler               pic x(3).
018300*
018400*****************************************************************
018500*  Single-dimension group table and cross-dimension row/column  *
018600*  tables - all carry the same statistic block shape.           *
018700*****************************************************************
018800*
018900 01  Ws-Group-Table.
019000     03  Ws-Gr-Count              pic 99    comp value zero.
019100     03  Ws-Gr-Entry              occurs 60 times
019200                                  indexed by Ws-Gr-Ix.
019300         05  Ws-Gr-Name           pic x(20).
019400         05  Ws-Gr-Stats.
019500             07  Ws-St-Count      pic 9(6)       comp.
019600             07  Ws-St-Fyc        pic s9(11)v99  comp-3.
019700             07  Ws-St-Income     pic s9(11)v99  comp-3.
019800             07  Ws-St-Fyp        pic s9(11)v99  comp-3.
019900             07  Ws-St-Ape        pic s9(11)v99  comp-3.
020000             07  Ws-St-Points     pic s9(11)v99  comp-3.
020100             07  Ws-St-Ss         pic s9(11)v99  comp-3.
020200             07  Ws-St-Margin     pic s9(11)v99  comp-3.
020300             07  Ws-St-Rate       pic s9(1)v9999 comp-3.
020400             07  Ws-St-Avg-Fyp    pic s9(9)v99   comp-3.
020500             07  Ws-St-Avg-Ape    pic s9(9)v99   comp-3.
020600             07  Ws-St-Avg-Fyc    pic s9(9)v99   comp-3.
020700             07  Ws-St-Avg-Margin pic s9(9)v99   comp-3.
020800             07  filler           pic x(4).
020900*
021000*
021100*****************************************************************
021200*  Elementary-field mirror of Ws-Gr-Entry, used only by the     *
021300*  bubble sort's swap step - swapping the group name and the    *
021400*  whole statistics block through here is safer than moving     *
021500*  each field individually and getting one out of step.         *
021600*****************************************************************
021700*
021800 01  Ws-Gr-Swap-Area.
021900     03  Ws-Sw-Name               pic x(20).
022000     03  Ws-Sw-Stats.
022100         05  Ws-Sw-Count          pic 9(6)       comp.
022200         05  Ws-Sw-Fyc            pic s9(11)v99  comp-3.
022300         05  Ws-Sw-Income         pic s9(11)v99  comp-3.
022400         05  Ws-Sw-Fyp            pic s9(11)v99  comp-3.
022500         05  Ws-Sw-Ape            pic s9(11)v99  comp-3.
022600         05  Ws-Sw-Points         pic s9(11)v99  comp-3.
022700         05  Ws-Sw-Ss             pic s9(11)v99  comp-3.
022800         05  Ws-Sw-Margin         pic s9(11)v99  comp-3.
022900         05  Ws-Sw-Rate           pic s9(1)v9999 comp-3.
023000         05  Ws-Sw-Avg-Fyp        pic s9(9)v99   comp-3.
023100         05  Ws-Sw-Avg-Ape        pic s9(9)v99   comp-3.
023200         05  Ws-Sw-Avg-Fyc        pic s9(9)v99   comp-3.
023300         05  Ws-Sw-Avg-Margin     pic s9(9)v99   comp-3.
023400         05  filler               pic x(4).
023500*
023600*
023700*****************************************************************
023800*  Distinct row values seen for Ct-Group-Dim in cross mode,     *
023900*  first-seen order until 6210 sorts the list ascending.        *
024000*****************************************************************
024100*
024200 01  Ws-Row-Table.
024300     03  Ws-Rw-Count              pic 99    comp value zero.
024400     03  Ws-Rw-Entry              occurs 30 times
024500                                  indexed by Ws-Rw-Ix.
024600         05  Ws-Rw-Value          pic x(20).
024700         05  filler               pic x(4).
024800*
024900*
025000*****************************************************************
025100*  Distinct column values seen for Ct-Cross-Dim, same shape     *
025200*  and same find-or-add/sort treatment as the row table.        *
025300*****************************************************************
025400*
025500 01  Ws-Col-Table.
025600     03  Ws-Cl-Count              pic 99    comp value zero.
025700     03  Ws-Cl-Entry              occurs 30 times
025800                                  indexed by Ws-Cl-Ix.
025900         05  Ws-Cl-Value          pic x(20).
026000         05  filler               pic x(4).
026100*
026200*
026300*****************************************************************
026400*  Row x column matrix of the same statistic block the          *
026500*  single-mode group table carries - Wc- prefix rather than     *
026600*  Ws-St- only to keep a cell reference visually distinct       *
026700*  from a group reference in the procedure division.            *
026800*****************************************************************
026900*
027000 01  Ws-Cell-Table.
027100     03  Ws-Cell-Row              occurs 30 times
027200                                  indexed by Ws-Cr-Ix.
027300         05  Ws-Cell-Col          occurs 30 times
027400                                  indexed by Ws-Cc-Ix.
027500             07  Wc-Count         pic 9(6)       comp.
027600             07  Wc-Fyc           pic s9(11)v99  comp-3.
027700             07  Wc-Income        pic s9(11)v99  comp-3.
027800             07  Wc-Fyp           pic s9(11)v99  comp-3.
027900             07  Wc-Ape           pic s9(11)v99  comp-3.
028000             07  Wc-Points        pic s9(11)v99  comp-3.
028100             07  Wc-Ss            pic s9(11)v99  comp-3.
028200             07  Wc-Margin        pic s9(11)v99  comp-3.
028300             07  Wc-Rate          pic s9(1)v9999 comp-3.
028400             07  Wc-Avg-Fyp       pic s9(9)v99   comp-3.
028500             07  Wc-Avg-Ape       pic s9(9)v99   comp-3.
028600             07  Wc-Avg-Fyc       pic s9(9)v99   comp-3.
028700             07  Wc-Avg-Margin    pic s9(9)v99   comp-3.
028800             07  filler           pic x(4).
028900*
029000*
029100*****************************************************************
029200*  TOTAL line accumulator for the row 6230/6240 are currently   *
029300*  writing - reset to zero at the start of every row, rolled    *
029400*  up cell by cell as 6240 writes each one.                     *
029500*****************************************************************
029600*
029700 01  Ws-Row-Total-Stats.
029800     03  Rt-Count                 pic 9(6)       comp.
029900     03  Rt-Fyc                   pic s9(11)v99  comp-3.
030000     03  Rt-Income                pic s9(11)v99  comp-3.
030100     03  Rt-Fyp                   pic s9(11)v99  comp-3.
030200     03  Rt-Ape                   pic s9(11)v99  comp-3.
030300     03  Rt-Points                pic s9(11)v99  comp-3.
030400     03  Rt-Ss                    pic s9(11)v99  comp-3.
030500     03  Rt-Margin                pic s9(11)v99  comp-3.
030600     03  Rt-Rate                  pic s9(1)v9999 comp-3.
030700     03  Rt-Avg-Fyp               pic s9(9)v99   comp-3.
030800     03  Rt-Avg-Ape               pic s9(9)v99   comp-3.
030900     03  Rt-Avg-Fyc               pic s9(9)v99   comp-3.
031000     03  Rt-Avg-Margin            pic s9(9)v99   comp-3.
031100     03  filler                   pic x(4).
031200*
031300*
031400*****************************************************************
031500*  Run-wide totals across every agent that passed the filter,   *
031600*  regardless of single or cross mode - printed as the final    *
031700*  GRAND-TOTAL line by 6900.                                    *
031800*****************************************************************
031900*
032000 01  Ws-Grand-Stats.
032100     03  Ws-Gd-Count              pic 9(6)       comp value zero.
032200     03  Ws-Gd-Fyc                pic s9(11)v99  comp-3 value zero.
032300     03  Ws-Gd-Income             pic s9(11)v99  comp-3 value zero.
032400     03  Ws-Gd-Fyp                pic s9(11)v99  comp-3 value zero.
032500     03  Ws-Gd-Ape                pic s9(11)v99  comp-3 value zero.
032600     03  Ws-Gd-Points             pic s9(11)v99  comp-3 value zero.
032700     03  Ws-Gd-Ss                 pic s9(11)v99  comp-3 value zero.
032800     03  Ws-Gd-Margin             pic s9(11)v99  comp-3 value zero.
032900     03  Ws-Gd-Rate               pic s9(1)v9999 comp-3.
033000     03  Ws-Gd-Avg-Fyp            pic s9(9)v99   comp-3.
033100     03  Ws-Gd-Avg-Ape            pic s9(9)v99   comp-3.
033200     03  Ws-Gd-Avg-Fyc            pic s9(9)v99   comp-3.
033300     03  Ws-Gd-Avg-Margin         pic s9(9)v99   comp-3.
033400     03  filler                   pic x(4).
033500*
033600*
033700*****************************************************************
033800*  Miscellaneous switches and scratch fields shared across      *
033900*  the filter, compute and bucket paragraphs - grouped here     *
034000*  rather than under any one table since none of them are       *
034100*  keyed by a table subscript.                                  *
034200*****************************************************************
034300*
034400 01  Ws-Work-Areas.
034500     03  Ws-Cross-Mode            pic x     value "N".
034600     03  Ws-Points-Value          pic s9(9)v99   comp-3.
034700     03  Ws-Ss-Value              pic s9(9)v99   comp-3.
034800     03  Ws-Margin-Value          pic s9(9)v99   comp-3.
034900     03  Ws-Passes-Filter         pic x     value "Y".
035000     03  Ws-Row-Value             pic x(20).
035100     03  Ws-Col-Value             pic x(20).
035200     03  Ws-Dim-Code              pic x(10).
035300     03  Ws-Dim-Value             pic x(20).
035400     03  Ws-Dim-Year-Edit         pic 9999.
035500     03  Ws-Tier-Amount           pic s9(9)v99   comp-3.
035600     03  Ws-Tier-Label            pic x(8).
035700     03  Ws-Pn-Found              pic x     value "N".
035800     03  Ws-Ss-Found              pic x     value "N".
035900     03  Ws-Found-Ix              pic 99    comp.
036000     03  Ws-Srch-Ix               pic 99    comp.
036100     03  Ws-Srch-Found            pic x     value "N".
036200     03  Ws-Swapped               pic x     value "N".
036300     03  filler                   pic x(4).
036400*
036500*  Margin-Rpt is written straight from BA-Margin-Record fields -
036600*  no separate print-edit buffer, one row per group/cell as
036700*  wamargn.cob's own header remarks describe.
036800*
036900 linkage section.
037000****************
037100*
037200 procedure division.
037300*====================
037400*
037500 0000-Main-Logic.
037600     perform 1000-Open-Files       thru 1000-Exit.
037700     perform 2000-Load-Agents      thru 2000-Exit.
037800     perform 3000-Load-Points-Net  thru 3000-Exit.
037900     perform 4000-Load-Ss-Sum      thru 4000-Exit.
038000     perform 5000-Process-Agents   thru 5000-Exit.
038100     perform 6000-Write-Report     thru 6000-Exit.
038200     perform 9000-Close-Files      thru 9000-Exit.
038300     stop run.
038400*
038500*
038600*****************************************************************
038700*  Open all four input files together and check every status    *
038800*  byte before doing anything else - a margin run against a     *
038900*  half-loaded set of work files would silently under-state     *
039000*  every group's totals.  Ws-Yr-Sub is derived once here from   *
039100*  Ct-Stat-Year and used throughout as the subscript into       *
039200*  every agent's four-year Fyc/Income/Fyp/Ape/Md-Qual block.    *
039300*****************************************************************
039400*
039500 1000-Open-Files.
039600     open    input  Wa-Agent Wa-Points Matched-Ss Ba-Control.
039700     if      Ws-Wa-Agent-Status not = "00"
039800        or   Ws-Wa-Points-Status not = "00"
039900        or   Ws-Matched-Ss-Status not = "00"
040000        or   Ws-Ba-Control-Status not = "00"
040100             display BA005
040200             stop run.
040300     read    Ba-Control into Ba-Control-Rec
040400             at end
040500             display BA005
040600             stop run.
040700     if      Ct-Cross-Dim not = spaces
040800             move "Y" to Ws-Cross-Mode.
040900     compute Ws-Yr-Sub = Ct-Stat-Year - 2021.
041000     open    output Margin-Rpt.
041100 1000-Exit.
041200     exit.
041300*
041400*
041500*****************************************************************
041600*  Build the working agent table before anything else runs -    *
041700*  the points-net and soc-security tables loaded next are       *
041800*  keyed on the agent id this table's own key came from, but    *
041900*  the filter/margin pass reads the agent table only, never     *
042000*  Wa-Agent itself again.                                       *
042100*****************************************************************
042200*
042300 2000-Load-Agents.
042400     perform 2100-Read-Agent thru 2100-Exit
042500             until Ws-Agent-Eof = "Y".
042600 2000-Exit.
042700     exit.
042800*
042900*
043000*****************************************************************
043100*  Copy the selected year's money fields and the demographic    *
043200*  dimensions out of Wa-Agent into the working table.  Only     *
043300*  one year's worth of money is kept per agent - margin is      *
043400*  never computed across years in a single run.                 *
043500*****************************************************************
043600*
043700 2100-Read-Agent.
043800     read    Wa-Agent
043900             at end
044000             move "Y" to Ws-Agent-Eof
044100             go to 2100-Exit.
044200     if      Ws-Agent-Count > 2999
044300             display BA007
044400             go to 2100-Exit.
044500     add     1 to Ws-Agent-Count.
044600     move    Ag-Agent-Id             to Ws-Ag-Id       (Ws-Agent-Count).
044700     move    Ag-Fyc    (Ws-Yr-Sub)   to Ws-Ag-Fyc      (Ws-Agent-Count).
044800     move    Ag-Income (Ws-Yr-Sub)   to Ws-Ag-Income   (Ws-Agent-Count).
044900     move    Ag-Fyp    (Ws-Yr-Sub)   to Ws-Ag-Fyp      (Ws-Agent-Count).
045000     move    Ag-Ape    (Ws-Yr-Sub)   to Ws-Ag-Ape      (Ws-Agent-Count).
045100     move    Ag-Md-Qual(Ws-Yr-Sub)   to Ws-Ag-Md-Qual  (Ws-Agent-Count).
045200     move    Ag-Region               to Ws-Ag-Region       (Ws-Agent-Count).
045300     move    Ag-Join-Year            to Ws-Ag-Join-Year    (Ws-Agent-Count).
045400     move    Ag-Personal-Level       to Ws-Ag-Personal-Lvl (Ws-Agent-Count).
045500     move    Ag-Manager-Level        to Ws-Ag-Manager-Lvl  (Ws-Agent-Count).
045600     move    Ag-Director-Level       to Ws-Ag-Director-Lvl (Ws-Agent-Count).
045700     move    Ag-Education            to Ws-Ag-Education    (Ws-Agent-Count).
045800     move    Ag-Is-Peer              to Ws-Ag-Is-Peer      (Ws-Agent-Count).
045900 2100-Exit.
046000     exit.
046100*
046200*****************************************************************
046300*  Points netting - grant amounts less deduct amounts, agent    *
046400*  by agent, for transactions in the selected statistics year.  *
046500*****************************************************************
046600*
046700 3000-Load-Points-Net.
046800     perform 3100-Read-Points thru 3100-Exit
046900             until Ws-Points-Eof = "Y".
047000 3000-Exit.
047100     exit.
047200*
047300*
047400*****************************************************************
047500*  Points ledger rows outside the selected statistics year      *
047600*  are skipped outright - the table this builds is deliberately *
047700*  one year's net figure per agent, matching the single-year    *
047800*  shape of the agent table itself.                             *
047900*****************************************************************
048000*
048100 3100-Read-Points.
048200     read    Wa-Points
048300             at end
048400             move "Y" to Ws-Points-Eof
048500             go to 3100-Exit.
048600     if      Pt-Txn-Year not = Ct-Stat-Year
048700             go to 3100-Exit.
048800     move    zero to Ws-Points-Value.
048900     if      Pt-Txn-Type = "GRANT "
049000             move Pt-Amount to Ws-Points-Value
049100     else
049200*                   a DEDUCT row's raw amount may itself already
049300*                   carry a minus sign off the feed - force the
049400*                   magnitude positive before negating, or a
049500*                   negative-signed deduction nets as a credit.
049600             move Pt-Amount to Ws-Points-Value
049700             if    Ws-Points-Value < zero
049800                   multiply -1 by Ws-Points-Value
049900             end-if
050000             multiply -1 by Ws-Points-Value.
050100     move    "N" to Ws-Pn-Found.
050200     move    1   to Ws-Pn-Ix.
050300     perform 3150-Match-Points-Entry thru 3150-Exit
050400             until Ws-Pn-Ix > Ws-Pn-Count or Ws-Pn-Found = "Y".
050500     if      Ws-Pn-Found = "N"
050600             if   Ws-Pn-Count < 3000
050700                  add  1 to Ws-Pn-Count
050800                  move Pt-Agent-Id     to Ws-Pn-Agent-Id (Ws-Pn-Count)
050900                  move Ws-Points-Value to Ws-Pn-Net      (Ws-Pn-Count)
051000             else
051100                  display BA007.
051200 3100-Exit.
051300     exit.
051400*
051500*
051600*****************************************************************
051700*  Linear scan of the points-net table for this agent.  Grant   *
051800*  and deduct transactions for the same agent net together      *
051900*  into a single running total as the points ledger is read,    *
052000*  so 5200 only ever has to look an agent up once.              *
052100*****************************************************************
052200*
052300 3150-Match-Points-Entry.
052400     if      Ws-Pn-Agent-Id (Ws-Pn-Ix) = Pt-Agent-Id
052500             add  Ws-Points-Value to Ws-Pn-Net (Ws-Pn-Ix)
052600             move "Y" to Ws-Pn-Found
052700     else
052800             add  1 to Ws-Pn-Ix
052900     end-if.
053000 3150-Exit.
053100     exit.
053200*
053300*****************************************************************
053400*  Employer soc-security summing - matched cost rows only, for  *
053500*  service months in the selected statistics year.              *
053600*****************************************************************
053700*
053800 4000-Load-Ss-Sum.
053900     perform 4100-Read-Soccost thru 4100-Exit
054000             until Ws-Soccost-Eof = "Y".
054100 4000-Exit.
054200     exit.
054300*
054400*
054500*****************************************************************
054600*  Only rows Matched-Ss and Sc-Svc-Ccyy = the selected          *
054700*  statistics year contribute - an unmatched row has no agent   *
054800*  to charge the cost against and cannot appear in any          *
054900*  group's totals.                                              *
055000*****************************************************************
055100*
055200 4100-Read-Soccost.
055300     read    Matched-Ss
055400             at end
055500             move "Y" to Ws-Soccost-Eof
055600             go to 4100-Exit.
055700     if      Sc-Matched-Agent-Id = zero
055800             go to 4100-Exit.
055900     if      Sc-Svc-Ccyy not = Ct-Stat-Year
056000             go to 4100-Exit.
056100     move    "N" to Ws-Ss-Found.
056200     move    1   to Ws-Ss-Ix.
056300     perform 4150-Match-Ss-Entry thru 4150-Exit
056400             until Ws-Ss-Ix > Ws-Ss-Count or Ws-Ss-Found = "Y".
056500     if      Ws-Ss-Found = "N"
056600             if   Ws-Ss-Count < 3000
056700                  add  1 to Ws-Ss-Count
056800                  move Sc-Matched-Agent-Id to
056900                       Ws-Ss-Agent-Id (Ws-Ss-Count)
057000                  move Sc-Company-Total to Ws-Ss-Total (Ws-Ss-Count)
057100             else
057200                  display BA007.
057300 4100-Exit.
057400     exit.
057500*
057600*
057700*****************************************************************
057800*  Linear scan of the soc-security sum table for this           *
057900*  matched agent id, same shape as 3150's points-net scan.      *
058000*****************************************************************
058100*
058200 4150-Match-Ss-Entry.
058300     if      Ws-Ss-Agent-Id (Ws-Ss-Ix) = Sc-Matched-Agent-Id
058400             add  Sc-Company-Total to Ws-Ss-Total (Ws-Ss-Ix)
058500             move "Y" to Ws-Ss-Found
058600     else
058700             add  1 to Ws-Ss-Ix
058800     end-if.
058900 4150-Exit.
059000     exit.
059100*
059200*****************************************************************
059300*  Main pass - filter, compute margin, bucket into the single   *
059400*  group table or the cross row/column/cell tables.             *
059500*****************************************************************
059600*
059700 5000-Process-Agents.
059800     perform 5100-Process-One-Agent thru 5100-Exit
059900             varying Ws-Ag-Ix from 1 by 1
060000             until Ws-Ag-Ix > Ws-Agent-Count.
060100 5000-Exit.
060200     exit.
060300*
060400*
060500*****************************************************************
060600*  One agent through the filter/compute/bucket pipeline.        *
060700*  Filtered-out agents contribute nothing at all - not to a     *
060800*  group, not to the grand total - the same rule ba030 and      *
060900*  ba040 use for their own filter passes.                       *
061000*****************************************************************
061100*
061200 5100-Process-One-Agent.
061300     move    "Y" to Ws-Passes-Filter.
061400     perform 5110-Check-Filters thru 5110-Exit.
061500     if      Ws-Passes-Filter = "N"
061600             go to 5100-Exit.
061700     perform 5200-Compute-Metrics  thru 5200-Exit.
061800     perform 5300-Accumulate-Grand thru 5300-Exit.
061900     if      Ws-Cross-Mode = "Y"
062000             perform 5400-Bucket-Cross  thru 5400-Exit
062100     else
062200             perform 5500-Bucket-Single thru 5500-Exit.
062300 5100-Exit.
062400     exit.
062500*
062600*
062700*****************************************************************
062800*  BUSINESS RULES filtering - region, join year, peer flag,     *
062900*  the three level dimensions, Md-Qual and the two money-tier   *
063000*  filters are all optional; a blank/zero filter value in       *
063100*  Ba-Control means that test is skipped entirely.  Once        *
063200*  Ws-Passes-Filter drops to N later tests still run but can    *
063300*  no longer flip it back.                                      *
063400*****************************************************************
063500*
063600 5110-Check-Filters.
063700     if      Ct-Filt-Region not = spaces
063800        and  Ct-Filt-Region not = Ws-Ag-Region (Ws-Ag-Ix)
063900             move "N" to Ws-Passes-Filter.
064000     if      Ct-Filt-Join-Year not = zero
064100        and  Ct-Filt-Join-Year not = Ws-Ag-Join-Year (Ws-Ag-Ix)
064200             move "N" to Ws-Passes-Filter.
064300     if      Ct-Filt-Is-Peer not = spaces
064400        and  Ct-Filt-Is-Peer not = Ws-Ag-Is-Peer (Ws-Ag-Ix)
064500             move "N" to Ws-Passes-Filter.
064600     if      Ct-Filt-Personal-Lvl not = spaces
064700        and  Ct-Filt-Personal-Lvl not = Ws-Ag-Personal-Lvl (Ws-Ag-Ix)
064800             move "N" to Ws-Passes-Filter.
064900     if      Ct-Filt-Manager-Lvl not = spaces
065000        and  Ct-Filt-Manager-Lvl not = Ws-Ag-Manager-Lvl (Ws-Ag-Ix)
065100             move "N" to Ws-Passes-Filter.
065200     if      Ct-Filt-Director-Lvl not = spaces
065300        and  Ct-Filt-Director-Lvl not = Ws-Ag-Director-Lvl (Ws-Ag-Ix)
065400             move "N" to Ws-Passes-Filter.
065500     if      Ct-Filt-Md-Qual not = space
065600        and  Ct-Filt-Md-Qual not = Ws-Ag-Md-Qual (Ws-Ag-Ix)
065700             move "N" to Ws-Passes-Filter.
065800     if      Ct-Filt-Fyp-Tier not = spaces
065900             move Ws-Ag-Fyp (Ws-Ag-Ix) to Ws-Tier-Amount
066000             perform 8300-Classify-Tier thru 8300-Exit
066100             if   Ct-Filt-Fyp-Tier not = Ws-Tier-Label
066200                  move "N" to Ws-Passes-Filter
066300             end-if.
066400     if      Ct-Filt-Ape-Tier not = spaces
066500             move Ws-Ag-Ape (Ws-Ag-Ix) to Ws-Tier-Amount
066600             perform 8300-Classify-Tier thru 8300-Exit
066700             if   Ct-Filt-Ape-Tier not = Ws-Tier-Label
066800                  move "N" to Ws-Passes-Filter
066900             end-if.
067000 5110-Exit.
067100     exit.
067200*
067300*
067400*****************************************************************
067500*  MARGIN formula - Fyc less Income less net points less        *
067600*  matched soc-security cost.  Points and soc-security default  *
067700*  to zero when the agent has no matching table entry, which    *
067800*  is the normal case for an agent with no ledger activity      *
067900*  in the selected year.                                        *
068000*****************************************************************
068100*
068200 5200-Compute-Metrics.
068300     move    "N"  to Ws-Pn-Found.
068400     move    zero to Ws-Points-Value.
068500     move    1    to Ws-Pn-Ix.
068600     perform 5210-Find-Points-Entry thru 5210-Exit
068700             until Ws-Pn-Ix > Ws-Pn-Count or Ws-Pn-Found = "Y".
068800     move    "N"  to Ws-Ss-Found.
068900     move    zero to Ws-Ss-Value.
069000     move    1    to Ws-Ss-Ix.
069100     perform 5220-Find-Ss-Entry thru 5220-Exit
069200             until Ws-Ss-Ix > Ws-Ss-Count or Ws-Ss-Found = "Y".
069300     compute Ws-Margin-Value = Ws-Ag-Fyc (Ws-Ag-Ix)
069400             - Ws-Ag-Income (Ws-Ag-Ix) - Ws-Points-Value - Ws-Ss-Value.
069500 5200-Exit.
069600     exit.
069700*
069800*
069900*****************************************************************
070000*  Linear scan of the points-net table for the current agent -  *
070100*  same table 3150 built, now read back agent by agent.         *
070200*****************************************************************
070300*
070400 5210-Find-Points-Entry.
070500     if      Ws-Pn-Agent-Id (Ws-Pn-Ix) = Ws-Ag-Id (Ws-Ag-Ix)
070600             move Ws-Pn-Net (Ws-Pn-Ix) to Ws-Points-Value
070700             move "Y" to Ws-Pn-Found
070800     else
070900             add  1 to Ws-Pn-Ix
071000     end-if.
071100 5210-Exit.
071200     exit.
071300*
071400*
071500*****************************************************************
071600*  Linear scan of the soc-security sum table for the current    *
071700*  agent - same table 4150 built.                               *
071800*****************************************************************
071900*
072000 5220-Find-Ss-Entry.
072100     if      Ws-Ss-Agent-Id (Ws-Ss-Ix) = Ws-Ag-Id (Ws-Ag-Ix)
072200             move Ws-Ss-Total (Ws-Ss-Ix) to Ws-Ss-Value
072300             move "Y" to Ws-Ss-Found
072400     else
072500             add  1 to Ws-Ss-Ix
072600     end-if.
072700 5220-Exit.
072800     exit.
072900*
073000*
073100*****************************************************************
073200*  Every agent that passes the filter adds into the grand       *
073300*  total regardless of grouping mode - the GRAND-TOTAL line     *
073400*  6900 prints has to reconcile to the sum of every group or    *
073500*  every cell, single mode or cross mode alike.                 *
073600*****************************************************************
073700*
073800 5300-Accumulate-Grand.
073900     add     1                       to Ws-Gd-Count.
074000     add     Ws-Ag-Fyc    (Ws-Ag-Ix) to Ws-Gd-Fyc.
074100     add     Ws-Ag-Income (Ws-Ag-Ix) to Ws-Gd-Income.
074200     add     Ws-Ag-Fyp    (Ws-Ag-Ix) to Ws-Gd-Fyp.
074300     add     Ws-Ag-Ape    (Ws-Ag-Ix) to Ws-Gd-Ape.
074400     add     Ws-Points-Value         to Ws-Gd-Points.
074500     add     Ws-Ss-Value             to Ws-Gd-Ss.
074600     add     Ws-Margin-Value         to Ws-Gd-Margin.
074700 5300-Exit.
074800     exit.
074900*
075000*
075100*****************************************************************
075200*  Cross mode - look up this agent's row value (Ct-Group-Dim)   *
075300*  and column value (Ct-Cross-Dim), find-or-add both into       *
075400*  their own lists, then accumulate straight into the cell      *
075500*  the two subscripts identify.                                 *
075600*****************************************************************
075700*
075800 5400-Bucket-Cross.
075900     move    Ct-Group-Dim to Ws-Dim-Code.
076000     perform 8100-Get-Dim-Value thru 8100-Exit.
076100     move    Ws-Dim-Value to Ws-Row-Value.
076200     move    Ct-Cross-Dim to Ws-Dim-Code.
076300     perform 8100-Get-Dim-Value thru 8100-Exit.
076400     move    Ws-Dim-Value to Ws-Col-Value.
076500     perform 8500-Find-Or-Add-Row thru 8500-Exit.
076600     set     Ws-Cr-Ix to Ws-Found-Ix.
076700     perform 8600-Find-Or-Add-Col thru 8600-Exit.
076800     set     Ws-Cc-Ix to Ws-Found-Ix.
076900     add     1                       to Wc-Count  (Ws-Cr-Ix Ws-Cc-Ix).
077000     add     Ws-Ag-Fyc    (Ws-Ag-Ix) to Wc-Fyc    (Ws-Cr-Ix Ws-Cc-Ix).
077100     add     Ws-Ag-Income (Ws-Ag-Ix) to Wc-Income (Ws-Cr-Ix Ws-Cc-Ix).
077200     add     Ws-Ag-Fyp    (Ws-Ag-Ix) to Wc-Fyp    (Ws-Cr-Ix Ws-Cc-Ix).
077300     add     Ws-Ag-Ape    (Ws-Ag-Ix) to Wc-Ape    (Ws-Cr-Ix Ws-Cc-Ix).
077400     add     Ws-Points-Value         to Wc-Points (Ws-Cr-Ix Ws-Cc-Ix).
077500     add     Ws-Ss-Value             to Wc-Ss     (Ws-Cr-Ix Ws-Cc-Ix).
077600     add     Ws-Margin-Value         to Wc-Margin (Ws-Cr-Ix Ws-Cc-Ix).
077700 5400-Exit.
077800     exit.
077900*
078000*
078100*****************************************************************
078200*  Single mode - one flat list of groups keyed on               *
078300*  Ct-Group-Dim's value for this agent, in first-seen order;    *
078400*  6100 sorts the list into margin-rate order afterwards.       *
078500*****************************************************************
078600*
078700 5500-Bucket-Single.
078800     move    Ct-Group-Dim to Ws-Dim-Code.
078900     perform 8100-Get-Dim-Value thru 8100-Exit.
079000     move    "N" to Ws-Srch-Found.
079100     move    1   to Ws-Srch-Ix.
079200     perform 5510-Match-Group thru 5510-Exit
079300             until Ws-Srch-Ix > Ws-Gr-Count or Ws-Srch-Found = "Y".
079400     if      Ws-Srch-Found = "N"
079500             add  1 to Ws-Gr-Count
079600             move Ws-Dim-Value to Ws-Gr-Name (Ws-Gr-Count)
079700*                   fresh row - zero the statistics block before
079800*                   the ADD, same as 6230's initialize on write-out.
079900             initialize Ws-Gr-Stats (Ws-Gr-Count)
080000             move Ws-Gr-Count  to Ws-Srch-Ix.
080100     set     Ws-Gr-Ix to Ws-Srch-Ix.
080200     add     1                       to Ws-St-Count  (Ws-Gr-Ix).
080300     add     Ws-Ag-Fyc    (Ws-Ag-Ix) to Ws-St-Fyc    (Ws-Gr-Ix).
080400     add     Ws-Ag-Income (Ws-Ag-Ix) to Ws-St-Income (Ws-Gr-Ix).
080500     add     Ws-Ag-Fyp    (Ws-Ag-Ix) to Ws-St-Fyp    (Ws-Gr-Ix).
080600     add     Ws-Ag-Ape    (Ws-Ag-Ix) to Ws-St-Ape    (Ws-Gr-Ix).
080700     add     Ws-Points-Value         to Ws-St-Points (Ws-Gr-Ix).
080800     add     Ws-Ss-Value             to Ws-St-Ss     (Ws-Gr-Ix).
080900     add     Ws-Margin-Value         to Ws-St-Margin (Ws-Gr-Ix).
081000 5500-Exit.
081100     exit.
081200*
081300*
081400*****************************************************************
081500*  Linear scan of the single-mode group list for this agent's   *
081600*  dimension value.                                             *
081700*****************************************************************
081800*
081900 5510-Match-Group.
082000     if      Ws-Gr-Name (Ws-Srch-Ix) = Ws-Dim-Value
082100             move "Y" to Ws-Srch-Found
082200     else
082300             add  1 to Ws-Srch-Ix
082400     end-if.
082500 5510-Exit.
082600     exit.
082700*
082800*****************************************************************
082900*  Report - single-dimension register sorted margin-rate desc,  *
083000*  or the row/column/cell listing for cross-dimension mode.     *
083100*****************************************************************
083200*
083300 6000-Write-Report.
083400     if      Ws-Cross-Mode = "Y"
083500             perform 6200-Write-Cross-Report  thru 6200-Exit
083600     else
083700             perform 6100-Write-Single-Report thru 6100-Exit.
083800     perform 6900-Write-Grand-Line thru 6900-Exit.
083900 6000-Exit.
084000     exit.
084100*
084200*
084300*****************************************************************
084400*  Rate/average first, bubble sort into descending margin-rate  *
084500*  order second, write last - the sort has to run after every   *
084600*  group's rate is known and before a single line is printed,   *
084700*  since the register's whole point is the ranking.             *
084800*****************************************************************
084900*
085000 6100-Write-Single-Report.
085100     perform 6110-Compute-Group-Rate thru 6110-Exit
085200             varying Ws-Gr-Ix from 1 by 1
085300             until Ws-Gr-Ix > Ws-Gr-Count.
085400     move    "Y" to Ws-Swapped.
085500     perform 6120-Bubble-Pass thru 6120-Exit
085600             until Ws-Swapped = "N".
085700     perform 6130-Write-Group-Line thru 6130-Exit
085800             varying Ws-Gr-Ix from 1 by 1
085900             until Ws-Gr-Ix > Ws-Gr-Count.
086000 6100-Exit.
086100     exit.
086200*
086300*
086400*****************************************************************
086500*  Rounding rule - margin rate and the four per-agent averages  *
086600*  are all guarded against a zero divisor; a group with no      *
086700*  Fyc or no agents prints zero rather than aborting on a       *
086800*  divide-by-zero.                                              *
086900*****************************************************************
087000*
087100 6110-Compute-Group-Rate.
087200     if      Ws-St-Fyc (Ws-Gr-Ix) > zero
087300             compute Ws-St-Rate (Ws-Gr-Ix) rounded =
087400                     Ws-St-Margin (Ws-Gr-Ix) / Ws-St-Fyc (Ws-Gr-Ix)
087500     else
087600             move zero to Ws-St-Rate (Ws-Gr-Ix).
087700     if      Ws-St-Count (Ws-Gr-Ix) > zero
087800             compute Ws-St-Avg-Fyp (Ws-Gr-Ix) rounded =
087900                     Ws-St-Fyp (Ws-Gr-Ix) / Ws-St-Count (Ws-Gr-Ix)
088000             compute Ws-St-Avg-Ape (Ws-Gr-Ix) rounded =
088100                     Ws-St-Ape (Ws-Gr-Ix) / Ws-St-Count (Ws-Gr-Ix)
088200             compute Ws-St-Avg-Fyc (Ws-Gr-Ix) rounded =
088300                     Ws-St-Fyc (Ws-Gr-Ix) / Ws-St-Count (Ws-Gr-Ix)
088400             compute Ws-St-Avg-Margin (Ws-Gr-Ix) rounded =
088500                     Ws-St-Margin (Ws-Gr-Ix) / Ws-St-Count (Ws-Gr-Ix)
088600     else
088700             move zero to Ws-St-Avg-Fyp (Ws-Gr-Ix)
088800                          Ws-St-Avg-Ape (Ws-Gr-Ix)
088900                          Ws-St-Avg-Fyc (Ws-Gr-Ix)
089000                          Ws-St-Avg-Margin (Ws-Gr-Ix).
089100 6110-Exit.
089200     exit.
089300*
089400*
089500*****************************************************************
089600*  One pass of a classic bubble sort - Ws-Swapped tells         *
089700*  6100 whether to run another pass or the list is now fully    *
089800*  in descending-rate order.                                    *
089900*****************************************************************
090000*
090100 6120-Bubble-Pass.
090200     move    "N" to Ws-Swapped.
090300     move    1   to Ws-Srch-Ix.
090400     perform 6121-Compare-Adjacent thru 6121-Exit
090500             until Ws-Srch-Ix > Ws-Gr-Count - 1.
090600 6120-Exit.
090700     exit.
090800*
090900*
091000*****************************************************************
091100*  Swap when the earlier group's rate is lower than the next    *
091200*  one's - higher rate always sorts first.                      *
091300*****************************************************************
091400*
091500 6121-Compare-Adjacent.
091600     if      Ws-St-Rate (Ws-Srch-Ix) < Ws-St-Rate (Ws-Srch-Ix + 1)
091700             perform 6122-Swap-Groups thru 6122-Exit
091800             move "Y" to Ws-Swapped.
091900     add     1 to Ws-Srch-Ix.
092000 6121-Exit.
092100     exit.
092200*
092300*
092400*****************************************************************
092500*  Swap the whole Ws-Gr-Stats group through the Ws-Sw-Stats     *
092600*  mirror area - moving the group-level statistics as one       *
092700*  block is simpler and less error-prone than swapping each     *
092800*  elementary field in turn.                                    *
092900*****************************************************************
093000*
093100 6122-Swap-Groups.
093200     move    Ws-Gr-Name  (Ws-Srch-Ix)     to Ws-Sw-Name.
093300     move    Ws-Gr-Stats (Ws-Srch-Ix)     to Ws-Sw-Stats.
093400     move    Ws-Gr-Name  (Ws-Srch-Ix + 1) to Ws-Gr-Name  (Ws-Srch-Ix).
093500     move    Ws-Gr-Stats (Ws-Srch-Ix + 1) to Ws-Gr-Stats (Ws-Srch-Ix).
093600     move    Ws-Sw-Name                   to
093700             Ws-Gr-Name  (Ws-Srch-Ix + 1).
093800     move    Ws-Sw-Stats                  to
093900             Ws-Gr-Stats (Ws-Srch-Ix + 1).
094000 6122-Exit.
094100     exit.
094200*
094300*
094400*****************************************************************
094500*  One Margin-Rpt-Rec per group, in the rate-descending order   *
094600*  6100 has just sorted the table into.                         *
094700*****************************************************************
094800*
094900 6130-Write-Group-Line.
095000     move    spaces           to Margin-Rpt-Rec.
095100     move    Ws-Gr-Name       (Ws-Gr-Ix) to Mg-Group-Name.
095200     move    Ws-St-Count      (Ws-Gr-Ix) to Mg-Agent-Count.
095300     move    Ws-St-Fyc        (Ws-Gr-Ix) to Mg-Total-Fyc.
095400     move    Ws-St-Income     (Ws-Gr-Ix) to Mg-Total-Income.
095500     move    Ws-St-Points     (Ws-Gr-Ix) to Mg-Total-Points.
095600     move    Ws-St-Ss         (Ws-Gr-Ix) to Mg-Total-Ss.
095700     move    Ws-St-Margin     (Ws-Gr-Ix) to Mg-Total-Margin.
095800     move    Ws-St-Rate       (Ws-Gr-Ix) to Mg-Margin-Rate.
095900     move    Ws-St-Avg-Fyp    (Ws-Gr-Ix) to Mg-Avg-Fyp.
096000     move    Ws-St-Avg-Ape    (Ws-Gr-Ix) to Mg-Avg-Ape.
096100     move    Ws-St-Avg-Fyc    (Ws-Gr-Ix) to Mg-Avg-Fyc.
096200     move    Ws-St-Avg-Margin (Ws-Gr-Ix) to Mg-Avg-Margin.
096300     write   Margin-Rpt-Rec.
096400 6130-Exit.
096500     exit.
096600*
096700*****************************************************************
096800*  Cross mode - rows/columns sorted ascending, one printed line *
096900*  per (row,column) cell plus a TOTAL line per row.             *
097000*****************************************************************
097100*
097200 6200-Write-Cross-Report.
097300     move    "Y" to Ws-Swapped.
097400     perform 6210-Sort-Rows-Pass thru 6210-Exit
097500             until Ws-Swapped = "N".
097600     move    "Y" to Ws-Swapped.
097700     perform 6220-Sort-Cols-Pass thru 6220-Exit
097800             until Ws-Swapped = "N".
097900     perform 6230-Write-One-Row thru 6230-Exit
098000             varying Ws-Rw-Ix from 1 by 1
098100             until Ws-Rw-Ix > Ws-Rw-Count.
098200 6200-Exit.
098300     exit.
098400*
098500*
098600*****************************************************************
098700*  Row list is sorted ascending, unlike the single-mode group   *
098800*  list which sorts on rate - a cross-tab reads left to right   *
098900*  and top to bottom in the dimension's own natural order,      *
099000*  not ranked by margin.                                        *
099100*****************************************************************
099200*
099300 6210-Sort-Rows-Pass.
099400     move    "N" to Ws-Swapped.
099500     move    1   to Ws-Srch-Ix.
099600     perform 6211-Compare-Rows thru 6211-Exit
099700             until Ws-Srch-Ix > Ws-Rw-Count - 1.
099800 6210-Exit.
099900     exit.
100000*
100100*
100200*****************************************************************
100300*  Swap when the earlier row value sorts after the next one -   *
100400*  plain ascending alpha/numeric compare on the row's text.     *
100500*****************************************************************
100600*
100700 6211-Compare-Rows.
100800     if      Ws-Rw-Value (Ws-Srch-Ix) > Ws-Rw-Value (Ws-Srch-Ix + 1)
100900             move Ws-Rw-Value (Ws-Srch-Ix) to Ws-Row-Value
101000             move Ws-Rw-Value (Ws-Srch-Ix + 1) to
101100                  Ws-Rw-Value (Ws-Srch-Ix)
101200             move Ws-Row-Value to Ws-Rw-Value (Ws-Srch-Ix + 1)
101300             move "Y" to Ws-Swapped.
101400     add     1 to Ws-Srch-Ix.
101500 6211-Exit.
101600     exit.
101700*
101800*
101900*****************************************************************
102000*  Column list sorted ascending, same shape as 6210's row       *
102100*  sort.                                                        *
102200*****************************************************************
102300*
102400 6220-Sort-Cols-Pass.
102500     move    "N" to Ws-Swapped.
102600     move    1   to Ws-Srch-Ix.
102700     perform 6221-Compare-Cols thru 6221-Exit
102800             until Ws-Srch-Ix > Ws-Cl-Count - 1.
102900 6220-Exit.
103000     exit.
103100*
103200*
103300*****************************************************************
103400*  Swap when the earlier column value sorts after the next      *
103500*  one.                                                         *
103600*****************************************************************
103700*
103800 6221-Compare-Cols.
103900     if      Ws-Cl-Value (Ws-Srch-Ix) > Ws-Cl-Value (Ws-Srch-Ix + 1)
104000             move Ws-Cl-Value (Ws-Srch-Ix) to Ws-Col-Value
104100             move Ws-Cl-Value (Ws-Srch-Ix + 1) to
104200                  Ws-Cl-Value (Ws-Srch-Ix)
104300             move Ws-Col-Value to Ws-Cl-Value (Ws-Srch-Ix + 1)
104400             move "Y" to Ws-Swapped.
104500     add     1 to Ws-Srch-Ix.
104600 6221-Exit.
104700     exit.
104800*
104900*
105000*****************************************************************
105100*  One printed TOTAL line per row, after every cell in the      *
105200*  row has been written and rolled into Ws-Row-Total-Stats -    *
105300*  the row total is reset to zero at the top of every row so    *
105400*  it never carries a previous row's figures forward.           *
105500*****************************************************************
105600*
105700 6230-Write-One-Row.
105800     initialize Ws-Row-Total-Stats.
105900     set     Ws-Cr-Ix to Ws-Rw-Ix.
106000     perform 6240-Write-One-Cell thru 6240-Exit
106100             varying Ws-Cl-Ix from 1 by 1
106200             until Ws-Cl-Ix > Ws-Cl-Count.
106300     if      Rt-Fyc > zero
106400             compute Rt-Rate rounded = Rt-Margin / Rt-Fyc
106500     else
106600             move zero to Rt-Rate.
106700     if      Rt-Count > zero
106800             compute Rt-Avg-Fyp rounded = Rt-Fyp / Rt-Count
106900             compute Rt-Avg-Ape rounded = Rt-Ape / Rt-Count
107000             compute Rt-Avg-Fyc rounded = Rt-Fyc / Rt-Count
107100             compute Rt-Avg-Margin rounded = Rt-Margin / Rt-Count
107200     else
107300             move zero to Rt-Avg-Fyp Rt-Avg-Ape Rt-Avg-Fyc
107400                          Rt-Avg-Margin.
107500     move    spaces to Margin-Rpt-Rec.
107600     move    Ws-Rw-Value (Ws-Rw-Ix) to Mg-Group-Name.
107700     move    "TOTAL"                to Mg-Col-Name.
107800     move    Rt-Count               to Mg-Agent-Count.
107900     move    Rt-Fyc                 to Mg-Total-Fyc.
108000     move    Rt-Income              to Mg-Total-Income.
108100     move    Rt-Points              to Mg-Total-Points.
108200     move    Rt-Ss                  to Mg-Total-Ss.
108300     move    Rt-Margin              to Mg-Total-Margin.
108400     move    Rt-Rate                to Mg-Margin-Rate.
108500     move    Rt-Avg-Fyp             to Mg-Avg-Fyp.
108600     move    Rt-Avg-Ape             to Mg-Avg-Ape.
108700     move    Rt-Avg-Fyc             to Mg-Avg-Fyc.
108800     move    Rt-Avg-Margin          to Mg-Avg-Margin.
108900     write   Margin-Rpt-Rec.
109000 6230-Exit.
109100     exit.
109200*
109300*
109400*****************************************************************
109500*  Rate/averages for one cell, then roll the cell into both     *
109600*  the row total (Rt-) this row is accumulating and print the   *
109700*  cell's own Margin-Rpt-Rec - the cell line and the row total  *
109800*  are both derived from the same Wc- figures.                  *
109900*****************************************************************
110000*
110100 6240-Write-One-Cell.
110200     set     Ws-Cc-Ix to Ws-Cl-Ix.
110300     if      Wc-Fyc (Ws-Cr-Ix Ws-Cc-Ix) > zero
110400             compute Wc-Rate (Ws-Cr-Ix Ws-Cc-Ix) rounded =
110500                     Wc-Margin (Ws-Cr-Ix Ws-Cc-Ix) /
110600                     Wc-Fyc    (Ws-Cr-Ix Ws-Cc-Ix)
110700     else
110800             move zero to Wc-Rate (Ws-Cr-Ix Ws-Cc-Ix).
110900     if      Wc-Count (Ws-Cr-Ix Ws-Cc-Ix) > zero
111000             compute Wc-Avg-Fyp (Ws-Cr-Ix Ws-Cc-Ix) rounded =
111100                     Wc-Fyp (Ws-Cr-Ix Ws-Cc-Ix) /
111200                     Wc-Count (Ws-Cr-Ix Ws-Cc-Ix)
111300             compute Wc-Avg-Ape (Ws-Cr-Ix Ws-Cc-Ix) rounded =
111400                     Wc-Ape (Ws-Cr-Ix Ws-Cc-Ix) /
111500                     Wc-Count (Ws-Cr-Ix Ws-Cc-Ix)
111600             compute Wc-Avg-Fyc (Ws-Cr-Ix Ws-Cc-Ix) rounded =
111700                     Wc-Fyc (Ws-Cr-Ix Ws-Cc-Ix) /
111800                     Wc-Count (Ws-Cr-Ix Ws-Cc-Ix)
111900             compute Wc-Avg-Margin (Ws-Cr-Ix Ws-Cc-Ix) rounded =
112000                     Wc-Margin (Ws-Cr-Ix Ws-Cc-Ix) /
112100                     Wc-Count (Ws-Cr-Ix Ws-Cc-Ix)
112200     else
112300             move zero to Wc-Avg-Fyp (Ws-Cr-Ix Ws-Cc-Ix)
112400                          Wc-Avg-Ape (Ws-Cr-Ix Ws-Cc-Ix)
112500                          Wc-Avg-Fyc (Ws-Cr-Ix Ws-Cc-Ix)
112600                          Wc-Avg-Margin (Ws-Cr-Ix Ws-Cc-Ix).
112700     add     Wc-Count  (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Count.
112800     add     Wc-Fyc    (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Fyc.
112900     add     Wc-Income (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Income.
113000     add     Wc-Fyp    (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Fyp.
113100     add     Wc-Ape    (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Ape.
113200     add     Wc-Points (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Points.
113300     add     Wc-Ss     (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Ss.
113400     add     Wc-Margin (Ws-Cr-Ix Ws-Cc-Ix) to Rt-Margin.
113500     move    spaces to Margin-Rpt-Rec.
113600     move    Ws-Rw-Value (Ws-Rw-Ix) to Mg-Group-Name.
113700     move    Ws-Cl-Value (Ws-Cl-Ix) to Mg-Col-Name.
113800     move    Wc-Count      (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Agent-Count.
113900     move    Wc-Fyc        (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Total-Fyc.
114000     move    Wc-Income     (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Total-Income.
114100     move    Wc-Points     (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Total-Points.
114200     move    Wc-Ss         (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Total-Ss.
114300     move    Wc-Margin     (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Total-Margin.
114400     move    Wc-Rate       (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Margin-Rate.
114500     move    Wc-Avg-Fyp    (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Avg-Fyp.
114600     move    Wc-Avg-Ape    (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Avg-Ape.
114700     move    Wc-Avg-Fyc    (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Avg-Fyc.
114800     move    Wc-Avg-Margin (Ws-Cr-Ix Ws-Cc-Ix) to Mg-Avg-Margin.
114900     write   Margin-Rpt-Rec.
115000 6240-Exit.
115100     exit.
115200*
115300*
115400*****************************************************************
115500*  Final line of either report shape - GRAND-TOTAL summarises   *
115600*  every agent that passed the filter, single mode or cross     *
115700*  mode alike, so the two report shapes still reconcile to      *
115800*  the same bottom line.                                        *
115900*****************************************************************
116000*
116100 6900-Write-Grand-Line.
116200     if      Ws-Gd-Fyc > zero
116300             compute Ws-Gd-Rate rounded = Ws-Gd-Margin / Ws-Gd-Fyc
116400     else
116500             move zero to Ws-Gd-Rate.
116600     if      Ws-Gd-Count > zero
116700             compute Ws-Gd-Avg-Fyp rounded = Ws-Gd-Fyp / Ws-Gd-Count
116800             compute Ws-Gd-Avg-Ape rounded = Ws-Gd-Ape / Ws-Gd-Count
116900             compute Ws-Gd-Avg-Fyc rounded = Ws-Gd-Fyc / Ws-Gd-Count
117000             compute Ws-Gd-Avg-Margin rounded =
117100                     Ws-Gd-Margin / Ws-Gd-Count
117200     else
117300             move zero to Ws-Gd-Avg-Fyp Ws-Gd-Avg-Ape
117400                          Ws-Gd-Avg-Fyc Ws-Gd-Avg-Margin.
117500     move    spaces to Margin-Rpt-Rec.
117600     move    "GRAND-TOTAL"    to Mg-Group-Name.
117700     move    Ws-Gd-Count      to Mg-Agent-Count.
117800     move    Ws-Gd-Fyc        to Mg-Total-Fyc.
117900     move    Ws-Gd-Income     to Mg-Total-Income.
118000     move    Ws-Gd-Points     to Mg-Total-Points.
118100     move    Ws-Gd-Ss         to Mg-Total-Ss.
118200     move    Ws-Gd-Margin     to Mg-Total-Margin.
118300     move    Ws-Gd-Rate       to Mg-Margin-Rate.
118400     move    Ws-Gd-Avg-Fyp    to Mg-Avg-Fyp.
118500     move    Ws-Gd-Avg-Ape    to Mg-Avg-Ape.
118600     move    Ws-Gd-Avg-Fyc    to Mg-Avg-Fyc.
118700     move    Ws-Gd-Avg-Margin to Mg-Avg-Margin.
118800     write   Margin-Rpt-Rec.
118900 6900-Exit.
119000     exit.
119100*
119200*
119300*****************************************************************
119400*  Close down in one statement - GnuCOBOL closes each file in   *
119500*  the list regardless of an earlier one's status.              *
119600*****************************************************************
119700*
119800 9000-Close-Files.
119900     close   Wa-Agent Wa-Points Matched-Ss Ba-Control Margin-Rpt.
120000 9000-Exit.
120100     exit.
120200*
120300*****************************************************************
120400*  Dimension value lookup and tier classification.               *
120500*****************************************************************
120600*
120700 8100-Get-Dim-Value.
120800     move    spaces to Ws-Dim-Value.
120900     evaluate Ws-Dim-Code
121000         when "REGION    "
121100             move Ws-Ag-Region (Ws-Ag-Ix) to Ws-Dim-Value
121200         when "JOIN-YEAR "
121300             if   Ws-Ag-Join-Year (Ws-Ag-Ix) = zero
121400                  move "UNKNOWN" to Ws-Dim-Value
121500             else
121600                  move Ws-Ag-Join-Year (Ws-Ag-Ix) to Ws-Dim-Year-Edit
121700                  move Ws-Dim-Year-Edit to Ws-Dim-Value (1:4)
121800             end-if
121900         when "PERS-LEVEL"
122000             move Ws-Ag-Personal-Lvl (Ws-Ag-Ix) to Ws-Dim-Value
122100         when "MGR-LEVEL "
122200             move Ws-Ag-Manager-Lvl (Ws-Ag-Ix) to Ws-Dim-Value
122300         when "DIR-LEVEL "
122400             move Ws-Ag-Director-Lvl (Ws-Ag-Ix) to Ws-Dim-Value
122500         when "EDUCATION "
122600             move Ws-Ag-Education (Ws-Ag-Ix) to Ws-Dim-Value
122700         when "IS-PEER   "
122800             move Ws-Ag-Is-Peer (Ws-Ag-Ix) to Ws-Dim-Value
122900         when other
123000             move spaces to Ws-Dim-Value
123100     end-evaluate.
123200     if      Ws-Dim-Value = spaces
123300             move "UNKNOWN" to Ws-Dim-Value.
123400 8100-Exit.
123500     exit.
123600*
123700 8300-Classify-Tier.
123800     evaluate true
123900         when Ws-Tier-Amount < 50000
124000             move "0-50K   " to Ws-Tier-Label
124100         when Ws-Tier-Amount < 100000
124200             move "50-100K " to Ws-Tier-Label
124300         when Ws-Tier-Amount < 300000
124400             move "100-300K" to Ws-Tier-Label
124500         when Ws-Tier-Amount < 500000
124600             move "300-500K" to Ws-Tier-Label
124700         when other
124800             move "500K+   " to Ws-Tier-Label
124900     end-evaluate.
125000 8300-Exit.
125100     exit.
125200*
125300*****************************************************************
125400*  Find-or-add helpers for the cross-mode row and column lists. *
125500*****************************************************************
125600*
125700 8500-Find-Or-Add-Row.
125800     move    "N" to Ws-Srch-Found.
125900     move    1   to Ws-Srch-Ix.
126000     perform 8510-Match-Row thru 8510-Exit
126100             until Ws-Srch-Ix > Ws-Rw-Count or Ws-Srch-Found = "Y".
126200     if      Ws-Srch-Found = "N"
126300             add  1 to Ws-Rw-Count
126400             move Ws-Row-Value to Ws-Rw-Value (Ws-Rw-Count)
126500*                   fresh row - zero every column's stats block so
126600*                   an untouched cell reports 0, not old storage.
126700             initialize Ws-Cell-Row (Ws-Rw-Count)
126800             move Ws-Rw-Count  to Ws-Found-Ix
126900     else
127000             move Ws-Srch-Ix to Ws-Found-Ix.
127100 8500-Exit.
127200     exit.
127300*
127400*
127500*****************************************************************
127600*  Linear scan of the row list for an exact text match.         *
127700*****************************************************************
127800*
127900 8510-Match-Row.
128000     if      Ws-Rw-Value (Ws-Srch-Ix) = Ws-Row-Value
128100             move "Y" to Ws-Srch-Found
128200     else
128300             add  1 to Ws-Srch-Ix
128400     end-if.
128500 8510-Exit.
128600     exit.
128700*
128800 8600-Find-Or-Add-Col.
128900     move    "N" to Ws-Srch-Found.
129000     move    1   to Ws-Srch-Ix.
129100     perform 8610-Match-Col thru 8610-Exit
129200             until Ws-Srch-Ix > Ws-Cl-Count or Ws-Srch-Found = "Y".
129300     if      Ws-Srch-Found = "N"
129400             add  1 to Ws-Cl-Count
129500             move Ws-Col-Value to Ws-Cl-Value (Ws-Cl-Count)
129600*                   fresh column - zero its cell in every row seen
129700*                   so far, same as a fresh row zeroing its block.
129800             perform 8620-Zero-New-Column thru 8620-Exit
129900                     varying Ws-Cr-Ix from 1 by 1
130000                     until Ws-Cr-Ix > Ws-Rw-Count
130100             move Ws-Cl-Count  to Ws-Found-Ix
130200     else
130300             move Ws-Srch-Ix to Ws-Found-Ix.
130400 8600-Exit.
130500     exit.
130600*
130700*
130800*****************************************************************
130900*  Linear scan of the column list for an exact text match.      *
131000*****************************************************************
131100*
131200 8610-Match-Col.
131300     if      Ws-Cl-Value (Ws-Srch-Ix) = Ws-Col-Value
131400             move "Y" to Ws-Srch-Found
131500     else
131600             add  1 to Ws-Srch-Ix
131700     end-if.
131800 8610-Exit.
131900     exit.
132000*
132100*****************************************************************
132200*  Zero one row's cell in the just-added column - called once   *
132300*  per existing row when 8600 grows the column list.            *
132400*****************************************************************
132500*
132600 8620-Zero-New-Column.
132700     initialize Ws-Cell-Col (Ws-Cr-Ix Ws-Cl-Count).
132800 8620-Exit.
132900     exit.
133000*
