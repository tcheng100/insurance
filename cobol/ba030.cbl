000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics    Cohort Retention              *
000400*        Groups agents by dimension then by join-year           *
000500*        cohort, tracks how many base producers keep            *
000600*        producing FYP in later years.  Run after ba000.        *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300     program-id.         ba030.
001400*
001500*    Author.             J G Hollis, For Applewood Computers.
001600*    Installation.       Applewood Computers Accounting System.
001700*    Date-Written.       12/09/1985.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1985-2026, Applewood
002000*                        Computers Accounting System project.
002100*                        Distributed under the GNU General
002200*                        Public License.  See file COPYING.
002300*
002400*    Remarks.            Broker Analytics - Retention Analysis.
002500*                        Builds an in-memory agent table (agents
002600*                        with a known join year only), buckets
002700*                        them into (group, join-year) cohorts,
002800*                        establishes each cohort's base year and
002900*                        base producer pool, then reports how
003000*                        many of the base producers are still
003100*                        producing FYP in each later stats year
003200*                        2022-2025.  Uses Report Writer for the
003300*                        printed register - control break on
003400*                        GROUP-NAME then JOIN-YEAR.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used :
003900*                        Wa-Agent.       Cleansed agent master.
004000*                        Ba-Control.     Run control record.
004100*                        Retention-Rpt.  Retention register.
004200*
004300*    Error messages used.
004400*                        BA005, BA007.
004500*
004600* Changes:
004700* 12/09/85 jgh -         Initial issue - single dimension only.
004800* 30/03/87 jgh -    .01  Base-year rule corrected to floor at
004900*                        2022 for agents who joined before the
005000*                        stats window opened.
005100* 22/07/90 mpk -    .02  Cohort table enlarged, was truncating
005200*                        on the region x join-year cross load.
005300* 14/12/98 dcs -         Y2K review - Ag-Join-Year already
005400*                        4-digit, no change required.
005500* 04/01/00 dcs -         Century rollover verified - ok.
005600* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
005700* 15/01/17 vbc -    .03  Upgraded for RDB processing conventions.
005800* 28/11/25 vbc -    1.0  Reworked for the broker analytics
005900*                        cohort-retention rules - BA0016.
006000* 03/12/25 vbc -         Filters (region/level/tier/md-qual)
006100*                        applied at load time, same rules as
006200*                        ba020.
006300*
006400*****************************************************************
006500*
006600 environment              division.
006700*================================
006800*
006900 configuration            section.
007000 special-names.
007100     C01 is New-Page.
007200*
007300 input-output             section.
007400 file-control.
007500     select  Wa-Agent      assign to "WAAGENT"
007600                           organization  is line sequential
007700                           file status   is Ws-Wa-Agent-Status.
007800*
007900     select  Ba-Control    assign to "BACONTROL"
008000                           organization  is line sequential
008100                           file status   is Ws-Ba-Control-Status.
008200*
008300     select  Retention-Rpt assign to "RETNRPT"
008400                           organization  is line sequential
008500                           file status   is Ws-Retn-Rpt-Status.
008600*
008700 data                     division.
008800*================================
008900*
009000 file section.
009100*
009200 fd  Wa-Agent.
009300     copy "waagmst.cob" replacing ==BA-Agent-Record==
009400             by ==Wa-Agent-Rec==.
009500*
009600 fd  Ba-Control.
009700     copy "wactrl.cob" replacing ==BA-Control-Record==
009800             by ==Ba-Control-Rec==.
009900*
010000 fd  Retention-Rpt
010100     report is Retention-Register.
010200*
010300 working-storage section.
010400*-----------------------
010500 77  Prog-Name                pic x(17) value "ba030  (1.0.00)".
010600 77  Ws-Yr-Sub                pic 9     comp.
010700 77  Ws-Base-Sub              pic 9     comp.
010800 77  Ws-Base-Year             pic 9(4)  comp.
010900 77  Ws-Is-Base-Prod          pic x     value "N".
011000*
011100 copy "wawork.cob".
011200*
011300 01  Ws-File-Status.
011400     03  Ws-Wa-Agent-Status       pic xx.
011500     03  Ws-Ba-Control-Status     pic xx.
011600     03  Ws-Retn-Rpt-Status       pic xx.
011700     03  filler                   pic x(3).
011800*
011900 01  Ws-Eof-Switches.
012000     03  Ws-Agent-Eof             pic x     value "N".
012100     03  filler                   pic x(4).
012200*
012300*****************************************************************
012400*  Agent table - only agents with a known join year survive     *
012500*  the filter pass; carries the group value, join year and the  *
012600*  4-year FYP array needed to work out the base producer pool.  *
012700*****************************************************************
012800*
012900 01  Ws-Agent-Table.
013000     03  Ws-Agent-Count           pic 9(4)  comp value zero.
013100     03  Ws-Agent-Entry           occurs 3000 times
013200                                  indexed by Ws-Ag-Ix.
013300         05  Ws-Ag-Group          pic x(20).
013400         05  Ws-Ag-Join-Year      pic 9(4).
013500         05  Ws-Ag-Fyp-Yr         occurs 4 times
013600                                  pic s9(9)v99 comp-3.
013700         05  filler               pic x(5).
013800*
013900*****************************************************************
014000*  Cohort table - one entry per (group, join-year) combination  *
014100*  actually present amongst the qualifying agents.              *
014200*****************************************************************
014300*
014400 01  Ws-Ch-Table.
014500     03  Ws-Ch-Count              pic 9(4)  comp value zero.
014600     03  Ws-Ch-Entry              occurs 300 times
014700                                  indexed by Ws-Ch-Ix.
014800         05  Ws-Ch-Sort-Fields.
014900             07  Ws-Ch-Group      pic x(20).
015000             07  Ws-Ch-Join-Year  pic 9(4).
015100         05  Ws-Ch-Key redefines Ws-Ch-Sort-Fields
015200                                  pic x(24).
015300         05  Ws-Ch-Base-Year      pic 9(4).
015400         05  Ws-Ch-Base-Count     pic 9(6)  comp.
015500         05  Ws-Ch-Base-Fyp       pic s9(11)v99 comp-3.
015600         05  Ws-Ch-Yr-Count       occurs 4 times
015700                                  pic 9(6)  comp.
015800         05  Ws-Ch-Yr-Fyp         occurs 4 times
015900                                  pic s9(11)v99 comp-3.
016000         05  filler               pic x(4).
016100*
016200 01  Ws-Ch-Swap.
016300     03  Ws-Sw-Group              pic x(20).
016400     03  Ws-Sw-Join-Year          pic 9(4).
016500     03  Ws-Sw-Base-Year          pic 9(4).
016600     03  Ws-Sw-Base-Count         pic 9(6)  comp.
016700     03  Ws-Sw-Base-Fyp           pic s9(11)v99 comp-3.
016800     03  Ws-Sw-Yr-Count           occurs 4 times
016900                                  pic 9(6)  comp.
017000     03  Ws-Sw-Yr-Fyp             occurs 4 times
017100                                  pic s9(11)v99 comp-3.
017200     03  filler                   pic x(4).
017300*
017400 01  Ws-Work-Areas.
017500     03  Ws-Dim-Code              pic x(10).
017600     03  Ws-Dim-Value             pic x(20).
017700     03  Ws-Tier-Amount           comp-3 pic s9(9)v99.
017800     03  Ws-Tier-Label            pic x(8).
017900     03  Ws-Passes-Filter         pic x.
018000     03  Ws-Swapped               pic x.
018100     03  Ws-Yr-Ix                 pic 9     comp.
018200     03  Ws-Found-Ix              pic 9(4)  comp.
018300     03  filler                   pic x(4).
018400*
018500* Holds one output line's worth of values - moved from the      *
018600* current cohort/year before each GENERATE, and read back by    *
018700* the report section's SOURCE clauses (incl. the control        *
018800* fields the RD breaks on).                                     *
018900*
019000 copy "waretn.cob" replacing ==BA-Retention-Record==
019100         by ==Ws-Retention-Rec==.
019200*
019300 report section.
019400*****************
019500*
019600 RD  Retention-Register
019700     controls are Rt-Group-Name, Rt-Join-Year
019800     page limit is WA-Page-Lines lines
019900     heading 1
020000     first detail 4
020100     last detail WA-Page-Lines.
020200*
020300 01  Rr-Page-Head            type page heading.
020400     03  line 1.
020500         05  col   1     pic x(17)   source Prog-Name.
020600         05  col  40     pic x(29)   value
020700                 "BROKER ANALYTICS - RETENTION".
020800         05  col  95     pic x(5)    value "PAGE ".
020900         05  col 100     pic zzz9    source Page-Counter.
021000     03  line 3.
021100         05  col  22     pic x(4)    value "JOIN".
021200         05  col  28     pic x(4)    value "STAT".
021300         05  col  34     pic x(3)    value "YRS".
021400         05  col  39     pic x(3)    value "CUR".
021500         05  col  46     pic x(7)    value "CUR-FYP".
021600         05  col  61     pic x(7)    value "CNT-RET".
021700         05  col  70     pic x(7)    value "FYP-RET".
021800*
021900 01  Rr-Group-Head           type control heading Rt-Group-Name.
022000     03  line + 2.
022100         05  col   1     pic x(7)    value "GROUP -".
022200         05  col   9     pic x(20)   source Rt-Group-Name.
022300*
022400 01  Rr-Cohort-Head          type control heading Rt-Join-Year.
022500     03  line + 1.
022600         05  col   3     pic x(11)   value "JOIN YEAR -".
022700         05  col  14     pic 9(4)    source Rt-Join-Year.
022800         05  col  20     pic x(11)   value "BASE YEAR -".
022900         05  col  31     pic 9(4)    source Rt-Base-Year.
023000         05  col  38     pic x(12)   value "BASE COUNT -".
023100         05  col  50     pic zzzzz9  source Rt-Base-Count.
023200         05  col  58     pic x(10)   value "BASE FYP -".
023300         05  col  68     pic zzz,zzz,zz9.99
023400                                     source Rt-Base-Fyp.
023500*
023600 01  Rr-Detail               type detail.
023700     03  line + 1.
023800         05  col  22     pic 9(4)    source Rt-Stat-Year.
023900         05  col  29     pic zz9     source Rt-Years-After.
024000         05  col  34     pic zzzzz9  source Rt-Cur-Count.
024100         05  col  44     pic zzz,zzz,zz9.99
024200                                     source Rt-Cur-Fyp.
024300         05  col  61     pic 9.9999  source Rt-Count-Retention.
024400         05  col  70     pic 9.9999  source Rt-Fyp-Retention.
024500*
024600 01  Rr-Final-Foot           type control footing final.
024700     03  line + 2.
024800         05  col   1     pic x(24)   value
024900                 "END OF RETENTION REPORT".
025000*
025100 procedure division.
025200*====================
025300*
025400 0000-Main-Logic.
025500     perform 1000-Open-Files       thru 1000-Exit.
025600     perform 2000-Load-Agents      thru 2000-Exit.
025700     perform 3000-Build-Cohorts    thru 3000-Exit.
025800     perform 4000-Sort-Cohorts     thru 4000-Exit.
025900     perform 5000-Write-Report     thru 5000-Exit.
026000     perform 9000-Close-Files      thru 9000-Exit.
026100     stop run.
026200*
026300*
026400*****************************************************************
026500*  Opens the agent master and the run control file, reads the    *
026600*  single control record for its stats year (needed below to     *
026700*  pick off the current-year MD-qual and tier columns), then     *
026800*  opens the retention register and starts the Report Writer.    *
026900*****************************************************************
027000*
027100 1000-Open-Files.
027200     open    input  Wa-Agent.
027300     if      Ws-Wa-Agent-Status not = "00"
027400             display BA005
027500             stop run.
027600     open    input  Ba-Control.
027700     if      Ws-Ba-Control-Status not = "00"
027800             display BA005
027900             stop run.
028000     read    Ba-Control into Ba-Control-Rec
028100             at end
028200             display BA005
028300             stop run.
028400     close   Ba-Control.
028500     compute Ws-Yr-Sub = Ct-Stat-Year - 2021.
028600     open    output Retention-Rpt.
028700     initiate Retention-Register.
028800 1000-Exit.
028900     exit.
029000*
029100*
029200*****************************************************************
029300*  Loads every agent that passes the run's filters into the      *
029400*  in-memory agent table.  Agents with no recorded join year     *
029500*  cannot be assigned to a cohort and are skipped outright.      *
029600*****************************************************************
029700*
029800 2000-Load-Agents.
029900     perform 2100-Read-Agent thru 2100-Exit
030000             until Ws-Agent-Eof = "Y".
030100 2000-Exit.
030200     exit.
030300*
030400*
030500*****************************************************************
030600*  One agent per call.  An agent is dropped before it is even    *
030700*  filtered if it has no join year - such an agent can never     *
030800*  found or belong to a cohort, so there is no point costing     *
030900*  the filter pass on it.                                        *
031000*****************************************************************
031100*
031200 2100-Read-Agent.
031300     read    Wa-Agent
031400             at end
031500             move "Y" to Ws-Agent-Eof
031600             go to 2100-Exit.
031700     if      Ag-Join-Year = zero
031800             go to 2100-Exit.
031900     perform 2110-Check-Filters thru 2110-Exit.
032000     if      Ws-Passes-Filter = "N"
032100             go to 2100-Exit.
032200     if      Ws-Agent-Count > 2999
032300             display BA007
032400             go to 2100-Exit.
032500     add     1 to Ws-Agent-Count.
032600     move    Ct-Group-Dim to Ws-Dim-Code.
032700     perform 2200-Get-Group-Value thru 2200-Exit.
032800     move    Ws-Dim-Value to Ws-Ag-Group (Ws-Agent-Count).
032900     move    Ag-Join-Year to Ws-Ag-Join-Year (Ws-Agent-Count).
033000     move    1 to Ws-Yr-Ix.
033100     perform 2150-Copy-One-Year thru 2150-Exit
033200             varying Ws-Yr-Ix from 1 by 1
033300             until Ws-Yr-Ix > 4.
033400 2100-Exit.
033500     exit.
033600*
033700*
033800*****************************************************************
033900*  Copies the four-year FYP array off the raw agent record       *
034000*  into the working table entry, unchanged, for later cohort     *
034100*  accumulation.                                                 *
034200*****************************************************************
034300*
034400 2150-Copy-One-Year.
034500     move    Ag-Fyp (Ws-Yr-Ix) to
034600             Ws-Ag-Fyp-Yr (Ws-Agent-Count, Ws-Yr-Ix).
034700 2150-Exit.
034800     exit.
034900*
035000*****************************************************************
035100*  Filters - same equality/tier rules as ba020, applied against  *
035200*  the raw agent record for the control record's stats year.    *
035300*****************************************************************
035400*
035500 2110-Check-Filters.
035600     move    "Y" to Ws-Passes-Filter.
035700     if      Ct-Filt-Region not = spaces
035800        and  Ag-Region not = Ct-Filt-Region
035900             move "N" to Ws-Passes-Filter
036000             go to 2110-Exit.
036100     if      Ct-Filt-Join-Year not = zero
036200        and  Ag-Join-Year not = Ct-Filt-Join-Year
036300             move "N" to Ws-Passes-Filter
036400             go to 2110-Exit.
036500     if      Ct-Filt-Is-Peer not = spaces
036600        and  Ag-Is-Peer not = Ct-Filt-Is-Peer
036700             move "N" to Ws-Passes-Filter
036800             go to 2110-Exit.
036900     if      Ct-Filt-Personal-Lvl not = spaces
037000        and  Ag-Personal-Level not = Ct-Filt-Personal-Lvl
037100             move "N" to Ws-Passes-Filter
037200             go to 2110-Exit.
037300     if      Ct-Filt-Manager-Lvl not = spaces
037400        and  Ag-Manager-Level not = Ct-Filt-Manager-Lvl
037500             move "N" to Ws-Passes-Filter
037600             go to 2110-Exit.
037700     if      Ct-Filt-Director-Lvl not = spaces
037800        and  Ag-Director-Level not = Ct-Filt-Director-Lvl
037900             move "N" to Ws-Passes-Filter
038000             go to 2110-Exit.
038100     if      Ct-Filt-Md-Qual not = spaces
038200        and  Ag-Md-Qual (Ws-Yr-Sub) not = Ct-Filt-Md-Qual
038300             move "N" to Ws-Passes-Filter
038400             go to 2110-Exit.
038500     if      Ct-Filt-Fyp-Tier not = spaces
038600             move Ag-Fyp (Ws-Yr-Sub) to Ws-Tier-Amount
038700             perform 8300-Classify-Tier thru 8300-Exit
038800             if    Ws-Tier-Label not = Ct-Filt-Fyp-Tier
038900                   move "N" to Ws-Passes-Filter
039000                   go to 2110-Exit.
039100     if      Ct-Filt-Ape-Tier not = spaces
039200             move Ag-Ape (Ws-Yr-Sub) to Ws-Tier-Amount
039300             perform 8300-Classify-Tier thru 8300-Exit
039400             if    Ws-Tier-Label not = Ct-Filt-Ape-Tier
039500                   move "N" to Ws-Passes-Filter
039600                   go to 2110-Exit.
039700 2110-Exit.
039800     exit.
039900*
040000*
040100*****************************************************************
040200*  Resolves the single grouping dimension named on the control   *
040300*  record into a display value.  Unlike ba020's cross-tab this   *
040400*  run only ever groups by one dimension at a time.              *
040500*****************************************************************
040600*
040700 2200-Get-Group-Value.
040800     evaluate Ws-Dim-Code
040900         when "REGION    "
041000             move Ag-Region to Ws-Dim-Value
041100         when "JOIN-YEAR "
041200             move Ag-Join-Year to Ws-Dim-Value
041300         when "PERS-LEVEL"
041400             move Ag-Personal-Level to Ws-Dim-Value
041500         when "MGR-LEVEL "
041600             move Ag-Manager-Level to Ws-Dim-Value
041700         when "DIR-LEVEL "
041800             move Ag-Director-Level to Ws-Dim-Value
041900         when "EDUCATION "
042000             move Ag-Education to Ws-Dim-Value
042100         when "IS-PEER   "
042200             move Ag-Is-Peer to Ws-Dim-Value
042300         when other
042400             move Ag-Region to Ws-Dim-Value
042500     end-evaluate.
042600     if      Ws-Dim-Value = spaces or Ws-Dim-Value = zero
042700             move "UNKNOWN" to Ws-Dim-Value.
042800 2200-Exit.
042900     exit.
043000*
043100*****************************************************************
043200*  Cohort build - base year is a function of the agent's own    *
043300*  join year; an agent only contributes to a cohort's stats if  *
043400*  it was itself producing FYP in that base year.               *
043500*****************************************************************
043600*
043700 3000-Build-Cohorts.
043800     move    1 to Ws-Ag-Ix.
043900     perform 3100-Process-One-Agent thru 3100-Exit
044000             varying Ws-Ag-Ix from 1 by 1
044100             until Ws-Ag-Ix > Ws-Agent-Count.
044200 3000-Exit.
044300     exit.
044400*
044500*
044600*****************************************************************
044700*  An agent's base year is its own join year, floored at 2022    *
044800*  since the stats window does not go back further; an agent     *
044900*  only counts toward a cohort's base pool if it was already     *
045000*  producing FYP in that base year - joining does not by         *
045100*  itself make a producer.                                       *
045200*****************************************************************
045300*
045400 3100-Process-One-Agent.
045500     move    Ws-Ag-Join-Year (Ws-Ag-Ix) to Ws-Base-Year.
045600     if      Ws-Base-Year < 2022
045700             move 2022 to Ws-Base-Year.
045800     compute Ws-Base-Sub = Ws-Base-Year - 2021.
045900     move    "N" to Ws-Is-Base-Prod.
046000     if      Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Base-Sub) > zero
046100             move "Y" to Ws-Is-Base-Prod.
046200     if      Ws-Is-Base-Prod = "N"
046300             go to 3100-Exit.
046400     perform 3200-Match-Cohort thru 3200-Exit.
046500     add     1 to Ws-Ch-Base-Count (Ws-Ch-Ix).
046600     add     Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Base-Sub) to
046700             Ws-Ch-Base-Fyp (Ws-Ch-Ix).
046800     move    Ws-Base-Sub to Ws-Yr-Ix.
046900     perform 3300-Accumulate-Year thru 3300-Exit
047000             varying Ws-Yr-Ix from Ws-Base-Sub by 1
047100             until Ws-Yr-Ix > 4.
047200 3100-Exit.
047300     exit.
047400*
047500*
047600*****************************************************************
047700*  Linear find-or-add against the cohort table on (group,        *
047800*  join year).  A fresh cohort starts every year bucket at       *
047900*  zero; 3100 has already filtered out non-base-producers so     *
048000*  only genuine base members ever create or update an entry.     *
048100*****************************************************************
048200*
048300 3200-Match-Cohort.
048400     move    zero to Ws-Found-Ix.
048500     move    1 to Ws-Ch-Ix.
048600     perform 3210-Compare-Cohort thru 3210-Exit
048700             until Ws-Ch-Ix > Ws-Ch-Count
048800                or Ws-Found-Ix not = zero.
048900     if      Ws-Found-Ix not = zero
049000             set  Ws-Ch-Ix to Ws-Found-Ix
049100             go to 3200-Exit.
049200     if      Ws-Ch-Count > 299
049300             display BA007
049400             set  Ws-Ch-Ix to Ws-Ch-Count
049500             go to 3200-Exit.
049600     add     1 to Ws-Ch-Count.
049700     set     Ws-Ch-Ix to Ws-Ch-Count.
049800     move    Ws-Ag-Group (Ws-Ag-Ix) to Ws-Ch-Group (Ws-Ch-Ix).
049900     move    Ws-Ag-Join-Year (Ws-Ag-Ix) to
050000             Ws-Ch-Join-Year (Ws-Ch-Ix).
050100     move    Ws-Base-Year to Ws-Ch-Base-Year (Ws-Ch-Ix).
050200     move    zero to Ws-Ch-Base-Count (Ws-Ch-Ix).
050300     move    zero to Ws-Ch-Base-Fyp (Ws-Ch-Ix).
050400     move    1 to Ws-Yr-Ix.
050500     perform 3220-Zero-One-Year thru 3220-Exit
050600             varying Ws-Yr-Ix from 1 by 1
050700             until Ws-Yr-Ix > 4.
050800 3200-Exit.
050900     exit.
051000*
051100*
051200*****************************************************************
051300*  Single-entry compare used by the 3200 search loop; on a       *
051400*  hit it records the index and lets the until-condition stop    *
051500*  the scan rather than falling through to more compares.        *
051600*****************************************************************
051700*
051800 3210-Compare-Cohort.
051900     if      Ws-Ch-Group (Ws-Ch-Ix) = Ws-Ag-Group (Ws-Ag-Ix)
052000        and  Ws-Ch-Join-Year (Ws-Ch-Ix) =
052100                  Ws-Ag-Join-Year (Ws-Ag-Ix)
052200             move Ws-Ch-Ix to Ws-Found-Ix
052300     else
052400             add  1 to Ws-Ch-Ix
052500     end-if.
052600 3210-Exit.
052700     exit.
052800*
052900*
053000*****************************************************************
053100*  Clears one year-slot of a freshly added cohort entry so       *
053200*  later accumulation always starts from a known zero.           *
053300*****************************************************************
053400*
053500 3220-Zero-One-Year.
053600     move    zero to Ws-Ch-Yr-Count (Ws-Ch-Ix, Ws-Yr-Ix).
053700     move    zero to Ws-Ch-Yr-Fyp (Ws-Ch-Ix, Ws-Yr-Ix).
053800 3220-Exit.
053900     exit.
054000*
054100*
054200*****************************************************************
054300*  Rolls one agent's FYP for one statistics year into the        *
054400*  cohort's running count/total for that year, but only when     *
054500*  the agent actually produced in that year - a silent zero      *
054600*  year must not count as a retained producer.                   *
054700*****************************************************************
054800*
054900 3300-Accumulate-Year.
055000     if      Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Yr-Ix) > zero
055100             add 1 to Ws-Ch-Yr-Count (Ws-Ch-Ix, Ws-Yr-Ix)
055200             add Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Yr-Ix) to
055300                 Ws-Ch-Yr-Fyp (Ws-Ch-Ix, Ws-Yr-Ix).
055400 3300-Exit.
055500     exit.
055600*
055700*****************************************************************
055800*  Sort cohorts ascending on group name then join year, using   *
055900*  the combined redefined key so one compare covers both.       *
056000*****************************************************************
056100*
056200 4000-Sort-Cohorts.
056300     if      Ws-Ch-Count < 2
056400             go to 4000-Exit.
056500     move    "Y" to Ws-Swapped.
056600     perform 4100-Bubble-Pass thru 4100-Exit
056700             until Ws-Swapped = "N".
056800 4000-Exit.
056900     exit.
057000*
057100*
057200*****************************************************************
057300*  One left-to-right sweep of the cohort table; 4000 keeps       *
057400*  calling this until a sweep completes with no swap, which      *
057500*  is the ordinary bubble-sort termination test.                 *
057600*****************************************************************
057700*
057800 4100-Bubble-Pass.
057900     move    "N" to Ws-Swapped.
058000     move    1 to Ws-Ch-Ix.
058100     perform 4110-Compare-Adjacent thru 4110-Exit
058200             varying Ws-Ch-Ix from 1 by 1
058300             until Ws-Ch-Ix > Ws-Ch-Count - 1.
058400 4100-Exit.
058500     exit.
058600*
058700*
058800*****************************************************************
058900*  Compares two neighbouring cohorts on the combined group/      *
059000*  join-year redefined key, so the sort key doubles as the       *
059100*  report's control-break sequence.                              *
059200*****************************************************************
059300*
059400 4110-Compare-Adjacent.
059500     if      Ws-Ch-Key (Ws-Ch-Ix) > Ws-Ch-Key (Ws-Ch-Ix + 1)
059600             perform 4120-Swap-Cohorts thru 4120-Exit
059700             move "Y" to Ws-Swapped.
059800 4110-Exit.
059900     exit.
060000*
060100*
060200*****************************************************************
060300*  Exchanges two adjacent cohort entries field by field via      *
060400*  the Ws-Ch-Swap holding area, including every year-column,     *
060500*  since COBOL has no whole-table-row MOVE across an OCCURS      *
060600*  of this shape.                                                *
060700*****************************************************************
060800*
060900 4120-Swap-Cohorts.
061000     move    Ws-Ch-Group (Ws-Ch-Ix)      to Ws-Sw-Group.
061100     move    Ws-Ch-Join-Year (Ws-Ch-Ix)  to Ws-Sw-Join-Year.
061200     move    Ws-Ch-Base-Year (Ws-Ch-Ix)  to Ws-Sw-Base-Year.
061300     move    Ws-Ch-Base-Count (Ws-Ch-Ix) to Ws-Sw-Base-Count.
061400     move    Ws-Ch-Base-Fyp (Ws-Ch-Ix)   to Ws-Sw-Base-Fyp.
061500     move    1 to Ws-Yr-Ix.
061600     perform 4130-Swap-One-Year thru 4130-Exit
061700             varying Ws-Yr-Ix from 1 by 1
061800             until Ws-Yr-Ix > 4.
061900     move    Ws-Ch-Group (Ws-Ch-Ix + 1) to
062000             Ws-Ch-Group (Ws-Ch-Ix).
062100     move    Ws-Ch-Join-Year (Ws-Ch-Ix + 1) to
062200             Ws-Ch-Join-Year (Ws-Ch-Ix).
062300     move    Ws-Ch-Base-Year (Ws-Ch-Ix + 1) to
062400             Ws-Ch-Base-Year (Ws-Ch-Ix).
062500     move    Ws-Ch-Base-Count (Ws-Ch-Ix + 1) to
062600             Ws-Ch-Base-Count (Ws-Ch-Ix).
062700     move    Ws-Ch-Base-Fyp (Ws-Ch-Ix + 1) to
062800             Ws-Ch-Base-Fyp (Ws-Ch-Ix).
062900     move    1 to Ws-Yr-Ix.
063000     perform 4140-Copy-Back-Year thru 4140-Exit
063100             varying Ws-Yr-Ix from 1 by 1
063200             until Ws-Yr-Ix > 4.
063300     move    Ws-Sw-Group     to Ws-Ch-Group (Ws-Ch-Ix + 1).
063400     move    Ws-Sw-Join-Year to Ws-Ch-Join-Year (Ws-Ch-Ix + 1).
063500     move    Ws-Sw-Base-Year to Ws-Ch-Base-Year (Ws-Ch-Ix + 1).
063600     move    Ws-Sw-Base-Count to
063700             Ws-Ch-Base-Count (Ws-Ch-Ix + 1).
063800     move    Ws-Sw-Base-Fyp  to Ws-Ch-Base-Fyp (Ws-Ch-Ix + 1).
063900     move    1 to Ws-Yr-Ix.
064000     perform 4150-Restore-One-Year thru 4150-Exit
064100             varying Ws-Yr-Ix from 1 by 1
064200             until Ws-Yr-Ix > 4.
064300 4120-Exit.
064400     exit.
064500*
064600*
064700*****************************************************************
064800*  Copies one year-column of the left-hand cohort entry out      *
064900*  to the swap area ahead of the three-way exchange in 4120.     *
065000*****************************************************************
065100*
065200 4130-Swap-One-Year.
065300     move    Ws-Ch-Yr-Count (Ws-Ch-Ix, Ws-Yr-Ix) to
065400             Ws-Sw-Yr-Count (Ws-Yr-Ix).
065500     move    Ws-Ch-Yr-Fyp (Ws-Ch-Ix, Ws-Yr-Ix) to
065600             Ws-Sw-Yr-Fyp (Ws-Yr-Ix).
065700 4130-Exit.
065800     exit.
065900*
066000*
066100*****************************************************************
066200*  Moves the right-hand cohort entry's year-column down into     *
066300*  the left-hand slot - the middle leg of the three-way swap.    *
066400*****************************************************************
066500*
066600 4140-Copy-Back-Year.
066700     move    Ws-Ch-Yr-Count (Ws-Ch-Ix + 1, Ws-Yr-Ix) to
066800             Ws-Ch-Yr-Count (Ws-Ch-Ix, Ws-Yr-Ix).
066900     move    Ws-Ch-Yr-Fyp (Ws-Ch-Ix + 1, Ws-Yr-Ix) to
067000             Ws-Ch-Yr-Fyp (Ws-Ch-Ix, Ws-Yr-Ix).
067100 4140-Exit.
067200     exit.
067300*
067400*
067500*****************************************************************
067600*  Moves the saved year-column back out of the swap area into    *
067700*  the right-hand slot, completing the exchange started by       *
067800*  4130.                                                         *
067900*****************************************************************
068000*
068100 4150-Restore-One-Year.
068200     move    Ws-Sw-Yr-Count (Ws-Yr-Ix) to
068300             Ws-Ch-Yr-Count (Ws-Ch-Ix + 1, Ws-Yr-Ix).
068400     move    Ws-Sw-Yr-Fyp (Ws-Yr-Ix) to
068500             Ws-Ch-Yr-Fyp (Ws-Ch-Ix + 1, Ws-Yr-Ix).
068600 4150-Exit.
068700     exit.
068800*
068900*****************************************************************
069000*  Report - one GENERATE per (cohort, statistics year >= base   *
069100*  year); Report Writer fires the group/cohort headings itself  *
069200*  whenever Rt-Group-Name / Rt-Join-Year change between calls.  *
069300*****************************************************************
069400*
069500 5000-Write-Report.
069600     if      Ws-Ch-Count = zero
069700             go to 5000-Exit.
069800     move    1 to Ws-Ch-Ix.
069900     perform 5100-Write-One-Cohort thru 5100-Exit
070000             varying Ws-Ch-Ix from 1 by 1
070100             until Ws-Ch-Ix > Ws-Ch-Count.
070200     terminate Retention-Register.
070300 5000-Exit.
070400     exit.
070500*
070600*
070700*****************************************************************
070800*  Drives one GENERATE per statistics year from the cohort's     *
070900*  base year forward to 2025 - years before the base year are    *
071000*  meaningless for a cohort that did not yet exist.              *
071100*****************************************************************
071200*
071300 5100-Write-One-Cohort.
071400     compute Ws-Base-Sub = Ws-Ch-Base-Year (Ws-Ch-Ix) - 2021.
071500     move    Ws-Base-Sub to Ws-Yr-Ix.
071600     perform 5200-Write-One-Year thru 5200-Exit
071700             varying Ws-Yr-Ix from Ws-Base-Sub by 1
071800             until Ws-Yr-Ix > 4.
071900 5100-Exit.
072000     exit.
072100*
072200*
072300*****************************************************************
072400*  Builds one detail line's worth of retention figures and       *
072500*  moves them to the report record ahead of GENERATE.  Both      *
072600*  ratios default to zero so a cohort with no base producers     *
072700*  does not attempt a divide by zero.                            *
072800*****************************************************************
072900*
073000 5200-Write-One-Year.
073100     move    Ws-Ch-Group (Ws-Ch-Ix)     to Rt-Group-Name.
073200     move    Ws-Ch-Join-Year (Ws-Ch-Ix) to Rt-Join-Year.
073300     move    Ws-Ch-Base-Year (Ws-Ch-Ix) to Rt-Base-Year.
073400     compute Rt-Stat-Year = Ws-Yr-Ix + 2021.
073500     compute Rt-Years-After = Rt-Stat-Year - Rt-Base-Year.
073600     move    Ws-Ch-Base-Count (Ws-Ch-Ix) to Rt-Base-Count.
073700     move    Ws-Ch-Base-Fyp (Ws-Ch-Ix)   to Rt-Base-Fyp.
073800     move    Ws-Ch-Yr-Count (Ws-Ch-Ix, Ws-Yr-Ix) to Rt-Cur-Count.
073900     move    Ws-Ch-Yr-Fyp (Ws-Ch-Ix, Ws-Yr-Ix)   to Rt-Cur-Fyp.
074000     move    zero to Rt-Count-Retention.
074100     if      Rt-Base-Count > zero
074200             compute Rt-Count-Retention rounded =
074300                     Rt-Cur-Count / Rt-Base-Count.
074400     move    zero to Rt-Fyp-Retention.
074500     if      Rt-Base-Fyp > zero
074600             compute Rt-Fyp-Retention rounded =
074700                     Rt-Cur-Fyp / Rt-Base-Fyp.
074800     generate Rr-Detail.
074900 5200-Exit.
075000     exit.
075100*
075200*
075300*****************************************************************
075400*  Closing Retention-Rpt here also drives the Report Writer's    *
075500*  final page break and any pending page-footing lines.          *
075600*****************************************************************
075700*
075800 9000-Close-Files.
075900     close   Wa-Agent Retention-Rpt.
076000 9000-Exit.
076100     exit.
076200*
076300*****************************************************************
076400*  Tier-band classification, same bands and rule as ba020.      *
076500*****************************************************************
076600*
076700 8300-Classify-Tier.
076800     evaluate true
076900         when Ws-Tier-Amount < 50000
077000             move "0-50K   " to Ws-Tier-Label
077100         when Ws-Tier-Amount < 100000
077200             move "50-100K " to Ws-Tier-Label
077300         when Ws-Tier-Amount < 300000
077400             move "100-300K" to Ws-Tier-Label
077500         when Ws-Tier-Amount < 500000
077600             move "300-500K" to Ws-Tier-Label
077700         when other
077800             move "500K+   " to Ws-Tier-Label
077900     end-evaluate.
078000 8300-Exit.
078100     exit.
078200*
