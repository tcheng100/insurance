000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics       Start Of Day               *
000400*        Loads and cleanses the four raw feeds and              *
000500*        writes the cleansed work files used by ba010           *
000600*        onward.  Must be run before any other ba0nn prog.      *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         ba000.
001500*
001600*    Author.             R Aldous, For Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       14/06/1983.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1983-2026, Applewood
002100*                        Computers Accounting System project.
002200*                        Distributed under the GNU General
002300*                        Public License.  See file COPYING.
002400*
002500*    Remarks.            Broker Analytics - Start of Day.
002600*                        Reads Agent-Master, Points, Social
002700*                        Security and Id-Mapping raw feeds,
002800*                        applies the load-time cleansing and
002900*                        derivation rules and writes the
003000*                        cleansed work files plus the run
003100*                        control record read by ba010-ba050.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used :
003600*                        Agent-Raw.    Raw agent master feed.
003700*                        Points-Raw.   Raw points ledger feed.
003800*                        Soccost-Raw.  Raw soc security feed.
003900*                        Idmap-Raw.    Raw id-mapping feed.
004000*                        Wa-Agent.     Cleansed agent master.
004100*                        Wa-Points.    Cleansed points ledger.
004200*                        Wa-Soccost.   Cleansed soc security.
004300*                        Wa-Idmap.     Cleansed id-mapping.
004400*                        Ba-Control.   Run control record.
004500*
004600*    Error messages used.
004700*                        BA001 - BA004.
004800*
004900* Changes:
005000* 14/06/83 ra  -         Initial issue - agent master load only.
005100* 02/09/83 ra  -    .01  Added points ledger cleansing.
005200* 27/03/84 ra  -    .02  Added social security feed cleansing
005300*                        and the region-scan derivation.
005400* 19/11/85 jgh -    .03  Id-Mapping load added, last UID for a
005500*                        given PE-ID now replaces earlier ones.
005600* 08/07/87 jgh -    .04  Agent-Id normalisation tightened to
005700*                        also accept a trailing ".0" fraction.
005800* 22/01/90 mpk -    .05  Control record now carries the load
005900*                        counts forward for ba050's summary.
006000* 03/05/92 mpk -        Corrected Md-Qual decode - blank was
006100*                        being read as qualified in error.
006200* 17/09/94 mpk -    .06  Company-Total edited before the > 0
006300*                        test - was comparing the raw text.
006400* 14/12/98 dcs -    .07  Y2K date-window review of Join-Date
006500*                        and Txn-Date parsing - both already
006600*                        century-explicit (ccyymmdd), no change
006700*                        needed to the derivation logic itself.
006800* 04/01/00 dcs -         Century rollover verified in the first
006900*                        production run of the new year - ok.
007000* 11/06/03 dcs -    .08  Comment-marker test widened to strip
007100*                        leading spaces before checking for "*".
007200* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
007300* 15/01/17 vbc -    .09  Upgraded for RDB processing conventions.
007400* 24/11/25 vbc -    1.0  Reworked file layout for the four-feed
007500*                        broker analytics load - BA0012.
007600*
007700*****************************************************************
007800*
007900 environment              division.
008000*================================
008100*
008200 configuration            section.
008300 special-names.
008400     class Numeric-Digit is "0" thru "9".
008500     C01 is New-Page.
008600*
008700 input-output             section.
008800 file-control.
008900     select  Agent-Raw    assign to "AGRAW"
009000                          organization  is line sequential
009100                          file status   is Ws-Agent-Raw-Status.
009200*
009300     select  Points-Raw   assign to "PTRAW"
009400                          organization  is line sequential
009500                          file status   is Ws-Points-Raw-Status.
009600*
009700     select  Soccost-Raw  assign to "SCRAW"
009800                          organization  is line sequential
009900                          file status   is Ws-Soccost-Raw-Status.
010000*
010100     select  Idmap-Raw    assign to "IMRAW"
010200                          organization  is line sequential
010300                          file status   is Ws-Idmap-Raw-Status.
010400*
010500     select  Wa-Agent     assign to "WAAGENT"
010600                          organization  is line sequential
010700                          file status   is Ws-Wa-Agent-Status.
010800*
010900     select  Wa-Points    assign to "WAPOINTS"
011000                          organization  is line sequential
011100                          file status   is Ws-Wa-Points-Status.
011200*
011300     select  Wa-Soccost   assign to "WASOCCOST"
011400                          organization  is line sequential
011500                          file status   is Ws-Wa-Soccost-Status.
011600*
011700     select  Wa-Idmap     assign to "WAIDMAP"
011800                          organization  is line sequential
011900                          file status   is Ws-Wa-Idmap-Status.
012000*
012100     select  Ba-Control   assign to "BACONTROL"
012200                          organization  is line sequential
012300                          file status   is Ws-Ba-Control-Status.
012400*
012500 data                     division.
012600*================================
012700*
012800 file section.
012900*
013000 fd  Agent-Raw.
013100     copy "waagraw.cob" replacing ==BA-Agent-Raw==
013200             by ==Agent-Raw-Rec==.
013300*
013400 fd  Points-Raw.
013500     copy "waptraw.cob" replacing ==BA-Points-Raw==
013600             by ==Points-Raw-Rec==.
013700*
013800 fd  Soccost-Raw.
013900     copy "wascraw.cob" replacing ==BA-Soc-Cost-Raw==
014000             by ==Soccost-Raw-Rec==.
014100*
014200 fd  Idmap-Raw.
014300     copy "waidraw.cob" replacing ==BA-Id-Map-Raw==
014400             by ==Idmap-Raw-Rec==.
014500*
014600 fd  Wa-Agent.
014700     copy "waagmst.cob" replacing ==BA-Agent-Record==
014800             by ==Wa-Agent-Rec==.
014900*
015000 fd  Wa-Points.
015100     copy "waptxn.cob" replacing ==BA-Points-Record==
015200             by ==Wa-Points-Rec==.
015300*
015400 fd  Wa-Soccost.
015500     copy "wascost.cob" replacing ==BA-Soc-Cost-Record==
015600             by ==Wa-Soccost-Rec==.
015700*
015800 fd  Wa-Idmap.
015900     copy "waidmap.cob" replacing ==BA-Id-Map-Record==
016000             by ==Wa-Idmap-Rec==.
016100*
016200 fd  Ba-Control.
016300     copy "wactrl.cob" replacing ==BA-Control-Record==
016400             by ==Ba-Control-Rec==.
016500*
016600 working-storage section.
016700*-----------------------
016800 77  Prog-Name                pic x(17) value "ba000  (1.0.00)".
016900*
017000 copy "wawork.cob".
017100 copy "waregn.cob".
017200*
017300 01  Ws-File-Status.
017400     03  Ws-Agent-Raw-Status      pic xx.
017500     03  Ws-Points-Raw-Status     pic xx.
017600     03  Ws-Soccost-Raw-Status    pic xx.
017700     03  Ws-Idmap-Raw-Status      pic xx.
017800     03  Ws-Wa-Agent-Status       pic xx.
017900     03  Ws-Wa-Points-Status      pic xx.
018000     03  Ws-Wa-Soccost-Status     pic xx.
018100     03  Ws-Wa-Idmap-Status       pic xx.
018200     03  Ws-Ba-Control-Status     pic xx.
018300     03  filler                   pic x(2).
018400*
018500 01  Ws-Eof-Switches.
018600     03  Ws-Agent-Eof             pic x     value "N".
018700     03  Ws-Points-Eof            pic x     value "N".
018800     03  Ws-Soccost-Eof           pic x     value "N".
018900     03  Ws-Idmap-Eof             pic x     value "N".
019000     03  filler                   pic x(2).
019100*
019200 01  Ws-Header-Text.
019300     03  Ws-Hdr-Sequence          pic x(6)  value "SEQUEN".
019400     03  filler                   pic x(2).
019500*
019600 01  Ws-Subscripts.
019700     03  Ws-Yr-Sub                pic 9     comp.
019800     03  Ws-Region-Ix             pic 99    comp.
019900     03  Ws-Region-Hits           pic 999   comp.
020000     03  filler                   pic x(2).
020100*
020200*   Id-Mapping in-memory dedup table - last UID for a PE-Id wins.
020300*
020400 01  Ws-Idmap-Table.
020500     03  Ws-Idmap-Count           pic 9(4)  comp value zero.
020600     03  Ws-Idmap-Entry           occurs 500 times
020700                                  indexed by Ws-Idmap-Ix.
020800         05  Ws-Idmap-Tbl-Pe-Id   pic x(20).
020900         05  Ws-Idmap-Tbl-Uid     pic 9(9).
021000         05  filler               pic x(3).
021100*
021200 01  Ws-Idmap-Found               pic x     value "N".
021300*
021400 linkage section.
021500****************
021600*
021700 procedure division.
021800*====================
021900*
022000 0000-Main-Logic.
022100     perform 1000-Open-Files      thru 1000-Exit.
022200     perform 2000-Load-Agents     thru 2000-Exit.
022300     perform 3000-Load-Points     thru 3000-Exit.
022400     perform 4000-Load-Soc-Cost   thru 4000-Exit.
022500     perform 5000-Load-Id-Map     thru 5000-Exit.
022600     perform 6000-Write-Control   thru 6000-Exit.
022700     perform 9000-Close-Files     thru 9000-Exit.
022800     stop run.
022900*
023000*
023100*****************************************************************
023200*  Open the four raw feeds and the four cleansed work files     *
023300*  plus the control record.  Any raw feed missing aborts the    *
023400*  run - there is nothing ba010 onward could do with a          *
023500*  partial load.                                                *
023600*****************************************************************
023700*
023800 1000-Open-Files.
023900     move    zero to Ct-Cnt-Agents Ct-Cnt-Points
024000                     Ct-Cnt-Soc-Cost Ct-Cnt-Id-Map.
024100     open    input  Agent-Raw.
024200     if      Ws-Agent-Raw-Status not = "00"
024300             display BA001
024400             stop run.
024500     open    input  Points-Raw.
024600     if      Ws-Points-Raw-Status not = "00"
024700             display BA002
024800             stop run.
024900     open    input  Soccost-Raw.
025000     if      Ws-Soccost-Raw-Status not = "00"
025100             display BA003
025200             stop run.
025300     open    input  Idmap-Raw.
025400     if      Ws-Idmap-Raw-Status not = "00"
025500             display BA004
025600             stop run.
025700     open    output Wa-Agent
025800                    Wa-Points
025900                    Wa-Soccost
026000                    Wa-Idmap
026100                    Ba-Control.
026200 1000-Exit.
026300     exit.
026400*
026500*****************************************************************
026600*  Agent Master cleansing - agent-id normalisation, money zero  *
026700*  default and Md-Qual decode.  See Ba-Agent-Record layout.     *
026800*****************************************************************
026900*
027000 2000-Load-Agents.
027100     perform 2100-Read-Agent thru 2100-Exit
027200             until Ws-Agent-Eof = "Y".
027300 2000-Exit.
027400     exit.
027500*
027600*
027700*****************************************************************
027800*  One raw agent row in, one cleansed Wa-Agent-Rec out.  Rows   *
027900*  whose Agent-Id will not normalise (WA-Agent-Id-Valid = N)    *
028000*  are dropped silently - typically blank trailer rows          *
028100*  carried over from the export.                                *
028200*****************************************************************
028300*
028400 2100-Read-Agent.
028500     read    Agent-Raw
028600             at end
028700             move "Y" to Ws-Agent-Eof
028800             go to 2100-Exit.
028900     move    Agr-Agent-Id to WA-Agent-Id-Text.
029000     perform 8200-Edit-Agent-Id thru 8200-Exit.
029100     if      WA-Agent-Id-Valid = "N"
029200             go to 2100-Exit.
029300     initialize Wa-Agent-Rec.
029400     move    WA-Agent-Id-Value to Ag-Agent-Id.
029500     perform 2110-Edit-Year-Block thru 2110-Exit
029600             varying Ws-Yr-Sub from 1 by 1
029700             until Ws-Yr-Sub > 4.
029800     move    Agr-Education      to Ag-Education.
029900     move    Agr-Region         to Ag-Region.
030000     move    Agr-Years          to Ag-Years.
030100     move    Agr-Personal-Level to Ag-Personal-Level.
030200     move    Agr-Manager-Level  to Ag-Manager-Level.
030300     move    Agr-Director-Level to Ag-Director-Level.
030400     move    Agr-Is-Peer        to Ag-Is-Peer.
030500     move    zero               to Ag-Join-Date Ag-Join-Year.
030600     if      Agr-Join-Date is numeric-digit
030700         and Agr-Join-Date not = "00000000"
030800             move Agr-Join-Date to Ag-Join-Date
030900             move Ag-Join-Ccyy  to Ag-Join-Year.
031000     move    Agr-Team-Leader-Id (1:9) to WA-Agent-Id-Text.
031100     if      WA-Agent-Id-Text is numeric
031200             move WA-Agent-Id-Text to Ag-Team-Leader-Id
031300     else
031400             move zero to Ag-Team-Leader-Id.
031500     write   Wa-Agent-Rec.
031600     add     1 to Ct-Cnt-Agents.
031700 2100-Exit.
031800     exit.
031900*
032000*     Set the four year blocks - subscript 1 = stats yr 2022.
032100*
032200*****************************************************************
032300*  Set the four year blocks - subscript 1 = stats yr 2022.      *
032400*  Income/Fyp/Ape/Fyc are re-edited through the shared money    *
032500*  routine so a raw feed with a leading minus sign or a         *
032600*  decimal point still posts a clean signed value.              *
032700*****************************************************************
032800*
032900 2110-Edit-Year-Block.
033000     move  Agr-Income (Ws-Yr-Sub) to WA-Money-Text.
033100     perform 8100-Edit-Money-Field thru 8100-Exit.
033200     move  WA-Money-Value to Ag-Income (Ws-Yr-Sub).
033300     move  Agr-Fyp    (Ws-Yr-Sub) to WA-Money-Text.
033400     perform 8100-Edit-Money-Field thru 8100-Exit.
033500     move  WA-Money-Value to Ag-Fyp (Ws-Yr-Sub).
033600     move  Agr-Ape    (Ws-Yr-Sub) to WA-Money-Text.
033700     perform 8100-Edit-Money-Field thru 8100-Exit.
033800     move  WA-Money-Value to Ag-Ape (Ws-Yr-Sub).
033900     move  Agr-Fyc    (Ws-Yr-Sub) to WA-Money-Text.
034000     perform 8100-Edit-Money-Field thru 8100-Exit.
034100     move  WA-Money-Value to Ag-Fyc (Ws-Yr-Sub).
034200     if    Agr-Md-Qual-Text (Ws-Yr-Sub) = "QUALIFIED"
034300        or Agr-Md-Qual-Text (Ws-Yr-Sub) = "Y"
034400             move "Y" to Ag-Md-Qual (Ws-Yr-Sub)
034500     else
034600             move "N" to Ag-Md-Qual (Ws-Yr-Sub)
034700     end-if.
034800 2110-Exit.
034900     exit.
035000*
035100*****************************************************************
035200*  Points ledger cleansing - drop blank/comment id rows, edit   *
035300*  the two money fields, derive Pt-Txn-Year.                    *
035400*****************************************************************
035500*
035600 3000-Load-Points.
035700     perform 3100-Read-Points thru 3100-Exit
035800             until Ws-Points-Eof = "Y".
035900 3000-Exit.
036000     exit.
036100*
036200*
036300*****************************************************************
036400*  One raw points row in, one cleansed Wa-Points-Rec out.       *
036500*  Blank Agent-Id and asterisk-marked rows are export           *
036600*  comment or trailer lines, not real transactions, and are     *
036700*  skipped before the agent-id is even edited.                  *
036800*****************************************************************
036900*
037000 3100-Read-Points.
037100     read    Points-Raw
037200             at end
037300             move "Y" to Ws-Points-Eof
037400             go to 3100-Exit.
037500     if      Ptr-Agent-Id = spaces
037600             go to 3100-Exit.
037700     if      Ptr-Agent-Id (1:1) = "*"
037800             go to 3100-Exit.
037900     move    Ptr-Agent-Id to WA-Agent-Id-Text.
038000     perform 8200-Edit-Agent-Id thru 8200-Exit.
038100     if      WA-Agent-Id-Valid = "N"
038200             go to 3100-Exit.
038300     initialize Wa-Points-Rec.
038400     move    WA-Agent-Id-Value to Pt-Agent-Id.
038500     move    Ptr-Is-Active     to Pt-Is-Active.
038600     move    Ptr-Txn-Type      to Pt-Txn-Type.
038700     move    Ptr-Amount        to WA-Money-Text.
038800     perform 8100-Edit-Money-Field thru 8100-Exit.
038900     move    WA-Money-Value    to Pt-Amount.
039000     move    Ptr-Dir-Team-Amount to WA-Money-Text.
039100     perform 8100-Edit-Money-Field thru 8100-Exit.
039200     move    WA-Money-Value    to Pt-Dir-Team-Amount.
039300     move    Ptr-Category      to Pt-Category.
039400     move    Ptr-Channel       to Pt-Channel.
039500     move    Ptr-Order-Name    to Pt-Order-Name.
039600     move    Ptr-Order-Id      to Pt-Order-Id.
039700     move    Ptr-Remark        to Pt-Remark.
039800     move    zero              to Pt-Txn-Date Pt-Txn-Year.
039900     if      Ptr-Txn-Date is numeric-digit
040000             move Ptr-Txn-Date to Pt-Txn-Date
040100             move Pt-Txn-Ccyy  to Pt-Txn-Year.
040200     write   Wa-Points-Rec.
040300     add     1 to Ct-Cnt-Points.
040400 3100-Exit.
040500     exit.
040600*
040700*****************************************************************
040800*  Social Security / Housing Fund cleansing - skip header and   *
040900*  comment rows, keep only priced rows, derive region.          *
041000*****************************************************************
041100*
041200 4000-Load-Soc-Cost.
041300     perform 4100-Read-Soc-Cost thru 4100-Exit
041400             until Ws-Soccost-Eof = "Y".
041500 4000-Exit.
041600     exit.
041700*
041800*
041900*****************************************************************
042000*  One raw social security row in, one cleansed Wa-Soccost-     *
042100*  Rec out.  Header, comment and zero-priced rows are all       *
042200*  skipped - only rows with a genuine Company-Total carry a     *
042300*  real cost worth matching to an agent.                        *
042400*****************************************************************
042500*
042600 4100-Read-Soc-Cost.
042700     read    Soccost-Raw
042800             at end
042900             move "Y" to Ws-Soccost-Eof
043000             go to 4100-Exit.
043100     if      Scr-Sequence = spaces
043200             go to 4100-Exit.
043300     if      Scr-Sequence = Ws-Hdr-Sequence
043400             go to 4100-Exit.
043500     if      Scr-Sequence (1:1) = "*"
043600             go to 4100-Exit.
043700     if      Scr-Name = spaces
043800             go to 4100-Exit.
043900     move    Scr-Company-Total to WA-Money-Text.
044000     perform 8100-Edit-Money-Field thru 8100-Exit.
044100     if      WA-Money-Value not > zero
044200             go to 4100-Exit.
044300     initialize Wa-Soccost-Rec.
044400     move    Scr-Sequence      to Sc-Sequence.
044500     move    Scr-Bill-Name     to Sc-Bill-Name.
044600     move    Scr-Name          to Sc-Name.
044700     move    Scr-Service-Month to Sc-Service-Month.
044800     move    WA-Money-Value    to Sc-Company-Total.
044900     move    Scr-Personal-Total to WA-Money-Text.
045000     perform 8100-Edit-Money-Field thru 8100-Exit.
045100     move    WA-Money-Value    to Sc-Personal-Total.
045200     move    Scr-Total         to WA-Money-Text.
045300     perform 8100-Edit-Money-Field thru 8100-Exit.
045400     move    WA-Money-Value    to Sc-Total.
045500     move    zero              to Sc-Matched-Agent-Id.
045600     perform 7100-Scan-Region  thru 7100-Exit.
045700     write   Wa-Soccost-Rec.
045800     add     1 to Ct-Cnt-Soc-Cost.
045900 4100-Exit.
046000     exit.
046100*
046200*****************************************************************
046300*  Id-Mapping cleansing - dedup table, last Uid for a Pe-Id     *
046400*  seen replaces any earlier entry.                             *
046500*****************************************************************
046600*
046700 5000-Load-Id-Map.
046800     perform 5100-Read-Id-Map thru 5100-Exit
046900             until Ws-Idmap-Eof = "Y".
047000     perform 5200-Write-Id-Map thru 5200-Exit
047100             varying Ws-Idmap-Ix from 1 by 1
047200             until Ws-Idmap-Ix > Ws-Idmap-Count.
047300 5000-Exit.
047400     exit.
047500*
047600*
047700*****************************************************************
047800*  One raw id-mapping row in.  Rows are folded straight into    *
047900*  the in-memory dedup table rather than written immediately    *
048000*  - the last Uid seen for a Pe-Id has to win, so nothing can   *
048100*  be written until the whole raw feed has been read.           *
048200*****************************************************************
048300*
048400 5100-Read-Id-Map.
048500     read    Idmap-Raw
048600             at end
048700             move "Y" to Ws-Idmap-Eof
048800             go to 5100-Exit.
048900     if      Idr-Pe-Id = spaces or Idr-Uid = spaces
049000             go to 5100-Exit.
049100     move    Idr-Uid (1:9) to WA-Agent-Id-Text.
049200     if      WA-Agent-Id-Text (1:9) not numeric
049300             go to 5100-Exit.
049400     move    "N" to Ws-Idmap-Found.
049500     move    1  to Ws-Idmap-Ix.
049600     perform 5150-Match-One-Entry thru 5150-Exit
049700             until Ws-Idmap-Ix > Ws-Idmap-Count
049800                or Ws-Idmap-Found = "Y".
049900     if      Ws-Idmap-Found = "N"
050000             add  1 to Ws-Idmap-Count
050100             move Idr-Pe-Id to
050200                  Ws-Idmap-Tbl-Pe-Id (Ws-Idmap-Count)
050300             move Idr-Uid (1:9) to
050400                  Ws-Idmap-Tbl-Uid (Ws-Idmap-Count).
050500 5100-Exit.
050600     exit.
050700*
050800*
050900*****************************************************************
051000*  Linear scan of the dedup table for this Pe-Id.  Found        *
051100*  means overwrite the stored Uid with the one just read -      *
051200*  later rows in the raw feed always win over earlier ones.     *
051300*****************************************************************
051400*
051500 5150-Match-One-Entry.
051600     if      Ws-Idmap-Tbl-Pe-Id (Ws-Idmap-Ix) = Idr-Pe-Id
051700             move Idr-Uid (1:9) to
051800                  Ws-Idmap-Tbl-Uid (Ws-Idmap-Ix)
051900             move "Y" to Ws-Idmap-Found
052000     else
052100             add  1 to Ws-Idmap-Ix
052200     end-if.
052300 5150-Exit.
052400     exit.
052500*
052600*
052700*****************************************************************
052800*  Table is complete once 5100 hits end of file - write it      *
052900*  out one entry per Wa-Idmap-Rec now that last-wins has        *
053000*  already been resolved in memory.                             *
053100*****************************************************************
053200*
053300 5200-Write-Id-Map.
053400     initialize Wa-Idmap-Rec.
053500     move    Ws-Idmap-Tbl-Pe-Id (Ws-Idmap-Ix) to Im-Pe-Id.
053600     move    Ws-Idmap-Tbl-Uid   (Ws-Idmap-Ix) to Im-Uid.
053700     write   Wa-Idmap-Rec.
053800     add     1 to Ct-Cnt-Id-Map.
053900 5200-Exit.
054000     exit.
054100*
054200*
054300*****************************************************************
054400*  Seed Ba-Control with the default stats year, grouping        *
054500*  dimension and metric selection, plus the four load counts    *
054600*  this program has been accumulating throughout.  ba010        *
054700*  onward carry these values forward and add their own.         *
054800*****************************************************************
054900*
055000 6000-Write-Control.
055100     initialize Ba-Control-Rec.
055200     move    2024   to Ct-Stat-Year.
055300     move    "REGION"   to Ct-Group-Dim.
055400     move    "AVG-FYP"  to Ct-Metric-Sel.
055500     write   Ba-Control-Rec.
055600 6000-Exit.
055700     exit.
055800*
055900*
056000*****************************************************************
056100*  Close down in one statement - GnuCOBOL closes each file      *
056200*  in the list regardless of an earlier one's status, so        *
056300*  there is no need to test Ws-File-Status here.                *
056400*****************************************************************
056500*
056600 9000-Close-Files.
056700     close   Agent-Raw Points-Raw Soccost-Raw Idmap-Raw
056800             Wa-Agent Wa-Points Wa-Soccost Wa-Idmap Ba-Control.
056900 9000-Exit.
057000     exit.
057100*
057200*****************************************************************
057300*  Common edit subroutines - shared by the four load loops.     *
057400*****************************************************************
057500*
057600 7100-Scan-Region.
057700     move    "OTHER" to Sc-Region.
057800     if      Scr-Bill-Name = spaces
057900             go to 7100-Exit.
058000     perform 7110-Scan-One-Entry thru 7110-Exit
058100             varying Ws-Region-Ix from 1 by 1
058200             until Ws-Region-Ix > 26
058300                or Sc-Region not = "OTHER".
058400 7100-Exit.
058500     exit.
058600*
058700*
058800*****************************************************************
058900*  Tally occurrences of one alias string against the bill       *
059000*  name.  First alias to score a hit wins the region - the      *
059100*  table in Wa-Region-Scan is held in priority order so a       *
059200*  more specific alias can be listed ahead of a generic one.    *
059300*****************************************************************
059400*
059500 7110-Scan-One-Entry.
059600     move    zero to Ws-Region-Hits.
059700     inspect Scr-Bill-Name tallying Ws-Region-Hits
059800             for all WA-Region-Scan-Redef (Ws-Region-Ix).
059900     if      Ws-Region-Hits > zero
060000             move WA-Region-Scan-Redef (Ws-Region-Ix)
060100                  to Sc-Region.
060200 7110-Exit.
060300     exit.
060400*
060500*
060600*****************************************************************
060700*  Shared money editor - strips a leading minus sign, splits    *
060800*  on the decimal point, validates both halves are numeric      *
060900*  and posts a signed WA-Money-Value.  Every load paragraph     *
061000*  routes its money fields through here so the sign and         *
061100*  decimal handling only has to be got right once.              *
061200*****************************************************************
061300*
061400 8100-Edit-Money-Field.
061500     move    zero  to WA-Money-Value.
061600     move    "N"   to WA-Money-Negative.
061700     if      WA-Money-Text = spaces or low-values
061800             go to 8100-Exit.
061900     if      WA-Money-Text (1:1) = "-"
062000             move "Y" to WA-Money-Negative
062100             move WA-Money-Text (2:13) to WA-Money-Text.
062200     move    spaces to WA-Money-Int-Txt WA-Money-Dec-Txt.
062300     unstring WA-Money-Text delimited by "."
062400             into WA-Money-Int-Txt WA-Money-Dec-Txt.
062500     move    zero to WA-Money-Len-I WA-Money-Len-D.
062600     inspect WA-Money-Int-Txt tallying WA-Money-Len-I
062700             for characters before initial space.
062800     inspect WA-Money-Dec-Txt tallying WA-Money-Len-D
062900             for characters before initial space.
063000     if      WA-Money-Len-I = zero
063100             go to 8100-Exit.
063200     if      WA-Money-Int-Txt (1:WA-Money-Len-I) not numeric
063300             go to 8100-Exit.
063400     move    WA-Money-Int-Txt (1:WA-Money-Len-I) to WA-Money-Value.
063500     if      WA-Money-Len-D > zero
063600        and  WA-Money-Dec-Txt (1:WA-Money-Len-D) is numeric
063700             move WA-Money-Dec-Txt (1:2) to
063800*                   assumes decimals given as 2 digits or less
063900                  WA-Money-Value (8:2).
064000     if      WA-Money-Negative = "Y"
064100             multiply -1 by WA-Money-Value.
064200 8100-Exit.
064300     exit.
064400*
064500*
064600*****************************************************************
064700*  Shared agent-id editor - a plain numeric id passes           *
064800*  straight through; a decimal id (some feeds export an         *
064900*  agent id as a float, e.g. 40123.0) is only accepted when     *
065000*  the fractional part is all zeros, otherwise it is not        *
065100*  really an integer id and the row is rejected.                *
065200*****************************************************************
065300*
065400 8200-Edit-Agent-Id.
065500     move    zero to WA-Agent-Id-Value.
065600     move    "Y"  to WA-Agent-Id-Valid.
065700     if      WA-Agent-Id-Text = spaces or low-values
065800             move "N" to WA-Agent-Id-Valid
065900             go to 8200-Exit.
066000     move    zero to WA-Agent-Id-Len.
066100     inspect WA-Agent-Id-Text tallying WA-Agent-Id-Len
066200             for characters before initial space.
066300     if      WA-Agent-Id-Len = zero
066400             move "N" to WA-Agent-Id-Valid
066500             go to 8200-Exit.
066600     if      WA-Agent-Id-Text (1:WA-Agent-Id-Len) is numeric
066700             move WA-Agent-Id-Text (1:WA-Agent-Id-Len)
066800                  to WA-Agent-Id-Value
066900             go to 8200-Exit.
067000     move    spaces to WA-Agent-Id-Int-Txt WA-Agent-Id-Frac-Txt.
067100     unstring WA-Agent-Id-Text (1:WA-Agent-Id-Len)
067200             delimited by "."
067300             into WA-Agent-Id-Int-Txt WA-Agent-Id-Frac-Txt.
067400     move    zero to WA-Agent-Id-Len-I WA-Agent-Id-Len-F.
067500     inspect WA-Agent-Id-Int-Txt tallying WA-Agent-Id-Len-I
067600             for characters before initial space.
067700     inspect WA-Agent-Id-Frac-Txt tallying WA-Agent-Id-Len-F
067800             for characters before initial space.
067900     if      WA-Agent-Id-Len-I = zero
068000             move "N" to WA-Agent-Id-Valid
068100             go to 8200-Exit.
068200     if      WA-Agent-Id-Int-Txt (1:WA-Agent-Id-Len-I) not numeric
068300             move "N" to WA-Agent-Id-Valid
068400             go to 8200-Exit.
068500     if      WA-Agent-Id-Len-F > zero
068600             move zero to WA-Agent-Id-Zeros
068700             inspect WA-Agent-Id-Frac-Txt (1:WA-Agent-Id-Len-F)
068800                     tallying WA-Agent-Id-Zeros for all "0"
068900             if    WA-Agent-Id-Zeros not = WA-Agent-Id-Len-F
069000                   move "N" to WA-Agent-Id-Valid
069100                   go to 8200-Exit
069200             end-if
069300     end-if.
069400     move    WA-Agent-Id-Int-Txt (1:WA-Agent-Id-Len-I)
069500             to WA-Agent-Id-Value.
069600 8200-Exit.
069700     exit.
069800*
