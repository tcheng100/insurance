000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Social Security /  *
000500*     Housing Fund Cost File               *
000600*     Keyed by billing name + svc month     *
000700*******************************************
000800*  File size 128 bytes.
000900*
001000* 25/11/25 vbc - Created.
001100* 04/12/25 vbc - Sc-Region added, derived from Sc-Bill-Name.
001200* 04/12/25 vbc - Sc-Matched-Agent-Id added for ba010 output.
001300*
001400 01  BA-Soc-Cost-Record.
001500     03  Sc-Sequence              pic 9(6).
001600     03  Sc-Bill-Name             pic x(30).
001700     03  Sc-Name                  pic x(20).
001800*                                    ccyymm
001900     03  Sc-Service-Month         pic x(6).
002000     03  Sc-Service-Month-Parts redefines Sc-Service-Month.
002100         05  Sc-Svc-Ccyy          pic 9(4).
002200         05  Sc-Svc-Mo            pic 99.
002300     03  Sc-Company-Total         pic s9(9)v99   comp-3.
002400     03  Sc-Personal-Total        pic s9(9)v99   comp-3.
002500     03  Sc-Total                 pic s9(9)v99   comp-3.
002600*                                    derived, "OTHER" if none found
002700     03  Sc-Region                pic x(10).
002800         88  Sc-Region-Is-Other       value "OTHER".
002900*                                    filled by ba010, 0 = unmatched
003000     03  Sc-Matched-Agent-Id      pic 9(9).
003100         88  Sc-Is-Unmatched          value zero.
003200     03  filler                   pic x(6).
003300*
