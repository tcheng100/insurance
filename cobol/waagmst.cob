000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Agent (Broker)    *
000500*           Master File                    *
000600*     Uses Ag-Agent-Id as key               *
000700*******************************************
000800*  File size 320 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 24/11/25 vbc - Created.
001300* 01/12/25 vbc - Year blocks changed from 4 discrete groups to
001400*                an Occurs 4 table, subscript = year - 2021.
001500* 15/12/25 vbc - Added Ag-Join-Date-Parts redefines for the
001600*                cohort join-year derivation in ba000.
001700*
001800 01  BA-Agent-Record.
001900     03  Ag-Agent-Id              pic 9(9).
002000     03  Ag-Year-Data             occurs 4 times
002100                                   indexed by Ag-Yr-Ix.
002200*                                    subscript 1 = stats yr 2022
002300*                                    subscript 2 = stats yr 2023
002400*                                    subscript 3 = stats yr 2024
002500*                                    subscript 4 = stats yr 2025
002600         05  Ag-Income            pic s9(9)v99  comp-3.
002700         05  Ag-Fyp               pic s9(9)v99  comp-3.
002800         05  Ag-Ape               pic s9(9)v99  comp-3.
002900         05  Ag-Fyc               pic s9(9)v99  comp-3.
003000*                                    Y or N
003100         05  Ag-Md-Qual           pic x.
003200             88  Ag-Md-Qualified              value "Y".
003300             88  Ag-Md-Not-Qualified          value "N".
003400     03  Ag-Education             pic x(10).
003500     03  Ag-Region                pic x(10).
003600     03  Ag-Years                 pic 9(2).
003700     03  Ag-Personal-Level        pic x(10).
003800     03  Ag-Manager-Level         pic x(10).
003900     03  Ag-Director-Level        pic x(10).
004000*                                    ccyymmdd, 0 = unknown
004100     03  Ag-Join-Date             pic 9(8)      comp.
004200     03  Ag-Join-Date-Parts redefines Ag-Join-Date.
004300         05  Ag-Join-Ccyy         pic 9(4).
004400         05  Ag-Join-Mo           pic 99.
004500         05  Ag-Join-Dy           pic 99.
004600*                                    derived, 0 = unknown
004700     03  Ag-Join-Year             pic 9(4).
004800         88  Ag-Join-Year-Unknown         value zero.
004900*                                    0 = none
005000     03  Ag-Team-Leader-Id        pic 9(9).
005100         88  Ag-No-Team-Leader           value zero.
005200     03  Ag-Is-Peer               pic x(4).
005300     03  filler                   pic x(18).
005400*
