000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Margin-Contrib.   *
000500*     Analysis Result (group statistics)   *
000600*     Written by ba020, one per group      *
000700*******************************************
000800*  File size 128 bytes.
000900*
001000* 27/11/25 vbc - Created.
001100* 19/12/25 vbc - Added Mg-Col-Name for cross-grouping matrix
001200*                cells (blank for single-dimension rows).
001300*
001400 01  BA-Margin-Record.
001500     03  Mg-Group-Name            pic x(20).
001600*                                    cross mode column value, or "TOTAL", else spaces
001700     03  Mg-Col-Name              pic x(20).
001800         88  Mg-Col-Is-Total          value "TOTAL".
001900         88  Mg-Col-Is-Blank          value spaces.
002000     03  Mg-Agent-Count           pic 9(6)       comp.
002100     03  Mg-Total-Fyc             pic s9(11)v99  comp-3.
002200     03  Mg-Total-Income          pic s9(11)v99  comp-3.
002300     03  Mg-Total-Points          pic s9(11)v99  comp-3.
002400     03  Mg-Total-Ss              pic s9(11)v99  comp-3.
002500     03  Mg-Total-Margin          pic s9(11)v99  comp-3.
002600     03  Mg-Margin-Rate           pic s9(1)v9999 comp-3.
002700     03  Mg-Avg-Fyp               pic s9(9)v99   comp-3.
002800     03  Mg-Avg-Ape               pic s9(9)v99   comp-3.
002900     03  Mg-Avg-Fyc               pic s9(9)v99   comp-3.
003000     03  Mg-Avg-Margin            pic s9(9)v99   comp-3.
003100     03  filler                   pic x(9).
003200*
