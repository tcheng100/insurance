000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For RAW Agent Master  *
000500*     Feed - Before Cleansing (ba000)       *
000600*     All numeric-looking fields carried    *
000700*     as text until validated               *
000800*******************************************
000900*
001000* 24/11/25 vbc - Created.
001100*
001200 01  BA-Agent-Raw.
001300*                                    blank, digits, or digits + ".0"
001400     03  Agr-Agent-Id             pic x(12).
001500     03  Agr-Year-Data            occurs 4 times
001600                                   indexed by Agr-Yr-Ix.
001700*                                    blank/non-numeric defaults to 0
001800         05  Agr-Income           pic x(14).
001900         05  Agr-Fyp              pic x(14).
002000         05  Agr-Ape              pic x(14).
002100         05  Agr-Fyc              pic x(14).
002200*                                    "QUALIFIED", "Y", "N" or blank
002300         05  Agr-Md-Qual-Text     pic x(10).
002400             88  Agr-Md-Text-Qualified       value "QUALIFIED "
002500                                                   "Y         ".
002600             88  Agr-Md-Text-Not-Qualified   value "N         "
002700                                                   spaces.
002800     03  Agr-Education            pic x(10).
002900     03  Agr-Region               pic x(10).
003000     03  Agr-Years                pic x(2).
003100     03  Agr-Personal-Level       pic x(10).
003200     03  Agr-Manager-Level        pic x(10).
003300     03  Agr-Director-Level       pic x(10).
003400*                                    ccyymmdd text, blank/0 = unknown
003500     03  Agr-Join-Date            pic x(8).
003600     03  Agr-Team-Leader-Id       pic x(12).
003700     03  Agr-Is-Peer              pic x(4).
003800     03  filler                   pic x(20).
003900*
