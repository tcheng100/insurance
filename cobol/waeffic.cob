000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Per-Capita        *
000500*     Efficiency Trend Result (per group,   *
000600*     per year) - Written by ba040          *
000700*******************************************
000800*  File size 64 bytes.
000900*
001000* 28/11/25 vbc - Created.
001100* 12/12/25 vbc - Ef-Yoy-Present flag added - YOY-CHANGE is
001200*                absent (not zero) for the first active year.
001300*
001400 01  BA-Efficiency-Record.
001500     03  Ef-Group-Name            pic x(20).
001600     03  Ef-Stat-Year             pic 9(4).
001700     03  Ef-Active-Count          pic 9(6)       comp.
001800     03  Ef-Metric-Value          pic s9(9)v99   comp-3.
001900     03  Ef-Yoy-Change            pic s9(3)v9999 comp-3.
002000*                                    Y or N
002100     03  Ef-Yoy-Present           pic x.
002200         88  Ef-Yoy-Is-Present        value "Y".
002300         88  Ef-Yoy-Not-Present       value "N".
002400     03  filler                   pic x(9).
002500*
