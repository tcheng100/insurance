000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For External Broker   *
000500*        Id Mapping File                    *
000600*     Uses Im-Pe-Id as key - last wins      *
000700*******************************************
000800*  File size 32 bytes.
000900*
001000* 25/11/25 vbc - Created.
001100*
001200 01  BA-Id-Map-Record.
001300     03  Im-Pe-Id                 pic x(20).
001400     03  Im-Uid                   pic 9(9).
001500         88  Im-No-Uid                value zero.
001600     03  filler                   pic x(3).
001700*
