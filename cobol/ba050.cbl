000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics    Dataset Summary                *
000400*        Final tally of what went through the batch - agent,    *
000500*        points and social-security record counts, matched      *
000600*        social-security count, and producer counts by year.    *
000700*        Run last, after ba000-ba040.                            *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400     program-id.         ba050.
001500*
001600*    Author.             J G Hollis, For Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       06/11/1985.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1985-2026, Applewood
002100*                        Computers Accounting System project.
002200*                        Distributed under the GNU General
002300*                        Public License.  See file COPYING.
002400*
002500*    Remarks.            Broker Analytics - Dataset Summary.
002600*                        Reads the cleansed agent master a
002700*                        second time to count producers (FYP
002800*                        for the year > 0) for each of the
002900*                        four stats years, then prints one
003000*                        line per BATCH FLOW summary statistic
003100*                        - agent count, per-year producer
003200*                        counts, points-record count, social
003300*                        security record count and matched
003400*                        social security record count.  The
003500*                        load/match counts themselves were
003600*                        worked out by ba000 and ba010 and are
003700*                        simply picked up off Ba-Control here -
003800*                        this is the last step in the chain, so
003900*                        Ba-Control is opened for input only.
004000*
004100*    Called modules.     None.
004200*
004300*    Files used :
004400*                        Wa-Agent.       Cleansed agent master.
004500*                        Ba-Control.     Run control record.
004600*                        Summary-Rpt.    Dataset summary report.
004700*
004800*    Error messages used.
004900*                        BA005.
005000*
005100* Changes:
005200* 06/11/85 jgh -         Initial issue.
005300* 21/07/88 jgh -    .01  Per-year producer counts added - up to
005400*                        then the report only gave a run total.
005500* 14/12/98 dcs -         Y2K review - year subscripts already
005600*                        derived off 4-digit years, no change.
005700* 04/01/00 dcs -         Century rollover verified - ok.
005800* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
005900* 15/01/17 vbc -    .02  Upgraded for RDB processing conventions.
006000* 28/11/25 vbc -    1.0  Reworked for the broker analytics
006100*                        dataset-summary rules - BA0017.
006200*
006300*****************************************************************
006400*
006500 environment              division.
006600*================================
006700*
006800 configuration            section.
006900 special-names.
007000     C01 is New-Page.
007100*
007200 input-output             section.
007300 file-control.
007400     select  Wa-Agent      assign to "WAAGENT"
007500                           organization  is line sequential
007600                           file status   is Ws-Wa-Agent-Status.
007700*
007800     select  Ba-Control    assign to "BACONTROL"
007900                           organization  is line sequential
008000                           file status   is Ws-Ba-Control-Status.
008100*
008200     select  Summary-Rpt   assign to "SUMRYRPT"
008300                           organization  is line sequential
008400                           file status   is Ws-Summary-Rpt-Status.
008500*
008600 data                     division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  Wa-Agent.
009200     copy "waagmst.cob" replacing ==BA-Agent-Record==
009300             by ==Wa-Agent-Rec==.
009400*
009500 fd  Ba-Control.
009600     copy "wactrl.cob" replacing ==BA-Control-Record==
009700             by ==Ba-Control-Rec==.
009800*
009900 fd  Summary-Rpt.
010000 01  Summary-Rpt-Line              pic x(132).
010100*
010200 working-storage section.
010300*-----------------------
010400 77  Prog-Name                pic x(17) value "ba050  (1.0.00)".
010500 77  Ws-Yr-Ix                 pic 9     comp.
010600*
010700 copy "wawork.cob".
010800*
010900 01  Ws-File-Status.
011000     03  Ws-Wa-Agent-Status       pic xx.
011100     03  Ws-Ba-Control-Status     pic xx.
011200     03  Ws-Summary-Rpt-Status    pic xx.
011300     03  filler                   pic x(4).
011400*
011500* Combined view of the three file-status bytes for the run log.
011600 01  Ws-File-Status-View redefines Ws-File-Status pic x(10).
011700*
011800 01  Ws-Eof-Switches.
011900     03  Ws-Agent-Eof             pic x     value "N".
012000     03  filler                   pic x(4).
012100*
012200 01  Ws-Report-Lines.
012300     03  Ws-Rpt-Heading-1.
012400         05  filler         pic x(33) value
012500                 "BROKER ANALYTICS - DATASET SUMMARY".
012600         05  filler         pic x(99).
012700     03  Ws-Rpt-Stat-Line.
012800         05  filler         pic x(30) value spaces.
012900         05  Ws-Rl-Stat-Label pic x(30).
013000         05  filler         pic x(2)  value "= ".
013100         05  Ws-Rl-Stat-Value pic zzz,zzz,zz9.
013200         05  filler         pic x(64).
013300*
013400 01  Ws-Work-Areas.
013500     03  Ws-Yr-Label.
013600         05  Ws-Yr-Label-Text     pic x(18) value
013700                 "PRODUCER COUNT - ".
013800         05  Ws-Yr-Label-Digits   pic 9(4).
013900         05  filler               pic x(8).
014000     03  Ws-Yr-Label-Year         pic 9(4).
014100     03  filler                   pic x(4).
014200*
014300 procedure division.
014400*====================
014500*
014600 0000-Main-Logic.
014700     perform 1000-Open-Files       thru 1000-Exit.
014800     perform 2000-Count-Producers  thru 2000-Exit.
014900     perform 3000-Write-Report     thru 3000-Exit.
015000     perform 9000-Close-Files      thru 9000-Exit.
015100     stop run.
015200*
015300 1000-Open-Files.
015400     open    input  Wa-Agent.
015500     if      Ws-Wa-Agent-Status not = "00"
015600             display BA005
015700             stop run.
015800     open    input  Ba-Control.
015900     if      Ws-Ba-Control-Status not = "00"
016000             display BA005
016100             stop run.
016200     read    Ba-Control into Ba-Control-Rec
016300             at end
016400             display BA005
016500             stop run.
016600     open    output Summary-Rpt.
016700 1000-Exit.
016800     exit.
016900*
017000*****************************************************************
017100*  Count producers (FYP(year) > 0) for each of the four stats   *
017200*  years, working from the cleansed agent master - the counts   *
017300*  are not carried by any earlier step.                          *
017400*****************************************************************
017500*
017600 2000-Count-Producers.
017700     move    1 to Ct-Yr-Ix.
017800     perform 2050-Zero-One-Year thru 2050-Exit
017900             varying Ct-Yr-Ix from 1 by 1
018000             until Ct-Yr-Ix > 4.
018100     perform 2100-Read-Agent thru 2100-Exit
018200             until Ws-Agent-Eof = "Y".
018300 2000-Exit.
018400     exit.
018500*
018600 2050-Zero-One-Year.
018700     move    zero to Ct-Cnt-Producers (Ct-Yr-Ix).
018800 2050-Exit.
018900     exit.
019000*
019100 2100-Read-Agent.
019200     read    Wa-Agent
019300             at end
019400             move "Y" to Ws-Agent-Eof
019500             go to 2100-Exit.
019600     move    1 to Ws-Yr-Ix.
019700     perform 2150-Check-One-Year thru 2150-Exit
019800             varying Ws-Yr-Ix from 1 by 1
019900             until Ws-Yr-Ix > 4.
020000 2100-Exit.
020100     exit.
020200*
020300 2150-Check-One-Year.
020400     if      Ag-Fyp (Ws-Yr-Ix) > zero
020500             set  Ct-Yr-Ix to Ws-Yr-Ix
020600             add  1 to Ct-Cnt-Producers (Ct-Yr-Ix).
020700 2150-Exit.
020800     exit.
020900*
021000*****************************************************************
021100*  One line per BATCH FLOW summary statistic.                    *
021200*****************************************************************
021300*
021400 3000-Write-Report.
021500     write   Summary-Rpt-Line from Ws-Rpt-Heading-1.
021600     move    spaces to Summary-Rpt-Line.
021700     write   Summary-Rpt-Line.
021800*
021900     move    "TOTAL AGENT COUNT" to Ws-Rl-Stat-Label.
022000     move    Ct-Cnt-Agents to Ws-Rl-Stat-Value.
022100     write   Summary-Rpt-Line from Ws-Rpt-Stat-Line.
022200*
022300     move    1 to Ws-Yr-Ix.
022400     perform 3100-Write-One-Year thru 3100-Exit
022500             varying Ws-Yr-Ix from 1 by 1
022600             until Ws-Yr-Ix > 4.
022700*
022800     move    "POINTS RECORD COUNT" to Ws-Rl-Stat-Label.
022900     move    Ct-Cnt-Points to Ws-Rl-Stat-Value.
023000     write   Summary-Rpt-Line from Ws-Rpt-Stat-Line.
023100*
023200     move    "SOCIAL SECURITY RECORD COUNT" to Ws-Rl-Stat-Label.
023300     move    Ct-Cnt-Soc-Cost to Ws-Rl-Stat-Value.
023400     write   Summary-Rpt-Line from Ws-Rpt-Stat-Line.
023500*
023600     move    "MATCHED SOCIAL SECURITY COUNT" to Ws-Rl-Stat-Label.
023700     move    Ct-Cnt-Matched to Ws-Rl-Stat-Value.
023800     write   Summary-Rpt-Line from Ws-Rpt-Stat-Line.
023900 3000-Exit.
024000     exit.
024100*
024200 3100-Write-One-Year.
024300     compute Ws-Yr-Label-Year = Ws-Yr-Ix + 2021.
024400     move    "PRODUCER COUNT - " to Ws-Yr-Label.
024500     move    Ws-Yr-Label-Year to Ws-Yr-Label-Digits.
024600     move    Ws-Yr-Label to Ws-Rl-Stat-Label.
024700     move    Ct-Cnt-Producers (Ws-Yr-Ix) to Ws-Rl-Stat-Value.
024800     write   Summary-Rpt-Line from Ws-Rpt-Stat-Line.
024900 3100-Exit.
025000     exit.
025100*
025200 9000-Close-Files.
025300     close   Wa-Agent Ba-Control Summary-Rpt.
025400 9000-Exit.
025500     exit.
025600*
