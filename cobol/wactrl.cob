000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For BA Control File   *
000500*     Uses RRN = 1                          *
000600*     Threads counts and run parameters     *
000700*     from ba000 through to ba050           *
000800*******************************************
000900*  File size 256 bytes padded to 512 by filler.
001000*
001100* 26/11/25 vbc - Created.
001200* 05/12/25 vbc - Added Ct-Match block after ba010 written.
001300* 18/12/25 vbc - Added Ct-Group-Dim/Ct-Cross-Dim + filter block
001400*                for ba020/ba030/ba040 drill-down parameters.
001500*
001600 01  BA-Control-Record.
001700     03  Ct-Block.
001800         05  Ct-Stat-Year         pic 9(4)        value 2024.
001900*                                    REGION, JOIN-YEAR, etc.
002000         05  Ct-Group-Dim         pic x(10).
002100*                                    optional 2nd dimension
002200         05  Ct-Cross-Dim         pic x(10).
002300             88  Ct-Cross-Mode-Off         value spaces.
002400         05  Ct-Metric-Sel        pic x(10)  value "AVG-FYP".
002500             88  Ct-Metric-Is-Fyp          value "AVG-FYP   ".
002600             88  Ct-Metric-Is-Ape          value "AVG-APE   ".
002700             88  Ct-Metric-Is-Fyc          value "AVG-FYC   ".
002800             88  Ct-Metric-Is-Margin       value "AVG-MARGIN".
002900*
003000         05  Ct-Filters.
003100             07  Ct-Filt-Region        pic x(10).
003200             07  Ct-Filt-Join-Year     pic 9(4).
003300             07  Ct-Filt-Is-Peer       pic x(4).
003400             07  Ct-Filt-Personal-Lvl  pic x(10).
003500             07  Ct-Filt-Manager-Lvl   pic x(10).
003600             07  Ct-Filt-Director-Lvl  pic x(10).
003700             07  Ct-Filt-Md-Qual       pic x.
003800                 88  Ct-Filt-Md-Qual-Active    value "Y" "N".
003900             07  Ct-Filt-Fyp-Tier      pic x(8).
004000             07  Ct-Filt-Ape-Tier      pic x(8).
004100*
004200         05  Ct-Load-Counts.
004300             07  Ct-Cnt-Agents         pic 9(6)   comp.
004400             07  Ct-Cnt-Points         pic 9(6)   comp.
004500             07  Ct-Cnt-Soc-Cost       pic 9(6)   comp.
004600             07  Ct-Cnt-Id-Map         pic 9(6)   comp.
004700*
004800         05  Ct-Match-Counts.
004900             07  Ct-Cnt-Matched        pic 9(6)   comp.
005000             07  Ct-Cnt-Unmatched      pic 9(6)   comp.
005100*
005200         05  Ct-Producer-Counts occurs 4 times
005300                                    indexed by Ct-Yr-Ix.
005400             07  Ct-Cnt-Producers      pic 9(6)   comp.
005500*
005600     03  filler                   pic x(198).
005700*
