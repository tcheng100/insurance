000100*
000200*****************************************************
000300*                                                   *
000400*   Working Storage Common To All BA Programs       *
000500*        Dates, Switches And Error Text              *
000600*****************************************************
000700*
000800* 24/11/25 vbc - Created for the broker analytics suite.
000900* 02/12/25 vbc - Added Ws-Levenshtein work area for ba010.
001000* 19/01/26 vbc - Added Ws-Round work area, common to all $ and
001100*                rate rounding paragraphs across the suite.
001200*
001300 01  WA-Common-Data.
001400     03  WA-Reply             pic x.
001500     03  WA-Today-Ccyymmdd    pic 9(8)      comp.
001600     03  WA-Today-Date.
001700         05  WA-Today-Year    pic 9(4).
001800         05  WA-Today-Month   pic 99.
001900         05  WA-Today-Days    pic 99.
002000     03  WA-Today-Date9 redefines WA-Today-Date
002100                              pic 9(8).
002200     03  WA-Line-Cnt          pic 999       value 90.
002300     03  WA-Page-Cnt          pic 999       comp  value zero.
002400     03  WA-Page-Lines        binary-char unsigned value 56.
002500     03  filler               pic x(4).
002600*
002700 01  WA-Round-Work.
002800     03  WA-Round-Amt         pic s9(11)v99  comp-3.
002900     03  WA-Round-Rate        pic s9(3)v9999 comp-3.
003000     03  WA-Divisor           pic s9(11)v99  comp-3.
003100     03  filler               pic x(2).
003200*
003300 01  WA-Levenshtein-Work.
003400     03  WA-Lev-Key-1         pic x(30).
003500     03  WA-Lev-Key-2         pic x(30).
003600     03  WA-Lev-Len-1         binary-char unsigned.
003700     03  WA-Lev-Len-2         binary-char unsigned.
003800     03  WA-Lev-Distance      binary-short unsigned.
003900     03  WA-Lev-Similarity    pic s9(1)v9999 comp-3.
004000     03  WA-Lev-Cost          binary-char unsigned.
004100     03  WA-Lev-I             binary-char unsigned.
004200     03  WA-Lev-J             binary-char unsigned.
004300     03  WA-Lev-Matrix        binary-short unsigned occurs 31 times
004400                                              indexed by WA-Lev-Ix.
004500     03  WA-Lev-Prev          binary-short unsigned occurs 31 times
004600                                              indexed by WA-Lev-Px.
004700     03  filler               pic x(6).
004800*
004900 01  WA-Error-Messages.
005000     03  BA001   pic x(45) value "BA001 Agent Master file not found - Aborted.".
005100     03  BA002   pic x(45) value "BA002 Points file not found - Aborted.     ".
005200     03  BA003   pic x(45) value "BA003 Social Security file not found - Abt.".
005300     03  BA004   pic x(45) value "BA004 Id-Mapping file not found - Aborted.  ".
005400     03  BA005   pic x(45) value "BA005 Control record not found - run ba000. ".
005500     03  BA006   pic x(45) value "BA006 Read error on cleansed work file.     ".
005600     03  BA007   pic x(45) value "BA007 Agent table full - increase Wa-Max-Ag.".
005700*
005800 01  WA-Error-Code            pic 999.
005900*
006000*******************************************
006100*  Shared Edit / Validation Work Areas     *
006200*     Used by ba000 cleansing paragraphs    *
006300*******************************************
006400* 30/11/25 vbc - Created, split out of ba000 so the money and
006500*                agent-id edit routines can be re-used if a
006600*                further feed needs the same cleansing later.
006700*
006800 01  WA-Money-Edit.
006900     03  WA-Money-Text        pic x(14).
007000     03  WA-Money-Int-Txt     pic x(9)      value spaces.
007100     03  WA-Money-Dec-Txt     pic x(2)      value spaces.
007200     03  WA-Money-Len-I       pic 99        comp.
007300     03  WA-Money-Len-D       pic 99        comp.
007400     03  WA-Money-Negative    pic x         value "N".
007500         88  WA-Money-Is-Negative     value "Y".
007600     03  WA-Money-Value       pic s9(9)v99  comp-3.
007700*
007800 01  WA-Agent-Id-Edit.
007900     03  WA-Agent-Id-Text     pic x(12).
008000     03  WA-Agent-Id-Value    pic 9(9).
008100     03  WA-Agent-Id-Valid    pic x         value "Y".
008200         88  WA-Agent-Id-Is-Valid     value "Y".
008300         88  WA-Agent-Id-Is-Invalid   value "N".
008400     03  WA-Agent-Id-Len      pic 99        comp.
008500     03  WA-Agent-Id-Int-Txt  pic x(9)      value spaces.
008600     03  WA-Agent-Id-Frac-Txt pic x(3)      value spaces.
008700     03  WA-Agent-Id-Len-I    pic 99        comp.
008800     03  WA-Agent-Id-Len-F    pic 99        comp.
008900     03  WA-Agent-Id-Zeros    pic 99        comp.
009000*
