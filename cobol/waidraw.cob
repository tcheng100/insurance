000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For RAW Id-Mapping    *
000500*     Feed - Before Cleansing (ba000)       *
000600*******************************************
000700*
000800* 25/11/25 vbc - Created.
000900*
001000 01  BA-Id-Map-Raw.
001100     03  Idr-Pe-Id                pic x(20).
001200         88  Idr-Row-Is-Blank         value spaces.
001300     03  Idr-Uid                  pic x(12).
001400     03  filler                   pic x(4).
001500*
