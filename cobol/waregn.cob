000100*
000200*******************************************
000300*                                          *
000400*  Region Scan Table And Alias Table       *
000500*     Used By ba000 (bill-name scan) and    *
000600*     ba010 (region-alias normalization)    *
000700*******************************************
000800* Table order IS the scan order - first hit wins, so entries
000900* that are substrings of a later entry must come first.
001000*
001100* 26/11/25 vbc - Created.
001200* 09/12/25 vbc - Added alias table for the ba010 matcher, was
001300*                previously only doing bill-name region scan.
001400*
001500 01  WA-Region-Scan-Table.
001600     03  WA-Region-Scan-Entries.
001700         05  filler         pic x(10)  value "BEIJING   ".
001800         05  filler         pic x(10)  value "SHANGHAI  ".
001900         05  filler         pic x(10)  value "TIANJIN   ".
002000         05  filler         pic x(10)  value "CHONGQING ".
002100         05  filler         pic x(10)  value "GUANGDONG ".
002200         05  filler         pic x(10)  value "GUANGZHOU ".
002300         05  filler         pic x(10)  value "SHENZHEN  ".
002400         05  filler         pic x(10)  value "JIANGSU   ".
002500         05  filler         pic x(10)  value "NANJING   ".
002600         05  filler         pic x(10)  value "ZHEJIANG  ".
002700         05  filler         pic x(10)  value "HANGZHOU  ".
002800         05  filler         pic x(10)  value "SICHUAN   ".
002900         05  filler         pic x(10)  value "CHENGDU   ".
003000         05  filler         pic x(10)  value "HUBEI     ".
003100         05  filler         pic x(10)  value "WUHAN     ".
003200         05  filler         pic x(10)  value "HUNAN     ".
003300         05  filler         pic x(10)  value "SHANDONG  ".
003400         05  filler         pic x(10)  value "FUJIAN    ".
003500         05  filler         pic x(10)  value "ANHUI     ".
003600         05  filler         pic x(10)  value "HENAN     ".
003700         05  filler         pic x(10)  value "HEBEI     ".
003800         05  filler         pic x(10)  value "LIAONING  ".
003900         05  filler         pic x(10)  value "SHAANXI   ".
004000         05  filler         pic x(10)  value "YUNNAN    ".
004100         05  filler         pic x(10)  value "GUANGXI   ".
004200         05  filler         pic x(10)  value "JIANGXI   ".
004300         05  filler         pic x(10)  value "GUIZHOU   ".
004400     03  WA-Region-Scan-Redef redefines WA-Region-Scan-Entries
004500                                pic x(10) occurs 26 times
004600                                indexed by WA-Region-Ix.
004700         88  WA-Region-Is-Coastal     value "GUANGDONG " "FUJIAN    "
004800                                            "ZHEJIANG  " "SHANGHAI  ".
004900*
005000 01  WA-Region-Alias-Table.
005100     03  WA-Region-Alias-Entries.
005200         05  filler.
005300             07  filler     pic x(10)  value "SHENZHEN  ".
005400             07  filler     pic x(10)  value "GUANGDONG ".
005500         05  filler.
005600             07  filler     pic x(10)  value "GUANGZHOU ".
005700             07  filler     pic x(10)  value "GUANGDONG ".
005800         05  filler.
005900             07  filler     pic x(10)  value "NANJING   ".
006000             07  filler     pic x(10)  value "JIANGSU   ".
006100         05  filler.
006200             07  filler     pic x(10)  value "HANGZHOU  ".
006300             07  filler     pic x(10)  value "ZHEJIANG  ".
006400         05  filler.
006500             07  filler     pic x(10)  value "CHENGDU   ".
006600             07  filler     pic x(10)  value "SICHUAN   ".
006700         05  filler.
006800             07  filler     pic x(10)  value "WUHAN     ".
006900             07  filler     pic x(10)  value "HUBEI     ".
007000     03  WA-Region-Alias-Redef redefines WA-Region-Alias-Entries
007100                                occurs 6 times
007200                                indexed by WA-Alias-Ix.
007300         05  WA-Alias-From      pic x(10).
007400             88  WA-Alias-Is-Shenzhen     value "SHENZHEN  ".
007500         05  WA-Alias-To        pic x(10).
007600*
