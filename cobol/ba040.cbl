000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics    Efficiency Trend               *
000400*        Per-group, per-year average of a selected metric        *
000500*        (FYP/APE/FYC/MARGIN) over active producers, with        *
000600*        year-on-year change.  Run after ba000.                  *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300     program-id.         ba040.
001400*
001500*    Author.             J G Hollis, For Applewood Computers.
001600*    Installation.       Applewood Computers Accounting System.
001700*    Date-Written.       04/11/1985.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1985-2026, Applewood
002000*                        Computers Accounting System project.
002100*                        Distributed under the GNU General
002200*                        Public License.  See file COPYING.
002300*
002400*    Remarks.            Broker Analytics - Efficiency Trend.
002500*                        Loads points and social-security work
002600*                        files into 4-year per-agent net/total
002700*                        tables (same as ba020, but kept for all
002800*                        four stats years rather than just one),
002900*                        then loads agents (with filters applied)
003000*                        carrying FYP/APE/FYC/MARGIN for each
003100*                        year.  Groups agents by dimension; for
003200*                        each group and year, averages the
003300*                        selected metric over active producers
003400*                        (FYP(year) > 0) and works out year on
003500*                        year change.  Uses Report Writer, one
003600*                        control level on GROUP-NAME.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used :
004100*                        Wa-Agent.       Cleansed agent master.
004200*                        Wa-Points.      Cleansed points detail.
004300*                        Matched-Ss.     Soc sec + matched agent.
004400*                        Ba-Control.     Run control record.
004500*                        Efficiency-Rpt. Efficiency register.
004600*
004700*    Error messages used.
004800*                        BA005, BA007.
004900*
005000* Changes:
005100* 04/11/85 jgh -         Initial issue - AVG-FYP metric only.
005200* 17/06/88 jgh -    .01  APE, FYC, MARGIN metric selection added,
005300*                        driven off Ct-Metric-Sel.
005400* 09/02/91 mpk -    .02  Points/Soc-sec tables widened to 4 years
005500*                        so margin can be worked out for any of
005600*                        the trend years, not just the run year.
005700* 14/12/98 dcs -         Y2K review - year subscripts already
005800*                        derived off 4-digit years, no change.
005900* 04/01/00 dcs -         Century rollover verified - ok.
006000* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
006100* 15/01/17 vbc -    .03  Upgraded for RDB processing conventions.
006200* 28/11/25 vbc -    1.0  Reworked for the broker analytics
006300*                        efficiency-trend rules - BA0017.
006400* 05/12/25 vbc -         Filters (region/level/tier/md-qual)
006500*                        applied at load time, same rules as
006600*                        ba020/ba030.
006700*
006800*****************************************************************
006900*
007000 environment              division.
007100*================================
007200*
007300 configuration            section.
007400 special-names.
007500     C01 is New-Page.
007600*
007700 input-output             section.
007800 file-control.
007900     select  Wa-Agent      assign to "WAAGENT"
008000                           organization  is line sequential
008100                           file status   is Ws-Wa-Agent-Status.
008200*
008300     select  Wa-Points    assign to "WAPOINTS"
008400                           organization  is line sequential
008500                           file status   is Ws-Wa-Points-Status.
008600*
008700     select  Matched-Ss    assign to "MATCHEDSS"
008800                           organization  is line sequential
008900                           file status   is Ws-Matched-Ss-Status.
009000*
009100     select  Ba-Control    assign to "BACONTROL"
009200                           organization  is line sequential
009300                           file status   is Ws-Ba-Control-Status.
009400*
009500     select  Efficiency-Rpt assign to "EFFICRPT"
009600                           organization  is line sequential
009700                           file status   is Ws-Effic-Rpt-Status.
009800*
009900 data                     division.
010000*================================
010100*
010200 file section.
010300*
010400 fd  Wa-Agent.
010500     copy "waagmst.cob" replacing ==BA-Agent-Record==
010600             by ==Wa-Agent-Rec==.
010700*
010800 fd  Wa-Points.
010900     copy "waptxn.cob" replacing ==BA-Points-Record==
011000             by ==Wa-Points-Rec==.
011100*
011200 fd  Matched-Ss.
011300     copy "wascost.cob" replacing ==BA-Soc-Cost-Record==
011400             by ==Matched-Ss-Rec==.
011500*
011600 fd  Ba-Control.
011700     copy "wactrl.cob" replacing ==BA-Control-Record==
011800             by ==Ba-Control-Rec==.
011900*
012000 fd  Efficiency-Rpt
012100     report is Efficiency-Register.
012200*
012300 working-storage section.
012400*-----------------------
012500 77  Prog-Name                pic x(17) value "ba040  (1.0.00)".
012600 77  Ws-Yr-Ix                 pic 9     comp.
012700 77  Ws-Found-Ix              pic 9(4)  comp.
012800*
012900 copy "wawork.cob".
013000*
013100 01  Ws-File-Status.
013200     03  Ws-Wa-Agent-Status       pic xx.
013300     03  Ws-Wa-Points-Status      pic xx.
013400     03  Ws-Matched-Ss-Status     pic xx.
013500     03  Ws-Ba-Control-Status     pic xx.
013600     03  Ws-Effic-Rpt-Status      pic xx.
013700     03  filler                   pic x(2).
013800*
013900 01  Ws-Eof-Switches.
014000     03  Ws-Agent-Eof             pic x     value "N".
014100     03  Ws-Points-Eof            pic x     value "N".
014200     03  Ws-Soccost-Eof           pic x     value "N".
014300     03  filler                   pic x(3).
014400*
014500*****************************************************************
014600*  Points-net and social-security tables - one entry per agent, *
014700*  four year slots each (subscript = year - 2021), same shape   *
014800*  as ba020's single-year snapshot but kept for all four years. *
014900*****************************************************************
015000*
015100 01  Ws-Points-Table.
015200     03  Ws-Pt-Count              pic 9(4)  comp value zero.
015300     03  Ws-Pt-Entry              occurs 3000 times
015400                                  indexed by Ws-Pt-Ix.
015500         05  Ws-Pt-Agent-Id       pic 9(9).
015600         05  Ws-Pt-Net            occurs 4 times
015700                                  pic s9(9)v99 comp-3.
015800         05  filler               pic x(5).
015900*
016000 01  Ws-Ss-Table.
016100     03  Ws-Ss-Count              pic 9(4)  comp value zero.
016200     03  Ws-Ss-Entry              occurs 3000 times
016300                                  indexed by Ws-Ss-Ix.
016400         05  Ws-Ss-Agent-Id       pic 9(9).
016500         05  Ws-Ss-Total          occurs 4 times
016600                                  pic s9(9)v99 comp-3.
016700         05  filler               pic x(5).
016800*
016900*****************************************************************
017000*  Agent table - filtered agents, FYP/APE/FYC/MARGIN by year.    *
017100*****************************************************************
017200*
017300 01  Ws-Agent-Table.
017400     03  Ws-Agent-Count           pic 9(4)  comp value zero.
017500     03  Ws-Agent-Entry           occurs 3000 times
017600                                  indexed by Ws-Ag-Ix.
017700         05  Ws-Ag-Group          pic x(20).
017800         05  Ws-Ag-Fyp-Yr         occurs 4 times
017900                                  pic s9(9)v99 comp-3.
018000         05  Ws-Ag-Ape-Yr         occurs 4 times
018100                                  pic s9(9)v99 comp-3.
018200         05  Ws-Ag-Fyc-Yr         occurs 4 times
018300                                  pic s9(9)v99 comp-3.
018400         05  Ws-Ag-Margin-Yr      occurs 4 times
018500                                  pic s9(9)v99 comp-3.
018600         05  filler               pic x(4).
018700*
018800*****************************************************************
018900*  Group table - one entry per dimension value; each carries    *
019000*  active-count and metric-sum for the four stats years.        *
019100*****************************************************************
019200*
019300 01  Ws-Group-Table.
019400     03  Ws-Group-Count           pic 9(4)  comp value zero.
019500     03  Ws-Gr-Entry              occurs 60 times
019600                                  indexed by Ws-Gr-Ix.
019700         05  Ws-Gr-Name           pic x(20).
019800         05  Ws-Gr-Active-Count   occurs 4 times
019900                                  pic 9(6)  comp.
020000         05  Ws-Gr-Metric-Sum     occurs 4 times
020100                                  pic s9(11)v99 comp-3.
020200         05  filler               pic x(4).
020300*
020400 01  Ws-Gr-Swap.
020500     03  Ws-Sw-Name               pic x(20).
020600     03  Ws-Sw-Active-Count       occurs 4 times
020700                                  pic 9(6)  comp.
020800     03  Ws-Sw-Metric-Sum         occurs 4 times
020900                                  pic s9(11)v99 comp-3.
021000     03  filler                   pic x(4).
021100*
021200 01  Ws-Work-Areas.
021300     03  Ws-Dim-Code              pic x(10).
021400     03  Ws-Dim-Value             pic x(20).
021500     03  Ws-Tier-Amount           comp-3 pic s9(9)v99.
021600     03  Ws-Tier-Label            pic x(8).
021700     03  Ws-Passes-Filter         pic x.
021800     03  Ws-Swapped               pic x.
021900     03  Ws-Points-Value          pic s9(9)v99   comp-3.
022000     03  Ws-Ss-Value              pic s9(9)v99   comp-3.
022100     03  Ws-Margin-Value          pic s9(9)v99   comp-3.
022200     03  Ws-Prev-Value            pic s9(9)v99   comp-3.
022300     03  Ws-Prev-Present          pic x.
022400     03  filler                   pic x(4).
022500*
022600* Holds one output line's worth of values - moved from the      *
022700* current group/year before each GENERATE, and read back by     *
022800* the report section's SOURCE clauses.                          *
022900*
023000 copy "waeffic.cob" replacing ==BA-Efficiency-Record==
023100         by ==Ws-Efficiency-Rec==.
023200*
023300 report section.
023400*****************
023500*
023600 RD  Efficiency-Register
023700     controls are Ef-Group-Name
023800     page limit is WA-Page-Lines lines
023900     heading 1
024000     first detail 4
024100     last detail WA-Page-Lines.
024200*
024300 01  Rr-Page-Head            type page heading.
024400     03  line 1.
024500         05  col   1     pic x(17)   source Prog-Name.
024600         05  col  40     pic x(31)   value
024700                 "BROKER ANALYTICS - EFFICIENCY".
024800         05  col  95     pic x(5)    value "PAGE ".
024900         05  col 100     pic zzz9    source Page-Counter.
025000     03  line 2.
025100         05  col   1     pic x(8)    value "METRIC -".
025200         05  col  10     pic x(10)   source Ct-Metric-Sel.
025300     03  line 4.
025400         05  col  22     pic x(4)    value "STAT".
025500         05  col  30     pic x(6)    value "ACTIVE".
025600         05  col  40     pic x(6)    value "METRIC".
025700         05  col  58     pic x(3)    value "YOY".
025800*
025900 01  Rr-Group-Head           type control heading Ef-Group-Name.
026000     03  line + 2.
026100         05  col   1     pic x(7)    value "GROUP -".
026200         05  col   9     pic x(20)   source Ef-Group-Name.
026300*
026400 01  Rr-Detail               type detail.
026500     03  line + 1.
026600         05  col  22     pic 9(4)    source Ef-Stat-Year.
026700         05  col  30     pic zzzzz9  source Ef-Active-Count.
026800         05  col  38     pic zzz,zzz,zz9.99
026900                                     source Ef-Metric-Value.
027000         05  col  56     pic -9.9999 source Ef-Yoy-Change
027100                                     present when
027200                                     Ef-Yoy-Present = "Y".
027300         05  col  56     pic x(7)    value "N/A"
027400                                     present when
027500                                     Ef-Yoy-Present = "N".
027600*
027700 01  Rr-Final-Foot           type control footing final.
027800     03  line + 2.
027900         05  col   1     pic x(25)   value
028000                 "END OF EFFICIENCY REPORT".
028100*
028200 procedure division.
028300*====================
028400*
028500 0000-Main-Logic.
028600     perform 1000-Open-Files       thru 1000-Exit.
028700     perform 2000-Load-Points      thru 2000-Exit.
028800     perform 3000-Load-Ss          thru 3000-Exit.
028900     perform 4000-Load-Agents      thru 4000-Exit.
029000     perform 5000-Build-Groups     thru 5000-Exit.
029100     perform 6000-Sort-Groups      thru 6000-Exit.
029200     perform 7000-Write-Report     thru 7000-Exit.
029300     perform 9000-Close-Files      thru 9000-Exit.
029400     stop run.
029500*
029600*
029700*****************************************************************
029800*  Opens all four input files up front so a missing/short file   *
029900*  is caught before any table is built, then opens the register  *
030000*  and starts the Report Writer for the run.                     *
030100*****************************************************************
030200*
030300 1000-Open-Files.
030400     open    input  Wa-Agent.
030500     if      Ws-Wa-Agent-Status not = "00"
030600             display BA005
030700             stop run.
030800     open    input  Wa-Points.
030900     if      Ws-Wa-Points-Status not = "00"
031000             display BA005
031100             stop run.
031200     open    input  Matched-Ss.
031300     if      Ws-Matched-Ss-Status not = "00"
031400             display BA005
031500             stop run.
031600     open    input  Ba-Control.
031700     if      Ws-Ba-Control-Status not = "00"
031800             display BA005
031900             stop run.
032000     read    Ba-Control into Ba-Control-Rec
032100             at end
032200             display BA005
032300             stop run.
032400     close   Ba-Control.
032500     open    output Efficiency-Rpt.
032600     initiate Efficiency-Register.
032700 1000-Exit.
032800     exit.
032900*
033000*****************************************************************
033100*  Points net, per agent per year - GRANT adds, DEDUCT subtracts.*
033200*****************************************************************
033300*
033400 2000-Load-Points.
033500     perform 2100-Read-Points thru 2100-Exit
033600             until Ws-Points-Eof = "Y".
033700 2000-Exit.
033800     exit.
033900*
034000*
034100*****************************************************************
034200*  Rows outside the four stats years are dropped here rather     *
034300*  than at match time - a GRANT/DEDUCT pair straddling the       *
034400*  window would otherwise net into a year this run never         *
034500*  reports.                                                      *
034600*****************************************************************
034700*
034800 2100-Read-Points.
034900     read    Wa-Points
035000             at end
035100             move "Y" to Ws-Points-Eof
035200             go to 2100-Exit.
035300     if      Pt-Txn-Year < 2022 or Pt-Txn-Year > 2025
035400             go to 2100-Exit.
035500     if      Pt-Txn-Type = "GRANT "
035600             move Pt-Amount to Ws-Points-Value
035700     else
035800*                   a DEDUCT row's raw amount may itself already
035900*                   carry a minus sign off the feed - force the
036000*                   magnitude positive before negating, or a
036100*                   negative-signed deduction nets as a credit.
036200             move Pt-Amount to Ws-Points-Value
036300             if    Ws-Points-Value < zero
036400                   multiply -1 by Ws-Points-Value
036500             end-if
036600             multiply -1 by Ws-Points-Value.
036700     perform 2150-Match-Points-Entry thru 2150-Exit.
036800     compute Ws-Yr-Ix = Pt-Txn-Year - 2021.
036900     add     Ws-Points-Value to
037000             Ws-Pt-Net (Ws-Found-Ix, Ws-Yr-Ix).
037100 2100-Exit.
037200     exit.
037300*
037400*
037500*****************************************************************
037600*  Linear find-or-add on agent id, same pattern as ba020's       *
037700*  points table, but every entry here carries all four year      *
037800*  slots instead of just the run year.                           *
037900*****************************************************************
038000*
038100 2150-Match-Points-Entry.
038200     move    zero to Ws-Found-Ix.
038300     move    1 to Ws-Pt-Ix.
038400     perform 2160-Compare-Points thru 2160-Exit
038500             until Ws-Pt-Ix > Ws-Pt-Count
038600                or Ws-Found-Ix not = zero.
038700     if      Ws-Found-Ix not = zero
038800             go to 2150-Exit.
038900     if      Ws-Pt-Count > 2999
039000             display BA007
039100             move 1 to Ws-Found-Ix
039200             go to 2150-Exit.
039300     add     1 to Ws-Pt-Count.
039400     set     Ws-Pt-Ix to Ws-Pt-Count.
039500     move    Pt-Agent-Id to Ws-Pt-Agent-Id (Ws-Pt-Ix).
039600     move    1 to Ws-Yr-Ix.
039700     perform 2170-Zero-One-Year thru 2170-Exit
039800             varying Ws-Yr-Ix from 1 by 1
039900             until Ws-Yr-Ix > 4.
040000     move    Ws-Pt-Count to Ws-Found-Ix.
040100 2150-Exit.
040200     exit.
040300*
040400*
040500*****************************************************************
040600*  Single compare for the 2150 scan loop; the until-condition    *
040700*  on the caller stops as soon as Ws-Found-Ix is set.            *
040800*****************************************************************
040900*
041000 2160-Compare-Points.
041100     if      Ws-Pt-Agent-Id (Ws-Pt-Ix) = Pt-Agent-Id
041200             move Ws-Pt-Ix to Ws-Found-Ix
041300     else
041400             add  1 to Ws-Pt-Ix
041500     end-if.
041600 2160-Exit.
041700     exit.
041800*
041900*
042000*****************************************************************
042100*  Zeroes one year-slot of a freshly added points entry.         *
042200*****************************************************************
042300*
042400 2170-Zero-One-Year.
042500     move    zero to Ws-Pt-Net (Ws-Pt-Ix, Ws-Yr-Ix).
042600 2170-Exit.
042700     exit.
042800*
042900*****************************************************************
043000*  Employer social-security total, per agent per year, matched  *
043100*  rows only.                                                    *
043200*****************************************************************
043300*
043400 3000-Load-Ss.
043500     perform 3100-Read-Soccost thru 3100-Exit
043600             until Ws-Soccost-Eof = "Y".
043700 3000-Exit.
043800     exit.
043900*
044000 3100-Read-Soccost.
044100     read    Matched-Ss
044200             at end
044300             move "Y" to Ws-Soccost-Eof
044400             go to 3100-Exit.
044500     if      Sc-Matched-Agent-Id = zero
044600             go to 3100-Exit.
044700     if      Sc-Svc-Ccyy < 2022 or Sc-Svc-Ccyy > 2025
044800             go to 3100-Exit.
044900     perform 3150-Match-Ss-Entry thru 3150-Exit.
045000     compute Ws-Yr-Ix = Sc-Svc-Ccyy - 2021.
045100     add     Sc-Company-Total to
045200             Ws-Ss-Total (Ws-Found-Ix, Ws-Yr-Ix).
045300 3100-Exit.
045400     exit.
045500*
045600*
045700*****************************************************************
045800*  Find-or-add on matched agent id for the social-security       *
045900*  table - unmatched rows were already dropped by 3100 before    *
046000*  this is ever reached.                                         *
046100*****************************************************************
046200*
046300 3150-Match-Ss-Entry.
046400     move    zero to Ws-Found-Ix.
046500     move    1 to Ws-Ss-Ix.
046600     perform 3160-Compare-Ss thru 3160-Exit
046700             until Ws-Ss-Ix > Ws-Ss-Count
046800                or Ws-Found-Ix not = zero.
046900     if      Ws-Found-Ix not = zero
047000             go to 3150-Exit.
047100     if      Ws-Ss-Count > 2999
047200             display BA007
047300             move 1 to Ws-Found-Ix
047400             go to 3150-Exit.
047500     add     1 to Ws-Ss-Count.
047600     set     Ws-Ss-Ix to Ws-Ss-Count.
047700     move    Sc-Matched-Agent-Id to Ws-Ss-Agent-Id (Ws-Ss-Ix).
047800     move    1 to Ws-Yr-Ix.
047900     perform 3170-Zero-One-Year thru 3170-Exit
048000             varying Ws-Yr-Ix from 1 by 1
048100             until Ws-Yr-Ix > 4.
048200     move    Ws-Ss-Count to Ws-Found-Ix.
048300 3150-Exit.
048400     exit.
048500*
048600*
048700*****************************************************************
048800*  Single compare for the 3150 scan loop.                        *
048900*****************************************************************
049000*
049100 3160-Compare-Ss.
049200     if      Ws-Ss-Agent-Id (Ws-Ss-Ix) = Sc-Matched-Agent-Id
049300             move Ws-Ss-Ix to Ws-Found-Ix
049400     else
049500             add  1 to Ws-Ss-Ix
049600     end-if.
049700 3160-Exit.
049800     exit.
049900*
050000*
050100*****************************************************************
050200*  Zeroes one year-slot of a freshly added soc-sec entry.        *
050300*****************************************************************
050400*
050500 3170-Zero-One-Year.
050600     move    zero to Ws-Ss-Total (Ws-Ss-Ix, Ws-Yr-Ix).
050700 3170-Exit.
050800     exit.
050900*
051000*****************************************************************
051100*  Agent table - filters applied, four years of FYP/APE/FYC and *
051200*  the derived margin worked out and stored so the group pass   *
051300*  never has to touch the points/ss tables again.               *
051400*****************************************************************
051500*
051600 4000-Load-Agents.
051700     perform 4100-Read-Agent thru 4100-Exit
051800             until Ws-Agent-Eof = "Y".
051900 4000-Exit.
052000     exit.
052100*
052200*
052300*****************************************************************
052400*  One filtered agent per call; the four-year figures are        *
052500*  copied and the margin worked out immediately so nothing       *
052600*  downstream needs the points/ss tables again.                  *
052700*****************************************************************
052800*
052900 4100-Read-Agent.
053000     read    Wa-Agent
053100             at end
053200             move "Y" to Ws-Agent-Eof
053300             go to 4100-Exit.
053400     perform 4110-Check-Filters thru 4110-Exit.
053500     if      Ws-Passes-Filter = "N"
053600             go to 4100-Exit.
053700     if      Ws-Agent-Count > 2999
053800             display BA007
053900             go to 4100-Exit.
054000     add     1 to Ws-Agent-Count.
054100     move    Ct-Group-Dim to Ws-Dim-Code.
054200     perform 4200-Get-Group-Value thru 4200-Exit.
054300     move    Ws-Dim-Value to Ws-Ag-Group (Ws-Agent-Count).
054400     move    1 to Ws-Yr-Ix.
054500     perform 4300-Copy-One-Year thru 4300-Exit
054600             varying Ws-Yr-Ix from 1 by 1
054700             until Ws-Yr-Ix > 4.
054800 4100-Exit.
054900     exit.
055000*
055100 4110-Check-Filters.
055200     move    "Y" to Ws-Passes-Filter.
055300     if      Ct-Filt-Region not = spaces
055400        and  Ag-Region not = Ct-Filt-Region
055500             move "N" to Ws-Passes-Filter
055600             go to 4110-Exit.
055700     if      Ct-Filt-Join-Year not = zero
055800        and  Ag-Join-Year not = Ct-Filt-Join-Year
055900             move "N" to Ws-Passes-Filter
056000             go to 4110-Exit.
056100     if      Ct-Filt-Is-Peer not = spaces
056200        and  Ag-Is-Peer not = Ct-Filt-Is-Peer
056300             move "N" to Ws-Passes-Filter
056400             go to 4110-Exit.
056500     if      Ct-Filt-Personal-Lvl not = spaces
056600        and  Ag-Personal-Level not = Ct-Filt-Personal-Lvl
056700             move "N" to Ws-Passes-Filter
056800             go to 4110-Exit.
056900     if      Ct-Filt-Manager-Lvl not = spaces
057000        and  Ag-Manager-Level not = Ct-Filt-Manager-Lvl
057100             move "N" to Ws-Passes-Filter
057200             go to 4110-Exit.
057300     if      Ct-Filt-Director-Lvl not = spaces
057400        and  Ag-Director-Level not = Ct-Filt-Director-Lvl
057500             move "N" to Ws-Passes-Filter
057600             go to 4110-Exit.
057700     if      Ct-Filt-Md-Qual not = spaces
057800        and  Ag-Md-Qual (Ct-Stat-Year - 2021)
057900                  not = Ct-Filt-Md-Qual
058000             move "N" to Ws-Passes-Filter
058100             go to 4110-Exit.
058200     if      Ct-Filt-Fyp-Tier not = spaces
058300             move Ag-Fyp (Ct-Stat-Year - 2021) to Ws-Tier-Amount
058400             perform 8300-Classify-Tier thru 8300-Exit
058500             if    Ws-Tier-Label not = Ct-Filt-Fyp-Tier
058600                   move "N" to Ws-Passes-Filter
058700                   go to 4110-Exit.
058800     if      Ct-Filt-Ape-Tier not = spaces
058900             move Ag-Ape (Ct-Stat-Year - 2021) to Ws-Tier-Amount
059000             perform 8300-Classify-Tier thru 8300-Exit
059100             if    Ws-Tier-Label not = Ct-Filt-Ape-Tier
059200                   move "N" to Ws-Passes-Filter
059300                   go to 4110-Exit.
059400 4110-Exit.
059500     exit.
059600*
059700*
059800*****************************************************************
059900*  Resolves the single grouping dimension for this run, same     *
060000*  dimension list as ba020/ba030.                                *
060100*****************************************************************
060200*
060300 4200-Get-Group-Value.
060400     evaluate Ws-Dim-Code
060500         when "REGION    "
060600             move Ag-Region to Ws-Dim-Value
060700         when "JOIN-YEAR "
060800             move Ag-Join-Year to Ws-Dim-Value
060900         when "PERS-LEVEL"
061000             move Ag-Personal-Level to Ws-Dim-Value
061100         when "MGR-LEVEL "
061200             move Ag-Manager-Level to Ws-Dim-Value
061300         when "DIR-LEVEL "
061400             move Ag-Director-Level to Ws-Dim-Value
061500         when "EDUCATION "
061600             move Ag-Education to Ws-Dim-Value
061700         when "IS-PEER   "
061800             move Ag-Is-Peer to Ws-Dim-Value
061900         when other
062000             move Ag-Region to Ws-Dim-Value
062100     end-evaluate.
062200     if      Ws-Dim-Value = spaces or Ws-Dim-Value = zero
062300             move "UNKNOWN" to Ws-Dim-Value.
062400 4200-Exit.
062500     exit.
062600*
062700*
062800*****************************************************************
062900*  Copies one year's FYP/APE/FYC off the agent record, looks     *
063000*  up that year's points-net and soc-sec total, and derives      *
063100*  the margin the same way ba000 defines it: FYC less override   *
063200*  income less points cost less employer soc-sec.                *
063300*****************************************************************
063400*
063500 4300-Copy-One-Year.
063600     move    Ag-Fyp (Ws-Yr-Ix) to
063700             Ws-Ag-Fyp-Yr (Ws-Agent-Count, Ws-Yr-Ix).
063800     move    Ag-Ape (Ws-Yr-Ix) to
063900             Ws-Ag-Ape-Yr (Ws-Agent-Count, Ws-Yr-Ix).
064000     move    Ag-Fyc (Ws-Yr-Ix) to
064100             Ws-Ag-Fyc-Yr (Ws-Agent-Count, Ws-Yr-Ix).
064200     perform 4310-Find-Points-Net thru 4310-Exit.
064300     perform 4320-Find-Ss-Total   thru 4320-Exit.
064400     compute Ws-Margin-Value =
064500             Ag-Fyc (Ws-Yr-Ix) - Ag-Income (Ws-Yr-Ix)
064600                 - Ws-Points-Value - Ws-Ss-Value.
064700     move    Ws-Margin-Value to
064800             Ws-Ag-Margin-Yr (Ws-Agent-Count, Ws-Yr-Ix).
064900 4300-Exit.
065000     exit.
065100*
065200*
065300*****************************************************************
065400*  Looks up this agent's points-net for the year in hand;        *
065500*  an agent with no points activity simply nets to zero,         *
065600*  which is a legitimate value, not a missing one.               *
065700*****************************************************************
065800*
065900 4310-Find-Points-Net.
066000     move    zero to Ws-Points-Value.
066100     move    zero to Ws-Found-Ix.
066200     move    1 to Ws-Pt-Ix.
066300     perform 4315-Compare-Points thru 4315-Exit
066400             until Ws-Pt-Ix > Ws-Pt-Count
066500                or Ws-Found-Ix not = zero.
066600     if      Ws-Found-Ix not = zero
066700             move Ws-Pt-Net (Ws-Found-Ix, Ws-Yr-Ix) to
066800                  Ws-Points-Value.
066900 4310-Exit.
067000     exit.
067100*
067200*
067300*****************************************************************
067400*  Single compare for the 4310 scan loop.                        *
067500*****************************************************************
067600*
067700 4315-Compare-Points.
067800     if      Ws-Pt-Agent-Id (Ws-Pt-Ix) = Ag-Agent-Id
067900             move Ws-Pt-Ix to Ws-Found-Ix
068000     else
068100             add  1 to Ws-Pt-Ix
068200     end-if.
068300 4315-Exit.
068400     exit.
068500*
068600*
068700*****************************************************************
068800*  Looks up this agent's employer social-security total for      *
068900*  the year in hand; no match also nets to zero.                 *
069000*****************************************************************
069100*
069200 4320-Find-Ss-Total.
069300     move    zero to Ws-Ss-Value.
069400     move    zero to Ws-Found-Ix.
069500     move    1 to Ws-Ss-Ix.
069600     perform 4325-Compare-Ss thru 4325-Exit
069700             until Ws-Ss-Ix > Ws-Ss-Count
069800                or Ws-Found-Ix not = zero.
069900     if      Ws-Found-Ix not = zero
070000             move Ws-Ss-Total (Ws-Found-Ix, Ws-Yr-Ix) to
070100                  Ws-Ss-Value.
070200 4320-Exit.
070300     exit.
070400*
070500*
070600*****************************************************************
070700*  Single compare for the 4320 scan loop.                        *
070800*****************************************************************
070900*
071000 4325-Compare-Ss.
071100     if      Ws-Ss-Agent-Id (Ws-Ss-Ix) = Ag-Agent-Id
071200             move Ws-Ss-Ix to Ws-Found-Ix
071300     else
071400             add  1 to Ws-Ss-Ix
071500     end-if.
071600 4325-Exit.
071700     exit.
071800*
071900*****************************************************************
072000*  Group pass - for each active (year, agent) add 1 to the      *
072100*  year's count and the selected metric to the year's sum.      *
072200*****************************************************************
072300*
072400 5000-Build-Groups.
072500     move    1 to Ws-Ag-Ix.
072600     perform 5100-Process-One-Agent thru 5100-Exit
072700             varying Ws-Ag-Ix from 1 by 1
072800             until Ws-Ag-Ix > Ws-Agent-Count.
072900 5000-Exit.
073000     exit.
073100*
073200*
073300*****************************************************************
073400*  Finds or creates this agent's group entry once, then rolls    *
073500*  all four years of the agent's figures into it in a single     *
073600*  pass.                                                         *
073700*****************************************************************
073800*
073900 5100-Process-One-Agent.
074000     perform 5110-Match-Group thru 5110-Exit.
074100     move    1 to Ws-Yr-Ix.
074200     perform 5200-Accumulate-Year thru 5200-Exit
074300             varying Ws-Yr-Ix from 1 by 1
074400             until Ws-Yr-Ix > 4.
074500 5100-Exit.
074600     exit.
074700*
074800*
074900*****************************************************************
075000*  Find-or-add on group name; a brand new group starts every     *
075100*  year slot at zero before the caller accumulates into it.      *
075200*****************************************************************
075300*
075400 5110-Match-Group.
075500     move    zero to Ws-Found-Ix.
075600     move    1 to Ws-Gr-Ix.
075700     perform 5120-Compare-Group thru 5120-Exit
075800             until Ws-Gr-Ix > Ws-Group-Count
075900                or Ws-Found-Ix not = zero.
076000     if      Ws-Found-Ix not = zero
076100             set  Ws-Gr-Ix to Ws-Found-Ix
076200             go to 5110-Exit.
076300     if      Ws-Group-Count > 59
076400             display BA007
076500             set  Ws-Gr-Ix to Ws-Group-Count
076600             go to 5110-Exit.
076700     add     1 to Ws-Group-Count.
076800     set     Ws-Gr-Ix to Ws-Group-Count.
076900     move    Ws-Ag-Group (Ws-Ag-Ix) to Ws-Gr-Name (Ws-Gr-Ix).
077000     move    1 to Ws-Yr-Ix.
077100     perform 5130-Zero-One-Year thru 5130-Exit
077200             varying Ws-Yr-Ix from 1 by 1
077300             until Ws-Yr-Ix > 4.
077400 5110-Exit.
077500     exit.
077600*
077700*
077800*****************************************************************
077900*  Single compare for the 5110 scan loop.                        *
078000*****************************************************************
078100*
078200 5120-Compare-Group.
078300     if      Ws-Gr-Name (Ws-Gr-Ix) = Ws-Ag-Group (Ws-Ag-Ix)
078400             move Ws-Gr-Ix to Ws-Found-Ix
078500     else
078600             add  1 to Ws-Gr-Ix
078700     end-if.
078800 5120-Exit.
078900     exit.
079000*
079100*
079200*****************************************************************
079300*  Zeroes one year-slot of a freshly added group entry.          *
079400*****************************************************************
079500*
079600 5130-Zero-One-Year.
079700     move    zero to Ws-Gr-Active-Count (Ws-Gr-Ix, Ws-Yr-Ix).
079800     move    zero to Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix).
079900 5130-Exit.
080000     exit.
080100*
080200*
080300*****************************************************************
080400*  An agent only counts as active for a year if it actually      *
080500*  produced FYP that year; the metric summed is whichever one    *
080600*  the control record selected, defaulting to FYP if the         *
080700*  selector value is not recognised.                             *
080800*****************************************************************
080900*
081000 5200-Accumulate-Year.
081100     if      Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Yr-Ix) = zero
081200             go to 5200-Exit.
081300     add     1 to Ws-Gr-Active-Count (Ws-Gr-Ix, Ws-Yr-Ix).
081400     evaluate Ct-Metric-Sel
081500         when "AVG-APE   "
081600             add Ws-Ag-Ape-Yr (Ws-Ag-Ix, Ws-Yr-Ix) to
081700                 Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix)
081800         when "AVG-FYC   "
081900             add Ws-Ag-Fyc-Yr (Ws-Ag-Ix, Ws-Yr-Ix) to
082000                 Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix)
082100         when "AVG-MARGIN"
082200             add Ws-Ag-Margin-Yr (Ws-Ag-Ix, Ws-Yr-Ix) to
082300                 Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix)
082400         when other
082500             add Ws-Ag-Fyp-Yr (Ws-Ag-Ix, Ws-Yr-Ix) to
082600                 Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix)
082700     end-evaluate.
082800 5200-Exit.
082900     exit.
083000*
083100*****************************************************************
083200*  Sort groups ascending by name.                                *
083300*****************************************************************
083400*
083500 6000-Sort-Groups.
083600     if      Ws-Group-Count < 2
083700             go to 6000-Exit.
083800     move    "Y" to Ws-Swapped.
083900     perform 6100-Bubble-Pass thru 6100-Exit
084000             until Ws-Swapped = "N".
084100 6000-Exit.
084200     exit.
084300*
084400*
084500*****************************************************************
084600*  One sweep of the group table; 6000 repeats this until a       *
084700*  sweep makes no swap.                                          *
084800*****************************************************************
084900*
085000 6100-Bubble-Pass.
085100     move    "N" to Ws-Swapped.
085200     move    1 to Ws-Gr-Ix.
085300     perform 6110-Compare-Adjacent thru 6110-Exit
085400             varying Ws-Gr-Ix from 1 by 1
085500             until Ws-Gr-Ix > Ws-Group-Count - 1.
085600 6100-Exit.
085700     exit.
085800*
085900*
086000*****************************************************************
086100*  Compares two neighbouring group names; the report's single    *
086200*  control level relies on this ascending order.                 *
086300*****************************************************************
086400*
086500 6110-Compare-Adjacent.
086600     if      Ws-Gr-Name (Ws-Gr-Ix) > Ws-Gr-Name (Ws-Gr-Ix + 1)
086700             perform 6120-Swap-Groups thru 6120-Exit
086800             move "Y" to Ws-Swapped.
086900 6110-Exit.
087000     exit.
087100*
087200*
087300*****************************************************************
087400*  Exchanges two adjacent group entries, including every         *
087500*  year-column, via the Ws-Gr-Swap holding area.                 *
087600*****************************************************************
087700*
087800 6120-Swap-Groups.
087900     move    Ws-Gr-Name (Ws-Gr-Ix) to Ws-Sw-Name.
088000     move    1 to Ws-Yr-Ix.
088100     perform 6130-Swap-One-Year thru 6130-Exit
088200             varying Ws-Yr-Ix from 1 by 1
088300             until Ws-Yr-Ix > 4.
088400     move    Ws-Gr-Name (Ws-Gr-Ix + 1) to Ws-Gr-Name (Ws-Gr-Ix).
088500     move    1 to Ws-Yr-Ix.
088600     perform 6140-Copy-Back-Year thru 6140-Exit
088700             varying Ws-Yr-Ix from 1 by 1
088800             until Ws-Yr-Ix > 4.
088900     move    Ws-Sw-Name to Ws-Gr-Name (Ws-Gr-Ix + 1).
089000     move    1 to Ws-Yr-Ix.
089100     perform 6150-Restore-One-Year thru 6150-Exit
089200             varying Ws-Yr-Ix from 1 by 1
089300             until Ws-Yr-Ix > 4.
089400 6120-Exit.
089500     exit.
089600*
089700*
089800*****************************************************************
089900*  Copies one year-column of the left-hand group entry out       *
090000*  to the swap area ahead of the three-way exchange.             *
090100*****************************************************************
090200*
090300 6130-Swap-One-Year.
090400     move    Ws-Gr-Active-Count (Ws-Gr-Ix, Ws-Yr-Ix) to
090500             Ws-Sw-Active-Count (Ws-Yr-Ix).
090600     move    Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix) to
090700             Ws-Sw-Metric-Sum (Ws-Yr-Ix).
090800 6130-Exit.
090900     exit.
091000*
091100*
091200*****************************************************************
091300*  Moves the right-hand group entry's year-column down into      *
091400*  the left-hand slot.                                           *
091500*****************************************************************
091600*
091700 6140-Copy-Back-Year.
091800     move    Ws-Gr-Active-Count (Ws-Gr-Ix + 1, Ws-Yr-Ix) to
091900             Ws-Gr-Active-Count (Ws-Gr-Ix, Ws-Yr-Ix).
092000     move    Ws-Gr-Metric-Sum (Ws-Gr-Ix + 1, Ws-Yr-Ix) to
092100             Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix).
092200 6140-Exit.
092300     exit.
092400*
092500*
092600*****************************************************************
092700*  Moves the saved year-column back into the right-hand slot,    *
092800*  completing the swap.                                          *
092900*****************************************************************
093000*
093100 6150-Restore-One-Year.
093200     move    Ws-Sw-Active-Count (Ws-Yr-Ix) to
093300             Ws-Gr-Active-Count (Ws-Gr-Ix + 1, Ws-Yr-Ix).
093400     move    Ws-Sw-Metric-Sum (Ws-Yr-Ix) to
093500             Ws-Gr-Metric-Sum (Ws-Gr-Ix + 1, Ws-Yr-Ix).
093600 6150-Exit.
093700     exit.
093800*
093900*****************************************************************
094000*  Report - one GENERATE per (group, year 2022-2025).  YoY only *
094100*  carries when a prior active year exists for this group.      *
094200*****************************************************************
094300*
094400 7000-Write-Report.
094500     if      Ws-Group-Count = zero
094600             go to 7000-Exit.
094700     move    1 to Ws-Gr-Ix.
094800     perform 7100-Write-One-Group thru 7100-Exit
094900             varying Ws-Gr-Ix from 1 by 1
095000             until Ws-Gr-Ix > Ws-Group-Count.
095100     terminate Efficiency-Register.
095200 7000-Exit.
095300     exit.
095400*
095500*
095600*****************************************************************
095700*  Resets the year-on-year carry at the start of every group -   *
095800*  one group's YoY figures must never leak into the next.        *
095900*****************************************************************
096000*
096100 7100-Write-One-Group.
096200     move    zero to Ws-Prev-Value.
096300     move    "N" to Ws-Prev-Present.
096400     move    1 to Ws-Yr-Ix.
096500     perform 7200-Write-One-Year thru 7200-Exit
096600             varying Ws-Yr-Ix from 1 by 1
096700             until Ws-Yr-Ix > 4.
096800 7100-Exit.
096900     exit.
097000*
097100*
097200*****************************************************************
097300*  A year with no active producers is reported at zero with      *
097400*  YoY marked not-present and the carry left untouched, so a     *
097500*  gap year does not get treated as a real prior value; YoY      *
097600*  is only computed when a usable prior value was actually       *
097700*  carried forward from an earlier active year.                  *
097800*****************************************************************
097900*
098000 7200-Write-One-Year.
098100     move    Ws-Gr-Name (Ws-Gr-Ix) to Ef-Group-Name.
098200     compute Ef-Stat-Year = Ws-Yr-Ix + 2021.
098300     move    Ws-Gr-Active-Count (Ws-Gr-Ix, Ws-Yr-Ix) to
098400             Ef-Active-Count.
098500     if      Ef-Active-Count = zero
098600             move zero to Ef-Metric-Value
098700             move zero to Ef-Yoy-Change
098800             move "N" to Ef-Yoy-Present
098900             generate Rr-Detail
099000             go to 7200-Exit.
099100     compute Ef-Metric-Value rounded =
099200             Ws-Gr-Metric-Sum (Ws-Gr-Ix, Ws-Yr-Ix) /
099300             Ef-Active-Count.
099400     move    zero to Ef-Yoy-Change.
099500     move    "N" to Ef-Yoy-Present.
099600     if      Ws-Prev-Present = "Y" and Ws-Prev-Value > zero
099700             compute Ef-Yoy-Change rounded =
099800                     (Ef-Metric-Value - Ws-Prev-Value) /
099900                     Ws-Prev-Value
100000             move "Y" to Ef-Yoy-Present.
100100     move    Ef-Metric-Value to Ws-Prev-Value.
100200     move    "Y" to Ws-Prev-Present.
100300     generate Rr-Detail.
100400 7200-Exit.
100500     exit.
100600*
100700*
100800*****************************************************************
100900*  Closing Efficiency-Rpt drives the Report Writer's final       *
101000*  page break.                                                   *
101100*****************************************************************
101200*
101300 9000-Close-Files.
101400     close   Wa-Agent Wa-Points Matched-Ss Efficiency-Rpt.
101500 9000-Exit.
101600     exit.
101700*
101800*****************************************************************
101900*  Tier-band classification, same bands and rule as ba020/ba030.*
102000*****************************************************************
102100*
102200 8300-Classify-Tier.
102300     evaluate true
102400         when Ws-Tier-Amount < 50000
102500             move "0-50K   " to Ws-Tier-Label
102600         when Ws-Tier-Amount < 100000
102700             move "50-100K " to Ws-Tier-Label
102800         when Ws-Tier-Amount < 300000
102900             move "100-300K" to Ws-Tier-Label
103000         when Ws-Tier-Amount < 500000
103100             move "300-500K" to Ws-Tier-Label
103200         when other
103300             move "500K+   " to Ws-Tier-Label
103400     end-evaluate.
103500 8300-Exit.
103600     exit.
103700*
