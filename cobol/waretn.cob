000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Retention         *
000500*     Analysis Result (per cohort/year)     *
000600*     Written by ba030                     *
000700*******************************************
000800*  File size 96 bytes.
000900*
001000* 28/11/25 vbc - Created.
001100*
001200 01  BA-Retention-Record.
001300     03  Rt-Group-Name            pic x(20).
001400     03  Rt-Join-Year             pic 9(4).
001500     03  Rt-Base-Year             pic 9(4).
001600     03  Rt-Stat-Year             pic 9(4).
001700     03  Rt-Years-After           pic s9(2).
001800         88  Rt-Is-Base-Year          value zero.
001900     03  Rt-Base-Count            pic 9(6)       comp.
002000     03  Rt-Cur-Count             pic 9(6)       comp.
002100     03  Rt-Base-Fyp              pic s9(11)v99  comp-3.
002200     03  Rt-Cur-Fyp               pic s9(11)v99  comp-3.
002300     03  Rt-Count-Retention       pic s9(1)v9999 comp-3.
002400     03  Rt-Fyp-Retention         pic s9(1)v9999 comp-3.
002500     03  filler                   pic x(8).
002600*
