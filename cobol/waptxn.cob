000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Points Ledger     *
000500*           Transaction File                *
000600*     Unordered - one row per grant/deduct  *
000700*******************************************
000800*  File size 128 bytes.
000900*
001000* 24/11/25 vbc - Created.
001100* 03/12/25 vbc - Pt-Txn-Year added, derived from Pt-Txn-Date.
001200*
001300 01  BA-Points-Record.
001400     03  Pt-Agent-Id              pic 9(9).
001500     03  Pt-Is-Active             pic x(4).
001600*                                    "GRANT " or "DEDUCT"
001700     03  Pt-Txn-Type              pic x(6).
001800         88  Pt-Is-Grant              value "GRANT ".
001900         88  Pt-Is-Deduct             value "DEDUCT".
002000     03  Pt-Amount                pic s9(9)v99   comp-3.
002100     03  Pt-Category              pic x(20).
002200     03  Pt-Dir-Team-Amount       pic s9(9)v99   comp-3.
002300*                                    ccyymmdd
002400     03  Pt-Txn-Date              pic 9(8)       comp.
002500     03  Pt-Txn-Date-Parts redefines Pt-Txn-Date.
002600         05  Pt-Txn-Ccyy          pic 9(4).
002700         05  Pt-Txn-Mo            pic 99.
002800         05  Pt-Txn-Dy            pic 99.
002900*                                    derived
003000     03  Pt-Txn-Year              pic 9(4).
003100     03  Pt-Channel               pic x(10).
003200     03  Pt-Order-Name            pic x(30).
003300     03  Pt-Order-Id              pic x(20).
003400     03  Pt-Remark                pic x(30).
003500     03  filler                   pic x(4).
003600*
