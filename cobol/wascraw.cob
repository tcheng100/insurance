000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For RAW Soc Security  *
000500*     / Housing Fund Feed - ba000           *
000600*******************************************
000700*
000800* 25/11/25 vbc - Created.
000900*
001000 01  BA-Soc-Cost-Raw.
001100*                                    blank/header label/comment marker -> skip
001200     03  Scr-Sequence             pic x(6).
001300         88  Scr-Row-Is-Blank         value spaces.
001400     03  Scr-Bill-Name            pic x(30).
001500     03  Scr-Name                 pic x(20).
001600     03  Scr-Service-Month        pic x(6).
001700*                                    must be > 0 numeric to keep
001800     03  Scr-Company-Total        pic x(14).
001900     03  Scr-Personal-Total       pic x(14).
002000     03  Scr-Total                pic x(14).
002100     03  filler                   pic x(8).
002200*
