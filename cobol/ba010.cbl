000100*****************************************************************
000200*                                                               *
000300*             Broker Analytics    Soc Security Matcher          *
000400*        Matches Wa-Soccost rows to agents by normalised        *
000500*        name key and region, writes Matched-Ss and the         *
000600*        Match-Report.  Run after ba000.                        *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         ba010.
001500*
001600*    Author.             R Aldous, For Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       21/06/1983.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1983-2026, Applewood
002100*                        Computers Accounting System project.
002200*                        Distributed under the GNU General
002300*                        Public License.  See file COPYING.
002400*
002500*    Remarks.            Broker Analytics - Social Security /
002600*                        Housing Fund matcher.  Builds an
002700*                        in-memory name-key index of agents from
002800*                        the Id-Mapping bridge file, then tries
002900*                        exact, region-fallback and Levenshtein
003000*                        similarity matches for every cost row.
003100*
003200*    Called modules.     None.
003300*
003400*    Files used :
003500*                        Wa-Agent.     Cleansed agent master.
003600*                        Wa-Idmap.     Cleansed id-mapping.
003700*                        Wa-Soccost.   Cleansed soc security.
003800*                        Matched-Ss.   Soc sec + matched agent.
003900*                        Match-Rpt.    Match statistics report.
004000*                        Ba-Control.   Run control record.
004100*
004200*    Error messages used.
004300*                        BA005 - BA007.
004400*
004500* Changes:
004600* 21/06/83 ra  -         Initial issue - exact match only.
004700* 14/10/83 ra  -    .01  Fallback 1 (compatible region) added.
004800* 05/04/84 ra  -    .02  Fallback 2 (Levenshtein similarity)
004900*                        added, threshold fixed at .8000.
005000* 23/11/85 jgh -    .03  Region-alias table introduced so a
005100*                        city bill-name normalises to its
005200*                        province before the compare.
005300* 11/08/87 jgh -        Match table sized to Wa-Max-Match - was
005400*                        truncating on the September full load.
005500* 30/01/90 mpk -    .04  Unmatched sample list added to the
005600*                        report, capped at 10 rows.
005700* 19/09/94 mpk -    .05  Match rate now held to 4 decimals to
005800*                        agree with the other analysis reports.
005900* 14/12/98 dcs -         Y2K review - no date fields matched on,
006000*                        no change required.
006100* 04/01/00 dcs -         Century rollover verified - ok.
006200* 26/02/09 vbc -         Migration to Open Cobol v3.00.00.
006300* 15/01/17 vbc -    .06  Upgraded for RDB processing conventions.
006400* 27/11/25 vbc -    1.0  Reworked matcher for the broker
006500*                        analytics name/region rules - BA0012.
006600*
006700*****************************************************************
006800*
006900 environment              division.
007000*================================
007100*
007200 configuration            section.
007300 special-names.
007400     C01 is New-Page.
007500*
007600 input-output             section.
007700 file-control.
007800     select  Wa-Agent     assign to "WAAGENT"
007900                          organization  is line sequential
008000                          file status   is Ws-Wa-Agent-Status.
008100*
008200     select  Wa-Idmap     assign to "WAIDMAP"
008300                          organization  is line sequential
008400                          file status   is Ws-Wa-Idmap-Status.
008500*
008600     select  Wa-Soccost   assign to "WASOCCOST"
008700                          organization  is line sequential
008800                          file status   is Ws-Wa-Soccost-Status.
008900*
009000     select  Matched-Ss   assign to "MATCHEDSS"
009100                          organization  is line sequential
009200                          file status   is Ws-Matched-Ss-Status.
009300*
009400     select  Match-Rpt    assign to "MATCHRPT"
009500                          organization  is line sequential
009600                          file status   is Ws-Match-Rpt-Status.
009700*
009800     select  Ba-Control   assign to "BACONTROL"
009900                          organization  is line sequential
010000                          file status   is Ws-Ba-Control-Status.
010100*
010200 data                     division.
010300*================================
010400*
010500 file section.
010600*
010700 fd  Wa-Agent.
010800     copy "waagmst.cob" replacing ==BA-Agent-Record==
010900             by ==Wa-Agent-Rec==.
011000*
011100 fd  Wa-Idmap.
011200     copy "waidmap.cob" replacing ==BA-Id-Map-Record==
011300             by ==Wa-Idmap-Rec==.
011400*
011500 fd  Wa-Soccost.
011600     copy "wascost.cob" replacing ==BA-Soc-Cost-Record==
011700             by ==Wa-Soccost-Rec==.
011800*
011900 fd  Matched-Ss.
012000     copy "wascost.cob" replacing ==BA-Soc-Cost-Record==
012100             by ==Matched-Ss-Rec==.
012200*
012300 fd  Match-Rpt.
012400 01  Match-Rpt-Line            pic x(132).
012500*
012600 fd  Ba-Control.
012700     copy "wactrl.cob" replacing ==BA-Control-Record==
012800             by ==Ba-Control-Rec==.
012900*
013000 working-storage section.
013100*-----------------------
013200 77  Prog-Name                pic x(17) value "ba010  (1.0.00)".
013300*
013400 copy "wawork.cob".
013500 copy "waregn.cob".
013600*
013700 01  Ws-File-Status.
013800     03  Ws-Wa-Agent-Status       pic xx.
013900     03  Ws-Wa-Idmap-Status       pic xx.
014000     03  Ws-Wa-Soccost-Status     pic xx.
014100     03  Ws-Matched-Ss-Status     pic xx.
014200     03  Ws-Match-Rpt-Status      pic xx.
014300     03  Ws-Ba-Control-Status     pic xx.
014400     03  filler                   pic x(2).
014500*
014600 01  Ws-Eof-Switches.
014700     03  Ws-Agent-Eof             pic x     value "N".
014800     03  Ws-Idmap-Eof             pic x     value "N".
014900     03  Ws-Soccost-Eof           pic x     value "N".
015000     03  filler                   pic x(2).
015100*
015200*****************************************************************
015300*  Agent table - loaded from Wa-Agent, id + region only.        *
015400*  Match table - one entry per Id-Mapping bridge row, holds     *
015500*  the normalised name key, the agent id and its region.        *
015600*****************************************************************
015700*
015800 01  Ws-Agent-Table.
015900     03  Ws-Agent-Count           pic 9(4)  comp value zero.
016000     03  Ws-Agent-Entry           occurs 3000 times
016100                                  indexed by Ws-Ag-Ix.
016200         05  Ws-Ag-Tbl-Id         pic 9(9).
016300         05  Ws-Ag-Tbl-Region     pic x(10).
016400        05  filler               pic x(3).
016500*
016600 01  Ws-Match-Table.
016700     03  Ws-Match-Count           pic 9(4)  comp value zero.
016800     03  Ws-Match-Entry           occurs 3000 times
016900                                  indexed by Ws-Mt-Ix.
017000         05  Ws-Mt-Key            pic x(20).
017100         05  Ws-Mt-Uid            pic 9(9).
017200         05  Ws-Mt-Region         pic x(10).
017300        05  filler               pic x(3).
017400*
017500 01  Ws-Sample-Table.
017600     03  Ws-Sample-Count          pic 9(2)  comp value zero.
017700     03  Ws-Sample-Entry          occurs 10 times
017800                                  indexed by Ws-Smp-Ix.
017900         05  Ws-Smp-Name          pic x(20).
018000         05  Ws-Smp-Region        pic x(10).
018100        05  filler               pic x(2).
018200*
018300 01  Ws-Match-Work.
018400     03  Ws-Ss-Key                pic x(20).
018500     03  Ws-Ss-Region             pic x(10).
018600     03  Ws-Match-Found           pic x     value "N".
018700     03  Ws-Match-Uid             pic 9(9)  value zero.
018800     03  Ws-Region-Compat         pic x     value "N".
018900     03  filler                   pic x(3).
019000*
019100 01  Ws-Key-Work.
019200     03  Ws-Key-Src               pic x(20).
019300     03  Ws-Key-Out               pic x(20).
019400     03  Ws-Key-Sub               pic 99    comp.
019500     03  Ws-Key-Out-Len           pic 99    comp.
019600     03  Ws-Key-One-Char          pic x.
019700    03  filler                   pic x(4).
019800*
019900 01  Ws-Region-Work.
020000     03  Ws-Region-Src            pic x(10).
020100     03  Ws-Region-Out            pic x(10).
020200     03  Ws-Alias-Ix2             pic 99    comp.
020300    03  filler                   pic x(6).
020400*
020500 01  Ws-Report-Totals.
020600     03  Ws-Total-Ss              pic 9(6)  comp value zero.
020700     03  Ws-Matched-Cnt           pic 9(6)  comp value zero.
020800     03  Ws-Unmatched-Cnt         pic 9(6)  comp value zero.
020900     03  Ws-Match-Rate            pic s9(1)v9999 comp-3.
021000     03  filler                   pic x(3).
021100*
021200 01  Ws-Report-Lines.
021300     03  Ws-Rpt-Heading-1.
021400         05  filler         pic x(32) value
021500                 "BROKER ANALYTICS - MATCH REPORT".
021600         05  filler         pic x(100).
021700     03  Ws-Rpt-Totals-Line.
021800         05  filler         pic x(10) value "TOTAL SS =".
021900         05  Ws-Rl-Total    pic zzz,zz9.
022000         05  filler         pic x(6)  value spaces.
022100         05  filler         pic x(9)  value "MATCHED =".
022200         05  Ws-Rl-Matched  pic zzz,zz9.
022300         05  filler         pic x(6)  value spaces.
022400         05  filler         pic x(11) value "UNMATCHED =".
022500         05  Ws-Rl-Unmatch  pic zzz,zz9.
022600         05  filler         pic x(6)  value spaces.
022700         05  filler         pic x(6)  value "RATE =".
022800         05  Ws-Rl-Rate     pic 9.9999.
022900         05  filler         pic x(51).
023000     03  Ws-Rpt-Sample-Heading.
023100         05  filler         pic x(40) value
023200                 "UNMATCHED SAMPLES (NAME, REGION)".
023300         05  filler         pic x(92).
023400     03  Ws-Rpt-Sample-Line.
023500         05  filler         pic x(4)  value spaces.
023600         05  Ws-Rl-Smp-Name pic x(20).
023700         05  filler         pic x(4)  value spaces.
023800         05  Ws-Rl-Smp-Rgn  pic x(10).
023900         05  filler         pic x(94).
024000*
024100 linkage section.
024200****************
024300*
024400 procedure division.
024500*====================
024600*
024700 0000-Main-Logic.
024800     perform 1000-Open-Files       thru 1000-Exit.
024900     perform 2000-Load-Agents      thru 2000-Exit.
025000     perform 3000-Load-Match-Tbl   thru 3000-Exit.
025100     perform 4000-Match-Soccost    thru 4000-Exit.
025200     perform 5000-Write-Report     thru 5000-Exit.
025300     perform 6000-Update-Control   thru 6000-Exit.
025400     perform 9000-Close-Files      thru 9000-Exit.
025500     stop run.
025600*
025700*
025800*****************************************************************
025900*  Open the three cleansed work files and read Ba-Control for   *
026000*  the stats year and dimensions ba020 onward will need.  It    *
026100*  is closed again straight away - 6000-Update-Control reopens  *
026200*  it for output once the match counts are known.               *
026300*****************************************************************
026400*
026500 1000-Open-Files.
026600     open    input  Wa-Agent.
026700     if      Ws-Wa-Agent-Status not = "00"
026800             display BA005
026900             stop run.
027000     open    input  Wa-Idmap.
027100     if      Ws-Wa-Idmap-Status not = "00"
027200             display BA005
027300             stop run.
027400     open    input  Wa-Soccost.
027500     if      Ws-Wa-Soccost-Status not = "00"
027600             display BA005
027700             stop run.
027800     open    input  Ba-Control.
027900     if      Ws-Ba-Control-Status not = "00"
028000             display BA005
028100             stop run.
028200     read    Ba-Control into Ba-Control-Rec
028300             at end
028400             display BA005
028500             stop run.
028600     close   Ba-Control.
028700     open    output Matched-Ss
028800                    Match-Rpt.
028900 1000-Exit.
029000     exit.
029100*
029200 2000-Load-Agents.
029300     perform 2100-Read-Agent thru 2100-Exit
029400             until Ws-Agent-Eof = "Y".
029500 2000-Exit.
029600     exit.
029700*
029800*
029900*****************************************************************
030000*  Load one Wa-Agent row into the agent table - id and region   *
030100*  only, since that is all a Soc Security cost row is ever      *
030200*  matched on.  Ws-Agent-Count > 2999 means Wa-Agent has grown  *
030300*  past the table size and rows are being silently dropped -    *
030400*  BA007 flags this so it does not go unnoticed.                *
030500*****************************************************************
030600*
030700 2100-Read-Agent.
030800     read    Wa-Agent
030900             at end
031000             move "Y" to Ws-Agent-Eof
031100             go to 2100-Exit.
031200     if      Ws-Agent-Count > 2999
031300             display BA007
031400             go to 2100-Exit.
031500     add     1 to Ws-Agent-Count.
031600     move    Ag-Agent-Id to Ws-Ag-Tbl-Id (Ws-Agent-Count).
031700     move    Ag-Region   to Ws-Region-Src.
031800     perform 8200-Normalize-Region thru 8200-Exit.
031900     move    Ws-Region-Out to Ws-Ag-Tbl-Region (Ws-Agent-Count).
032000 2100-Exit.
032100     exit.
032200*
032300*****************************************************************
032400*  Match table - one entry per Id-Mapping bridge row.  The      *
032500*  scan order below is the order rows were written by ba000,   *
032600*  which is the order the first match rule must respect.        *
032700*****************************************************************
032800*
032900 3000-Load-Match-Tbl.
033000     perform 3100-Read-Idmap thru 3100-Exit
033100             until Ws-Idmap-Eof = "Y".
033200 3000-Exit.
033300     exit.
033400*
033500 3100-Read-Idmap.
033600     read    Wa-Idmap
033700             at end
033800             move "Y" to Ws-Idmap-Eof
033900             go to 3100-Exit.
034000     if      Ws-Match-Count > 2999
034100             display BA007
034200             go to 3100-Exit.
034300     add     1 to Ws-Match-Count.
034400     move    Im-Pe-Id  to Ws-Key-Src.
034500     perform 8100-Normalize-Key thru 8100-Exit.
034600     move    Ws-Key-Out to Ws-Mt-Key (Ws-Match-Count).
034700     move    Im-Uid    to Ws-Mt-Uid (Ws-Match-Count).
034800     move    spaces    to Ws-Mt-Region (Ws-Match-Count).
034900     move    1 to Ws-Ag-Ix.
035000     perform 3150-Find-Agent-Region thru 3150-Exit
035100             until Ws-Ag-Ix > Ws-Agent-Count
035200                or Ws-Mt-Region (Ws-Match-Count) not = spaces.
035300 3100-Exit.
035400     exit.
035500*
035600*
035700*****************************************************************
035800*  Linear scan of the agent table for this bridge row's Uid,    *
035900*  so the match table entry can carry the agent's own region    *
036000*  for the region-compatibility test in 8300.                   *
036100*****************************************************************
036200*
036300 3150-Find-Agent-Region.
036400     if      Ws-Ag-Tbl-Id (Ws-Ag-Ix) = Im-Uid
036500             move Ws-Ag-Tbl-Region (Ws-Ag-Ix) to
036600                  Ws-Mt-Region (Ws-Match-Count)
036700     else
036800             add  1 to Ws-Ag-Ix
036900     end-if.
037000 3150-Exit.
037100     exit.
037200*
037300*****************************************************************
037400*  Main match pass - exact, then fallback 1 (compatible         *
037500*  region), then fallback 2 (Levenshtein similarity >= .8000).  *
037600*****************************************************************
037700*
037800 4000-Match-Soccost.
037900     perform 4100-Read-Soccost thru 4100-Exit
038000             until Ws-Soccost-Eof = "Y".
038100 4000-Exit.
038200     exit.
038300*
038400 4100-Read-Soccost.
038500     read    Wa-Soccost
038600             at end
038700             move "Y" to Ws-Soccost-Eof
038800             go to 4100-Exit.
038900     add     1 to Ws-Total-Ss.
039000     move    Sc-Name   to Ws-Key-Src.
039100     perform 8100-Normalize-Key thru 8100-Exit.
039200     move    Ws-Key-Out to Ws-Ss-Key.
039300     move    Sc-Region to Ws-Region-Src.
039400     perform 8200-Normalize-Region thru 8200-Exit.
039500     move    Ws-Region-Out to Ws-Ss-Region.
039600     move    "N" to Ws-Match-Found.
039700     move    zero to Ws-Match-Uid.
039800     move    1 to Ws-Mt-Ix.
039900     perform 4200-Try-Exact thru 4200-Exit
040000             until Ws-Mt-Ix > Ws-Match-Count
040100                or Ws-Match-Found = "Y".
040200     if      Ws-Match-Found = "N"
040300             move 1 to Ws-Mt-Ix
040400             perform 4300-Try-Fallback-1 thru 4300-Exit
040500                     until Ws-Mt-Ix > Ws-Match-Count
040600                        or Ws-Match-Found = "Y".
040700     if      Ws-Match-Found = "N"
040800             move 1 to Ws-Mt-Ix
040900             perform 4400-Try-Fallback-2 thru 4400-Exit
041000                     until Ws-Mt-Ix > Ws-Match-Count
041100                        or Ws-Match-Found = "Y".
041200     move    Wa-Soccost-Rec to Matched-Ss-Rec.
041300     if      Ws-Match-Found = "Y"
041400             move Ws-Match-Uid to Sc-Matched-Agent-Id in
041500                  Matched-Ss-Rec
041600             add  1 to Ws-Matched-Cnt
041700     else
041800             move zero to Sc-Matched-Agent-Id in Matched-Ss-Rec
041900             add  1 to Ws-Unmatched-Cnt
042000             perform 4500-Save-Sample thru 4500-Exit.
042100     write   Matched-Ss-Rec.
042200 4100-Exit.
042300     exit.
042400*
042500*
042600*****************************************************************
042700*  Rule 1 - normalised name key and region both match exactly.  *
042800*  This is the common case and is tried before either           *
042900*  fallback so a clean match is never second-guessed.           *
043000*****************************************************************
043100*
043200 4200-Try-Exact.
043300     if      Ws-Mt-Key (Ws-Mt-Ix) = Ws-Ss-Key
043400        and  Ws-Mt-Region (Ws-Mt-Ix) = Ws-Ss-Region
043500             move "Y" to Ws-Match-Found
043600             move Ws-Mt-Uid (Ws-Mt-Ix) to Ws-Match-Uid
043700     else
043800             add  1 to Ws-Mt-Ix
043900     end-if.
044000 4200-Exit.
044100     exit.
044200*
044300*
044400*****************************************************************
044500*  Rule 2 - name key matches exactly but the region only has    *
044600*  to be compatible (same, or either side blank) rather than    *
044700*  identical - covers rows where the cost feed's region is      *
044800*  missing or uses a different alias than the agent master.     *
044900*****************************************************************
045000*
045100 4300-Try-Fallback-1.
045200     if      Ws-Mt-Key (Ws-Mt-Ix) = Ws-Ss-Key
045300             perform 8300-Regions-Compatible thru 8300-Exit
045400             if    Ws-Region-Compat = "Y"
045500                   move "Y" to Ws-Match-Found
045600                   move Ws-Mt-Uid (Ws-Mt-Ix) to Ws-Match-Uid
045700             else
045800                   add  1 to Ws-Mt-Ix
045900             end-if
046000     else
046100             add  1 to Ws-Mt-Ix
046200     end-if.
046300 4300-Exit.
046400     exit.
046500*
046600*
046700*****************************************************************
046800*  Rule 3 - last resort.  Name keys need not match exactly,     *
046900*  only score .8000 or better on Levenshtein similarity, and    *
047000*  the region still has to be compatible.  Tried only when      *
047100*  rules 1 and 2 have both failed for this cost row.            *
047200*****************************************************************
047300*
047400 4400-Try-Fallback-2.
047500     move    Ws-Ss-Key            to WA-Lev-Key-1.
047600     move    Ws-Mt-Key (Ws-Mt-Ix) to WA-Lev-Key-2.
047700     perform 8400-Levenshtein-Sim thru 8400-Exit.
047800     if      WA-Lev-Similarity not < .8000
047900             perform 8300-Regions-Compatible thru 8300-Exit
048000             if    Ws-Region-Compat = "Y"
048100                   move "Y" to Ws-Match-Found
048200                   move Ws-Mt-Uid (Ws-Mt-Ix) to Ws-Match-Uid
048300             else
048400                   add  1 to Ws-Mt-Ix
048500             end-if
048600     else
048700             add  1 to Ws-Mt-Ix
048800     end-if.
048900 4400-Exit.
049000     exit.
049100*
049200*
049300*****************************************************************
049400*  First 10 unmatched rows only - the sample list on the        *
049500*  report is meant to help someone spot a bad name or region    *
049600*  feed, not to enumerate every unmatched row.                  *
049700*****************************************************************
049800*
049900 4500-Save-Sample.
050000     if      Ws-Sample-Count < 10
050100             add  1 to Ws-Sample-Count
050200             move Sc-Name   to Ws-Smp-Name (Ws-Sample-Count)
050300             move Sc-Region to Ws-Smp-Region (Ws-Sample-Count).
050400 4500-Exit.
050500     exit.
050600*
050700*****************************************************************
050800*  Match report - totals block then up to 10 unmatched samples. *
050900*****************************************************************
051000*
051100 5000-Write-Report.
051200     write   Match-Rpt-Line from Ws-Rpt-Heading-1.
051300     move    spaces to Match-Rpt-Line.
051400     write   Match-Rpt-Line.
051500     move    zero to Ws-Match-Rate.
051600     if      Ws-Total-Ss > zero
051700             compute Ws-Match-Rate rounded =
051800                     Ws-Matched-Cnt / Ws-Total-Ss.
051900     move    Ws-Total-Ss    to Ws-Rl-Total.
052000     move    Ws-Matched-Cnt to Ws-Rl-Matched.
052100     move    Ws-Unmatched-Cnt to Ws-Rl-Unmatch.
052200     move    Ws-Match-Rate  to Ws-Rl-Rate.
052300     write   Match-Rpt-Line from Ws-Rpt-Totals-Line.
052400     move    spaces to Match-Rpt-Line.
052500     write   Match-Rpt-Line.
052600     if      Ws-Sample-Count > zero
052700             write Match-Rpt-Line from Ws-Rpt-Sample-Heading
052800             move  1 to Ws-Smp-Ix
052900             perform 5100-Write-Sample thru 5100-Exit
053000                     varying Ws-Smp-Ix from 1 by 1
053100                     until Ws-Smp-Ix > Ws-Sample-Count.
053200 5000-Exit.
053300     exit.
053400*
053500*
053600*****************************************************************
053700*  One unmatched-sample line per table entry, in the order      *
053800*  the rows were originally read.                               *
053900*****************************************************************
054000*
054100 5100-Write-Sample.
054200     move    Ws-Smp-Name (Ws-Smp-Ix)   to Ws-Rl-Smp-Name.
054300     move    Ws-Smp-Region (Ws-Smp-Ix) to Ws-Rl-Smp-Rgn.
054400     write   Match-Rpt-Line from Ws-Rpt-Sample-Line.
054500 5100-Exit.
054600     exit.
054700*
054800*
054900*****************************************************************
055000*  Ba-Control was opened input-only in 1000 and closed again    *
055100*  before Matched-Ss/Match-Rpt were opened for output, so it    *
055200*  has to be reopened for output here to post the match/        *
055300*  unmatch counts ba050's dataset summary later picks up.       *
055400*****************************************************************
055500*
055600 6000-Update-Control.
055700     move    Ws-Matched-Cnt   to Ct-Cnt-Matched.
055800     move    Ws-Unmatched-Cnt to Ct-Cnt-Unmatched.
055900     open    output Ba-Control.
056000     write   Ba-Control-Rec.
056100     close   Ba-Control.
056200 6000-Exit.
056300     exit.
056400*
056500*
056600*****************************************************************
056700*  Close down in one statement - GnuCOBOL closes each file in   *
056800*  the list regardless of an earlier one's status.              *
056900*****************************************************************
057000*
057100 9000-Close-Files.
057200     close   Wa-Agent Wa-Idmap Wa-Soccost Matched-Ss Match-Rpt.
057300 9000-Exit.
057400     exit.
057500*
057600*****************************************************************
057700*  Common edit / compare subroutines.                            *
057800*****************************************************************
057900*
058000 8100-Normalize-Key.
058100     move    Ws-Key-Src to Ws-Key-Out.
058200     inspect Ws-Key-Out converting
058300             "abcdefghijklmnopqrstuvwxyz" to
058400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
058500     move    spaces to Ws-Key-Src.
058600     move    zero   to Ws-Key-Out-Len.
058700     perform 8110-Strip-One-Char thru 8110-Exit
058800             varying Ws-Key-Sub from 1 by 1
058900             until Ws-Key-Sub > 20.
059000     move    Ws-Key-Src to Ws-Key-Out.
059100 8100-Exit.
059200     exit.
059300*
059400*
059500*****************************************************************
059600*  Copies one upper-cased character across only if it is a      *
059700*  letter or digit - punctuation, spaces and accented           *
059800*  characters are dropped so two spellings of the same name     *
059900*  compare equal after normalising.                             *
060000*****************************************************************
060100*
060200 8110-Strip-One-Char.
060300     move    Ws-Key-Out (Ws-Key-Sub:1) to Ws-Key-One-Char.
060400     if      (Ws-Key-One-Char >= "A" and Ws-Key-One-Char <= "Z")
060500        or   (Ws-Key-One-Char >= "0" and Ws-Key-One-Char <= "9")
060600             add  1 to Ws-Key-Out-Len
060700             move Ws-Key-One-Char to
060800                  Ws-Key-Src (Ws-Key-Out-Len:1)
060900     end-if.
061000 8110-Exit.
061100     exit.
061200*
061300*
061400*****************************************************************
061500*  Runs the bill-name-derived region through the same alias     *
061600*  table ba000 uses for Sc-Region, so a city name on one side   *
061700*  of the match and a province name on the other still land     *
061800*  on the same normalised value.                                *
061900*****************************************************************
062000*
062100 8200-Normalize-Region.
062200     move    Ws-Region-Src to Ws-Region-Out.
062300     move    1 to Ws-Alias-Ix2.
062400     perform 8210-Try-One-Alias thru 8210-Exit
062500             until Ws-Alias-Ix2 > 6
062600                or Ws-Region-Out not = Ws-Region-Src.
062700 8200-Exit.
062800     exit.
062900*
063000*
063100*****************************************************************
063200*  One alias-table row at a time - first entry whose From       *
063300*  value equals the input region wins, stopping the scan.       *
063400*****************************************************************
063500*
063600 8210-Try-One-Alias.
063700     if      Ws-Region-Src = WA-Alias-From (Ws-Alias-Ix2)
063800             move WA-Alias-To (Ws-Alias-Ix2) to Ws-Region-Out
063900     else
064000             add  1 to Ws-Alias-Ix2
064100     end-if.
064200 8210-Exit.
064300     exit.
064400*
064500*
064600*****************************************************************
064700*  Regions are compatible when they match exactly or either     *
064800*  side is blank - a blank region on either the agent or the    *
064900*  cost side must not be allowed to block an otherwise good     *
065000*  name match.                                                  *
065100*****************************************************************
065200*
065300 8300-Regions-Compatible.
065400     if      Ws-Ss-Region = spaces
065500        or   Ws-Mt-Region (Ws-Mt-Ix) = spaces
065600        or   Ws-Ss-Region = Ws-Mt-Region (Ws-Mt-Ix)
065700             move "Y" to Ws-Region-Compat
065800     else
065900             move "N" to Ws-Region-Compat.
066000 8300-Exit.
066100     exit.
066200*
066300*****************************************************************
066400*  Levenshtein edit-distance / similarity - classic DP matrix,  *
066500*  Prev/Matrix hold one row each, position N = column N-1.      *
066600*****************************************************************
066700*
066800 8400-Levenshtein-Sim.
066900     move    zero to WA-Lev-Len-1 WA-Lev-Len-2.
067000     inspect WA-Lev-Key-1 tallying WA-Lev-Len-1
067100             for characters before initial space.
067200     inspect WA-Lev-Key-2 tallying WA-Lev-Len-2
067300             for characters before initial space.
067400     if      WA-Lev-Len-1 = zero and WA-Lev-Len-2 = zero
067500             move 1.0000 to WA-Lev-Similarity
067600             go to 8400-Exit.
067700     if      WA-Lev-Len-1 = zero or WA-Lev-Len-2 = zero
067800             move zero to WA-Lev-Similarity
067900             go to 8400-Exit.
068000     move    1 to WA-Lev-J.
068100     perform 8410-Init-Prev-Row thru 8410-Exit
068200             varying WA-Lev-J from 1 by 1
068300             until WA-Lev-J > WA-Lev-Len-2 + 1.
068400     perform 8420-Do-One-Row thru 8420-Exit
068500             varying WA-Lev-I from 1 by 1
068600             until WA-Lev-I > WA-Lev-Len-1.
068700     move    WA-Lev-Prev (WA-Lev-Len-2 + 1) to WA-Lev-Distance.
068800     if      WA-Lev-Len-1 > WA-Lev-Len-2
068900             compute WA-Lev-Similarity rounded =
069000                     1 - (WA-Lev-Distance / WA-Lev-Len-1)
069100     else
069200             compute WA-Lev-Similarity rounded =
069300                     1 - (WA-Lev-Distance / WA-Lev-Len-2).
069400 8400-Exit.
069500     exit.
069600*
069700*
069800*****************************************************************
069900*  Row zero of the DP matrix is just 0,1,2,... - the cost of    *
070000*  turning an empty string into the first J characters of       *
070100*  key 2 by J straight insertions.                              *
070200*****************************************************************
070300*
070400 8410-Init-Prev-Row.
070500     compute WA-Lev-Prev (WA-Lev-J) = WA-Lev-J - 1.
070600 8410-Exit.
070700     exit.
070800*
070900*
071000*****************************************************************
071100*  One row of the edit-distance matrix, then copy it down to    *
071200*  Prev so 8430 can build the next row off it - only two rows   *
071300*  are ever held at once, not the full N x M matrix.            *
071400*****************************************************************
071500*
071600 8420-Do-One-Row.
071700     compute WA-Lev-Matrix (1) = WA-Lev-I.
071800     perform 8430-Do-One-Col thru 8430-Exit
071900             varying WA-Lev-J from 1 by 1
072000             until WA-Lev-J > WA-Lev-Len-2.
072100     perform 8440-Copy-Row thru 8440-Exit
072200             varying WA-Lev-J from 1 by 1
072300             until WA-Lev-J > WA-Lev-Len-2 + 1.
072400 8420-Exit.
072500     exit.
072600*
072700*
072800*****************************************************************
072900*  Standard edit-distance recurrence - substitution cost 0 or   *
073000*  1 depending on whether the two characters match, versus a    *
073100*  deletion or insertion, whichever is cheapest.                *
073200*****************************************************************
073300*
073400 8430-Do-One-Col.
073500     if      WA-Lev-Key-1 (WA-Lev-I:1) = WA-Lev-Key-2 (WA-Lev-J:1)
073600             move zero to WA-Lev-Cost
073700     else
073800             move 1    to WA-Lev-Cost.
073900     compute WA-Lev-Matrix (WA-Lev-J + 1) =
074000             WA-Lev-Prev (WA-Lev-J + 1) + 1.
074100     if      WA-Lev-Matrix (WA-Lev-J) + 1 < WA-Lev-Matrix (WA-Lev-J + 1)
074200             compute WA-Lev-Matrix (WA-Lev-J + 1) =
074300                     WA-Lev-Matrix (WA-Lev-J) + 1.
074400     if      WA-Lev-Prev (WA-Lev-J) + WA-Lev-Cost <
074500                     WA-Lev-Matrix (WA-Lev-J + 1)
074600             compute WA-Lev-Matrix (WA-Lev-J + 1) =
074700                     WA-Lev-Prev (WA-Lev-J) + WA-Lev-Cost.
074800 8430-Exit.
074900     exit.
075000*
075100*
075200*****************************************************************
075300*  This row becomes next row's Prev before WA-Lev-J moves on.   *
075400*****************************************************************
075500*
075600 8440-Copy-Row.
075700     move    WA-Lev-Matrix (WA-Lev-J) to WA-Lev-Prev (WA-Lev-J).
075800 8440-Exit.
075900     exit.
076000*
